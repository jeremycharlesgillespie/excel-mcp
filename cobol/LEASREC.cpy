000100*****************************************************************
000200*    COPY MEMBER   : LEASREC                                    *
000300*    DESCRIPTION    : LEASE RECORD - RENTMGT                    *
000400*    RECORD LENGTH  : 80 BYTES, FIXED.                          *
000500*****************************************************************
000600 01  LEASE-RECORD.
000700     05  LSE-ID                      PIC X(8).
000800     05  LSE-UNIT-ID                 PIC X(8).
000900     05  LSE-TENANT                  PIC X(20).
001000     05  LSE-START                   PIC 9(8).
001100     05  LSE-END                     PIC 9(8).
001200     05  LSE-RENT                    PIC S9(7)V99.
001300     05  LSE-DEPOSIT                 PIC S9(7)V99.
001400     05  LSE-STATUS                  PIC X(1).
001500         88  LSE-IS-ACTIVE           VALUE 'A'.
001600         88  LSE-IS-PENDING          VALUE 'P'.
001700         88  LSE-IS-EXPIRED          VALUE 'E'.
001800         88  LSE-IS-TERMINATED       VALUE 'T'.
001900     05  LSE-ESC-RATE                PIC V9(5).
002000     05  LSE-ESC-FREQ                PIC X(1).
002100         88  LSE-ESC-ANNUAL          VALUE 'A'.
002200         88  LSE-ESC-SEMI-ANNUAL     VALUE 'S'.
002300     05  FILLER                      PIC X(3).
