000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID. GLREPT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/30/94.
000700 DATE-COMPILED. 11/30/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900*REMARKS.   POSTS THE DEBIT/CREDIT LEGS OF EACH POSTED JOURNAL
001000*    ENTRY TO THE FIXED CHART OF ACCOUNTS AND PRODUCES THE TRIAL
001100*    BALANCE, THE INCOME STATEMENT AND THE BALANCE SHEET FOR THE
001200*    PERIOD.  UNPOSTED JOURNAL LEGS ARE SKIPPED AND COUNTED.
001300*------------------------------------------------------------------
001400*    CHANGE LOG                                                  *
001500*    YY/MM/DD  BY    TICKET    DESCRIPTION                       *
001600*    94/11/30  JS    ---       ORIGINAL PROGRAM.                  *
001700*    95/06/19  JS    CR-0033   ADDED THE BALANCE SHEET SECTION.   *
001800*    98/10/27  LKW   Y2K-0091  SYSTEM DATE BREAKDOWN ALREADY USES *
001900*                              A 4-DIGIT CENTURY WINDOW.          *
002000*    99/01/12  LKW   Y2K-0091  SIGNED OFF Y2K COMPLIANT.          *
002100*    01/05/03  DKS   CR-0198   EXCLUDED 6700 AND 4900 FROM THE    *
002200*                              OPERATING SECTIONS PER CONTROLLER  *
002300*                              REQUEST - THEY NOW POST AT THE    *
002400*                              NET INCOME LINE ONLY.              *
002500******************************************************************
002600 
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS VALID-DC-CODE IS 'D' 'C'.
003400 
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT JOURNAL-FILE ASSIGN TO UT-S-JRNLIN
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-JOURNAL-STATUS.
004000     SELECT GLREPT-RPT ASSIGN TO UT-S-GLRPT
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WS-REPORT-STATUS.
004300 
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  JOURNAL-FILE
004700     RECORDING MODE IS F
004800     LABEL RECORDS ARE STANDARD
004900     RECORD CONTAINS 50 CHARACTERS
005000     BLOCK CONTAINS 0 RECORDS
005100     DATA RECORD IS JOURNAL-RECORD.
005200     COPY JRNLREC.
005300 
005400 FD  GLREPT-RPT
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE OMITTED
005700     RECORD CONTAINS 132 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS GLREPT-PRINT-REC.
006000 01  GLREPT-PRINT-REC                   PIC X(132).
006100 
006200 WORKING-STORAGE SECTION.
006300 77  WS-JOURNAL-STATUS                   PIC XX VALUE SPACES.
006400 77  WS-REPORT-STATUS                    PIC XX VALUE SPACES.
006500 77  WS-JOURNAL-EOF-SW                   PIC X VALUE 'N'.
006600     88  WS-JOURNAL-EOF                  VALUE 'Y'.
006700 
006800 01  WS-SYS-DATE-GRP.
006900     05  WS-SYS-YY                       PIC 9(2).
007000     05  WS-SYS-MM                       PIC 9(2).
007100     05  WS-SYS-DD                       PIC 9(2).
007200 01  WS-SYS-DATE-ALT REDEFINES WS-SYS-DATE-GRP PIC 9(6).
007300 
007400 77  WS-DEBUG-TRACE                      PIC X(2) VALUE SPACES.
007500 01  WS-DEBUG-TRACE-N REDEFINES WS-DEBUG-TRACE
007600                                          PIC S9(3) COMP-3.
007700 
007800 77  WS-BALANCE-DIFF-WORK                 PIC S9(9)V99
007900                                                  VALUE 0.
008000 01  WS-BALANCE-DIFF-ALT REDEFINES WS-BALANCE-DIFF-WORK
008100                                          PIC S9(11).
008200 
008300 77  WS-AX                                PIC S9(4) COMP VALUE 0.
008400 77  WS-FOUND-AX                          PIC S9(4) COMP VALUE 0.
008500 77  WS-SKIPPED-COUNT                     PIC S9(7) COMP-3
008600                                                  VALUE 0.
008700 77  WS-POSTED-COUNT                      PIC S9(7) COMP-3
008800                                                  VALUE 0.
008900 
009000 01  WS-COACCT-TABLE.
009100     05  WS-COACCT-ENTRY OCCURS 24 TIMES
009200             ASCENDING KEY IS WT-ACT-NUMBER
009300             INDEXED BY WT-ACT-IX.
009400         10  WT-ACT-NUMBER                PIC 9(4).
009500         10  WT-ACT-NAME                  PIC X(20).
009600         10  WT-ACT-TYPE                  PIC X(1).
009700             88  WT-ACT-IS-ASSET          VALUE 'A'.
009800             88  WT-ACT-IS-LIABILITY      VALUE 'L'.
009900             88  WT-ACT-IS-EQUITY         VALUE 'Q'.
010000             88  WT-ACT-IS-REVENUE        VALUE 'R'.
010100             88  WT-ACT-IS-COGS           VALUE 'G'.
010200             88  WT-ACT-IS-EXPENSE        VALUE 'E'.
010300         10  WT-ACT-SUBTYPE               PIC X(1).
010400             88  WT-ACT-IS-OPERATING      VALUE 'O'.
010500             88  WT-ACT-IS-ADMIN          VALUE 'D'.
010600             88  WT-ACT-IS-SELLING        VALUE 'S'.
010700         10  WT-ACT-BALANCE               PIC S9(9)V99 COMP-3.
010800     05  FILLER                          PIC X(6).
010900 
011000 77  WS-TB-TOTAL-DEBIT                    PIC S9(9)V99 COMP-3
011100                                                  VALUE 0.
011200 77  WS-TB-TOTAL-CREDIT                   PIC S9(9)V99 COMP-3
011300                                                  VALUE 0.
011400 77  WS-TB-DIFF                           PIC S9(9)V99 COMP-3
011500                                                  VALUE 0.
011600 
011700 77  WS-REVENUE-TOTAL                     PIC S9(9)V99 COMP-3
011800                                                  VALUE 0.
011900 77  WS-COGS-TOTAL                        PIC S9(9)V99 COMP-3
012000                                                  VALUE 0.
012100 77  WS-OPER-EXP-TOTAL                    PIC S9(9)V99 COMP-3
012200                                                  VALUE 0.
012300 77  WS-ADMIN-EXP-TOTAL                   PIC S9(9)V99 COMP-3
012400                                                  VALUE 0.
012500 77  WS-SELL-EXP-TOTAL                    PIC S9(9)V99 COMP-3
012600                                                  VALUE 0.
012700 77  WS-INTEREST-EXP                      PIC S9(9)V99 COMP-3
012800                                                  VALUE 0.
012900 77  WS-OTHER-INCOME                      PIC S9(9)V99 COMP-3
013000                                                  VALUE 0.
013100 77  WS-GROSS-PROFIT                      PIC S9(9)V99 COMP-3
013200                                                  VALUE 0.
013300 77  WS-OPERATING-INCOME                  PIC S9(9)V99 COMP-3
013400                                                  VALUE 0.
013500 77  WS-NET-INCOME                        PIC S9(9)V99 COMP-3
013600                                                  VALUE 0.
013700 77  WS-GROSS-MARGIN-PCT                  PIC S9(5)V99 COMP-3
013800                                                  VALUE 0.
013900 77  WS-OPER-MARGIN-PCT                   PIC S9(5)V99 COMP-3
014000                                                  VALUE 0.
014100 77  WS-NET-MARGIN-PCT                    PIC S9(5)V99 COMP-3
014200                                                  VALUE 0.
014300 
014400 77  WS-ASSET-TOTAL                       PIC S9(9)V99 COMP-3
014500                                                  VALUE 0.
014600 77  WS-LIAB-EQUITY-TOTAL                 PIC S9(9)V99 COMP-3
014700                                                  VALUE 0.
014800 
014900 01  GLREPT-HEADING-1.
015000     05  FILLER                          PIC X(30)
015100             VALUE 'GLREPT - TRIAL BALANCE'.
015200     05  FILLER                          PIC X(102) VALUE SPACES.
015300 01  GLREPT-TB-HEADING.
015400     05  FILLER                          PIC X(6) VALUE 'ACCT'.
015500     05  FILLER                          PIC X(22) VALUE 'NAME'.
015600     05  FILLER                          PIC X(16) VALUE 'DEBIT'.
015700     05  FILLER                          PIC X(16) VALUE 'CREDIT'.
015800     05  FILLER                          PIC X(72) VALUE SPACES.
015900 01  GLREPT-TB-LINE.
016000     05  TB-ACCT-NUMBER                  PIC 9(4).
016100     05  FILLER                          PIC X(2) VALUE SPACES.
016200     05  TB-ACCT-NAME                    PIC X(20).
016300     05  FILLER                          PIC X(2) VALUE SPACES.
016400     05  TB-DEBIT                        PIC Z,ZZZ,ZZ9.99-.
016500     05  FILLER                          PIC X(2) VALUE SPACES.
016600     05  TB-CREDIT                       PIC Z,ZZZ,ZZ9.99-.
016700     05  FILLER                          PIC X(70) VALUE SPACES.
016800 01  GLREPT-TB-TOTAL-LINE.
016900     05  FILLER                          PIC X(28) VALUE 'TOTALS'.
017000     05  TT-DEBIT                        PIC Z,ZZZ,ZZ9.99-.
017100     05  FILLER                          PIC X(2) VALUE SPACES.
017200     05  TT-CREDIT                       PIC Z,ZZZ,ZZ9.99-.
017300     05  TT-BALANCED                     PIC X(12).
017400     05  FILLER                          PIC X(58) VALUE SPACES.
017500 01  GLREPT-STMT-LINE.
017600     05  SL-LABEL                        PIC X(30).
017700     05  SL-AMOUNT                       PIC Z,ZZZ,ZZ9.99-.
017800     05  FILLER                          PIC X(88) VALUE SPACES.
017900 
018000 PROCEDURE DIVISION.
018100     PERFORM 000-SETUP-RTN THRU 000-EXIT.
018200     PERFORM 100-POST-JOURNAL-RTN THRU 100-EXIT
018300             UNTIL WS-JOURNAL-EOF.
018400     PERFORM 500-TRIAL-BALANCE-RTN THRU 500-EXIT.
018500     PERFORM 600-INCOME-STMT-RTN THRU 600-EXIT.
018600     PERFORM 700-BALANCE-SHEET-RTN THRU 700-EXIT.
018700     PERFORM 890-CLOSE-FILES THRU 890-EXIT.
018800     GOBACK.
018900 
019000 000-SETUP-RTN.
019100     ACCEPT WS-SYS-DATE-ALT FROM DATE.
019200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019300     PERFORM 050-LOAD-COACCT-TABLE-RTN THRU 050-EXIT.
019400     WRITE GLREPT-PRINT-REC FROM GLREPT-HEADING-1
019500             AFTER TOP-OF-FORM.
019600     WRITE GLREPT-PRINT-REC FROM GLREPT-TB-HEADING AFTER 2.
019700     READ JOURNAL-FILE
019800         AT END SET WS-JOURNAL-EOF TO TRUE
019900     END-READ.
020000 000-EXIT.
020100     EXIT.
020200 
020300******************************************************************
020400*    050 - LOAD THE FIXED CHART OF ACCOUNTS.  MUST STAY IN        *
020500*    ASCENDING ACCOUNT-NUMBER ORDER FOR THE SEARCH ALL BELOW.     *
020600******************************************************************
020700 050-LOAD-COACCT-TABLE-RTN.
020800     MOVE 1000 TO WT-ACT-NUMBER (1).
020900     MOVE 'CASH'                TO WT-ACT-NAME (1).
021000     MOVE 'A' TO WT-ACT-TYPE (1).
021100     MOVE 1100 TO WT-ACT-NUMBER (2).
021200     MOVE 'ACCOUNTS RECEIVABLE' TO WT-ACT-NAME (2).
021300     MOVE 'A' TO WT-ACT-TYPE (2).
021400     MOVE 1200 TO WT-ACT-NUMBER (3).
021500     MOVE 'INVENTORY'           TO WT-ACT-NAME (3).
021600     MOVE 'A' TO WT-ACT-TYPE (3).
021700     MOVE 1300 TO WT-ACT-NUMBER (4).
021800     MOVE 'PREPAID EXPENSE'     TO WT-ACT-NAME (4).
021900     MOVE 'A' TO WT-ACT-TYPE (4).
022000     MOVE 1500 TO WT-ACT-NUMBER (5).
022100     MOVE 'PROPERTY AND EQUIP'  TO WT-ACT-NAME (5).
022200     MOVE 'A' TO WT-ACT-TYPE (5).
022300     MOVE 1600 TO WT-ACT-NUMBER (6).
022400     MOVE 'ACCUM DEPRECIATION'  TO WT-ACT-NAME (6).
022500     MOVE 'A' TO WT-ACT-TYPE (6).
022600     MOVE 2000 TO WT-ACT-NUMBER (7).
022700     MOVE 'ACCOUNTS PAYABLE'    TO WT-ACT-NAME (7).
022800     MOVE 'L' TO WT-ACT-TYPE (7).
022900     MOVE 2100 TO WT-ACT-NUMBER (8).
023000     MOVE 'ACCRUED LIABILITIES' TO WT-ACT-NAME (8).
023100     MOVE 'L' TO WT-ACT-TYPE (8).
023200     MOVE 2200 TO WT-ACT-NUMBER (9).
023300     MOVE 'SHORT TERM DEBT'     TO WT-ACT-NAME (9).
023400     MOVE 'L' TO WT-ACT-TYPE (9).
023500     MOVE 2500 TO WT-ACT-NUMBER (10).
023600     MOVE 'LONG TERM DEBT'      TO WT-ACT-NAME (10).
023700     MOVE 'L' TO WT-ACT-TYPE (10).
023800     MOVE 3000 TO WT-ACT-NUMBER (11).
023900     MOVE 'OWNER EQUITY'        TO WT-ACT-NAME (11).
024000     MOVE 'Q' TO WT-ACT-TYPE (11).
024100     MOVE 3500 TO WT-ACT-NUMBER (12).
024200     MOVE 'RETAINED EARNINGS'   TO WT-ACT-NAME (12).
024300     MOVE 'Q' TO WT-ACT-TYPE (12).
024400     MOVE 4000 TO WT-ACT-NUMBER (13).
024500     MOVE 'SALES REVENUE'       TO WT-ACT-NAME (13).
024600     MOVE 'R' TO WT-ACT-TYPE (13).
024700     MOVE 4100 TO WT-ACT-NUMBER (14).
024800     MOVE 'RENTAL REVENUE'      TO WT-ACT-NAME (14).
024900     MOVE 'R' TO WT-ACT-TYPE (14).
025000     MOVE 4900 TO WT-ACT-NUMBER (15).
025100     MOVE 'OTHER INCOME'        TO WT-ACT-NAME (15).
025200     MOVE 'R' TO WT-ACT-TYPE (15).
025300     MOVE 5000 TO WT-ACT-NUMBER (16).
025400     MOVE 'COST OF GOODS SOLD'  TO WT-ACT-NAME (16).
025500     MOVE 'G' TO WT-ACT-TYPE (16).
025600     MOVE 6000 TO WT-ACT-NUMBER (17).
025700     MOVE 'SALARIES EXPENSE'    TO WT-ACT-NAME (17).
025800     MOVE 'E' TO WT-ACT-TYPE (17).
025900     MOVE 'O' TO WT-ACT-SUBTYPE (17).
026000     MOVE 6100 TO WT-ACT-NUMBER (18).
026100     MOVE 'RENT EXPENSE'        TO WT-ACT-NAME (18).
026200     MOVE 'E' TO WT-ACT-TYPE (18).
026300     MOVE 'O' TO WT-ACT-SUBTYPE (18).
026400     MOVE 6200 TO WT-ACT-NUMBER (19).
026500     MOVE 'UTILITIES EXPENSE'   TO WT-ACT-NAME (19).
026600     MOVE 'E' TO WT-ACT-TYPE (19).
026700     MOVE 'O' TO WT-ACT-SUBTYPE (19).
026800     MOVE 6300 TO WT-ACT-NUMBER (20).
026900     MOVE 'INSURANCE EXPENSE'   TO WT-ACT-NAME (20).
027000     MOVE 'E' TO WT-ACT-TYPE (20).
027100     MOVE 'O' TO WT-ACT-SUBTYPE (20).
027200     MOVE 6400 TO WT-ACT-NUMBER (21).
027300     MOVE 'PROFESSIONAL FEES'   TO WT-ACT-NAME (21).
027400     MOVE 'E' TO WT-ACT-TYPE (21).
027500     MOVE 'D' TO WT-ACT-SUBTYPE (21).
027600     MOVE 6500 TO WT-ACT-NUMBER (22).
027700     MOVE 'MARKETING EXPENSE'   TO WT-ACT-NAME (22).
027800     MOVE 'E' TO WT-ACT-TYPE (22).
027900     MOVE 'S' TO WT-ACT-SUBTYPE (22).
028000     MOVE 6600 TO WT-ACT-NUMBER (23).
028100     MOVE 'DEPRECIATION EXPENSE' TO WT-ACT-NAME (23).
028200     MOVE 'E' TO WT-ACT-TYPE (23).
028300     MOVE 'O' TO WT-ACT-SUBTYPE (23).
028400     MOVE 6700 TO WT-ACT-NUMBER (24).
028500     MOVE 'INTEREST EXPENSE'    TO WT-ACT-NAME (24).
028600     MOVE 'E' TO WT-ACT-TYPE (24).
028700 
028800     PERFORM 055-ZERO-BALANCE-LOOP THRU 055-EXIT
028900             VARYING WS-AX FROM 1 BY 1 UNTIL WS-AX > 24.
029000 050-EXIT.
029100     EXIT.
029200 
029300 055-ZERO-BALANCE-LOOP.
029400     MOVE 0 TO WT-ACT-BALANCE (WS-AX).
029500 055-EXIT.
029600     EXIT.
029700 
029800******************************************************************
029900*    100 - POST ONE JOURNAL LEG AND READ THE NEXT.               *
030000******************************************************************
030100 100-POST-JOURNAL-RTN.
030200     IF JRN-IS-POSTED
030300         PERFORM 150-FIND-ACCOUNT-RTN THRU 150-EXIT
030400         IF WS-FOUND-AX > 0
030500             IF JRN-IS-DEBIT
030600                 ADD JRN-AMOUNT TO WT-ACT-BALANCE (WS-FOUND-AX)
030700             ELSE
030800                 SUBTRACT JRN-AMOUNT
030900                         FROM WT-ACT-BALANCE (WS-FOUND-AX)
031000             END-IF
031100             ADD 1 TO WS-POSTED-COUNT
031200         END-IF
031300     ELSE
031400         ADD 1 TO WS-SKIPPED-COUNT
031500     END-IF.
031600     READ JOURNAL-FILE
031700         AT END SET WS-JOURNAL-EOF TO TRUE
031800     END-READ.
031900 100-EXIT.
032000     EXIT.
032100 
032200 150-FIND-ACCOUNT-RTN.
032300     MOVE 0 TO WS-FOUND-AX.
032400     SEARCH ALL WT-ACT-IX
032500         WHEN WT-ACT-NUMBER (WT-ACT-IX) = JRN-ACCOUNT
032600             SET WS-FOUND-AX TO WT-ACT-IX.
032700 150-EXIT.
032800     EXIT.
032900 
033000******************************************************************
033100*    500 - TRIAL BALANCE - ONE LINE PER NONZERO ACCOUNT.         *
033200******************************************************************
033300 500-TRIAL-BALANCE-RTN.
033400     MOVE 0 TO WS-TB-TOTAL-DEBIT.
033500     MOVE 0 TO WS-TB-TOTAL-CREDIT.
033600     PERFORM 510-TB-ACCOUNT-LOOP THRU 510-EXIT
033700             VARYING WS-AX FROM 1 BY 1 UNTIL WS-AX > 24.
033800 
033900     COMPUTE WS-TB-DIFF =
034000             WS-TB-TOTAL-DEBIT - WS-TB-TOTAL-CREDIT.
034100     IF WS-TB-DIFF < 0
034200         COMPUTE WS-TB-DIFF = 0 - WS-TB-DIFF
034300     END-IF.
034400     MOVE WS-TB-TOTAL-DEBIT TO TT-DEBIT.
034500     MOVE WS-TB-TOTAL-CREDIT TO TT-CREDIT.
034600     IF WS-TB-DIFF < 0.01
034700         MOVE 'BALANCED' TO TT-BALANCED
034800     ELSE
034900         MOVE 'OUT OF BAL' TO TT-BALANCED
035000     END-IF.
035100     WRITE GLREPT-PRINT-REC FROM GLREPT-TB-TOTAL-LINE AFTER 2.
035200 500-EXIT.
035300     EXIT.
035400 
035500 510-TB-ACCOUNT-LOOP.
035600     IF WT-ACT-BALANCE (WS-AX) NOT = 0
035700         MOVE WT-ACT-NUMBER (WS-AX) TO TB-ACCT-NUMBER
035800         MOVE WT-ACT-NAME (WS-AX)   TO TB-ACCT-NAME
035900         MOVE 0 TO TB-DEBIT
036000         MOVE 0 TO TB-CREDIT
036100         IF (WT-ACT-IS-ASSET (WS-AX) OR WT-ACT-IS-EXPENSE (WS-AX)
036200                 OR WT-ACT-IS-COGS (WS-AX))
036300                 AND WT-ACT-BALANCE (WS-AX) NOT < 0
036400             MOVE WT-ACT-BALANCE (WS-AX) TO TB-DEBIT
036500             ADD WT-ACT-BALANCE (WS-AX) TO WS-TB-TOTAL-DEBIT
036600         ELSE
036700             IF (WT-ACT-IS-ASSET (WS-AX)
036800                     OR WT-ACT-IS-EXPENSE (WS-AX)
036900                     OR WT-ACT-IS-COGS (WS-AX))
037000                 COMPUTE TB-CREDIT =
037100                         0 - WT-ACT-BALANCE (WS-AX)
037200                 COMPUTE WS-TB-TOTAL-CREDIT =
037300                         WS-TB-TOTAL-CREDIT
037400                         - WT-ACT-BALANCE (WS-AX)
037500             ELSE
037600                 IF WT-ACT-BALANCE (WS-AX) NOT < 0
037700                     MOVE WT-ACT-BALANCE (WS-AX) TO TB-CREDIT
037800                     ADD WT-ACT-BALANCE (WS-AX)
037900                             TO WS-TB-TOTAL-CREDIT
038000                 ELSE
038100                     COMPUTE TB-DEBIT =
038200                             0 - WT-ACT-BALANCE (WS-AX)
038300                     COMPUTE WS-TB-TOTAL-DEBIT =
038400                             WS-TB-TOTAL-DEBIT
038500                             - WT-ACT-BALANCE (WS-AX)
038600                 END-IF
038700             END-IF
038800         END-IF
038900         WRITE GLREPT-PRINT-REC FROM GLREPT-TB-LINE AFTER 1
039000     END-IF.
039100 510-EXIT.
039200     EXIT.
039300 
039400******************************************************************
039500*    600 - INCOME STATEMENT FOR THE PERIOD.                     *
039600******************************************************************
039700 600-INCOME-STMT-RTN.
039800     MOVE 0 TO WS-REVENUE-TOTAL.
039900     MOVE 0 TO WS-COGS-TOTAL.
040000     MOVE 0 TO WS-OPER-EXP-TOTAL.
040100     MOVE 0 TO WS-ADMIN-EXP-TOTAL.
040200     MOVE 0 TO WS-SELL-EXP-TOTAL.
040300     MOVE 0 TO WS-INTEREST-EXP.
040400     MOVE 0 TO WS-OTHER-INCOME.
040500     PERFORM 610-INCOME-STMT-LOOP THRU 610-EXIT
040600             VARYING WS-AX FROM 1 BY 1 UNTIL WS-AX > 24.
040700 
040800     COMPUTE WS-GROSS-PROFIT =
040900             WS-REVENUE-TOTAL - WS-COGS-TOTAL.
041000     COMPUTE WS-OPERATING-INCOME =
041100             WS-GROSS-PROFIT
041200             - WS-OPER-EXP-TOTAL - WS-ADMIN-EXP-TOTAL
041300             - WS-SELL-EXP-TOTAL.
041400     COMPUTE WS-NET-INCOME =
041500             WS-OPERATING-INCOME - WS-INTEREST-EXP
041600             + WS-OTHER-INCOME.
041700 
041800     IF WS-REVENUE-TOTAL NOT = 0
041900         COMPUTE WS-GROSS-MARGIN-PCT ROUNDED =
042000                 WS-GROSS-PROFIT / WS-REVENUE-TOTAL * 100
042100         COMPUTE WS-OPER-MARGIN-PCT ROUNDED =
042200                 WS-OPERATING-INCOME / WS-REVENUE-TOTAL * 100
042300         COMPUTE WS-NET-MARGIN-PCT ROUNDED =
042400                 WS-NET-INCOME / WS-REVENUE-TOTAL * 100
042500     ELSE
042600         MOVE 0 TO WS-GROSS-MARGIN-PCT
042700         MOVE 0 TO WS-OPER-MARGIN-PCT
042800         MOVE 0 TO WS-NET-MARGIN-PCT
042900     END-IF.
043000 
043100     MOVE 'REVENUE'                 TO SL-LABEL.
043200     MOVE WS-REVENUE-TOTAL          TO SL-AMOUNT.
043300     WRITE GLREPT-PRINT-REC FROM GLREPT-STMT-LINE
043400             AFTER TOP-OF-FORM.
043500 
043600     MOVE 'COST OF GOODS SOLD'      TO SL-LABEL.
043700     MOVE WS-COGS-TOTAL             TO SL-AMOUNT.
043800     WRITE GLREPT-PRINT-REC FROM GLREPT-STMT-LINE AFTER 1.
043900 
044000     MOVE 'GROSS PROFIT'            TO SL-LABEL.
044100     MOVE WS-GROSS-PROFIT           TO SL-AMOUNT.
044200     WRITE GLREPT-PRINT-REC FROM GLREPT-STMT-LINE AFTER 1.
044300 
044400     MOVE 'OPERATING INCOME'        TO SL-LABEL.
044500     MOVE WS-OPERATING-INCOME       TO SL-AMOUNT.
044600     WRITE GLREPT-PRINT-REC FROM GLREPT-STMT-LINE AFTER 1.
044700 
044800     MOVE 'NET INCOME'              TO SL-LABEL.
044900     MOVE WS-NET-INCOME             TO SL-AMOUNT.
045000     WRITE GLREPT-PRINT-REC FROM GLREPT-STMT-LINE AFTER 1.
045100 600-EXIT.
045200     EXIT.
045300 
045400 610-INCOME-STMT-LOOP.
045500     IF WT-ACT-IS-REVENUE (WS-AX)
045600         IF WT-ACT-NUMBER (WS-AX) = 4900
045700             COMPUTE WS-OTHER-INCOME =
045800                     0 - WT-ACT-BALANCE (WS-AX)
045900         ELSE
046000             COMPUTE WS-REVENUE-TOTAL =
046100                     WS-REVENUE-TOTAL - WT-ACT-BALANCE (WS-AX)
046200         END-IF
046300     END-IF.
046400     IF WT-ACT-IS-COGS (WS-AX)
046500         ADD WT-ACT-BALANCE (WS-AX) TO WS-COGS-TOTAL
046600     END-IF.
046700     IF WT-ACT-IS-EXPENSE (WS-AX)
046800         IF WT-ACT-NUMBER (WS-AX) = 6700
046900             ADD WT-ACT-BALANCE (WS-AX) TO WS-INTEREST-EXP
047000         ELSE
047100             IF WT-ACT-IS-ADMIN (WS-AX)
047200                 ADD WT-ACT-BALANCE (WS-AX) TO WS-ADMIN-EXP-TOTAL
047300             ELSE
047400                 IF WT-ACT-IS-SELLING (WS-AX)
047500                     ADD WT-ACT-BALANCE (WS-AX)
047600                             TO WS-SELL-EXP-TOTAL
047700                 ELSE
047800                     ADD WT-ACT-BALANCE (WS-AX)
047900                             TO WS-OPER-EXP-TOTAL
048000                 END-IF
048100             END-IF
048200         END-IF
048300     END-IF.
048400 610-EXIT.
048500     EXIT.
048600 
048700******************************************************************
048800*    700 - BALANCE SHEET AS OF THE RUN DATE.                    *
048900******************************************************************
049000 700-BALANCE-SHEET-RTN.
049100     MOVE 0 TO WS-ASSET-TOTAL.
049200     MOVE 0 TO WS-LIAB-EQUITY-TOTAL.
049300     PERFORM 710-BALANCE-SHEET-LOOP THRU 710-EXIT
049400             VARYING WS-AX FROM 1 BY 1 UNTIL WS-AX > 24.
049500 
049600     MOVE 'TOTAL ASSETS'            TO SL-LABEL.
049700     MOVE WS-ASSET-TOTAL            TO SL-AMOUNT.
049800     WRITE GLREPT-PRINT-REC FROM GLREPT-STMT-LINE
049900             AFTER TOP-OF-FORM.
050000 
050100     MOVE 'TOTAL LIAB AND EQUITY'   TO SL-LABEL.
050200     MOVE WS-LIAB-EQUITY-TOTAL      TO SL-AMOUNT.
050300     WRITE GLREPT-PRINT-REC FROM GLREPT-STMT-LINE AFTER 1.
050400 
050500     COMPUTE WS-BALANCE-DIFF-WORK =
050600             WS-ASSET-TOTAL - WS-LIAB-EQUITY-TOTAL.
050700     IF WS-BALANCE-DIFF-WORK < 0
050800         COMPUTE WS-BALANCE-DIFF-WORK = 0 - WS-BALANCE-DIFF-WORK
050900     END-IF.
051000     IF WS-BALANCE-DIFF-WORK < 0.01
051100         MOVE 'BALANCE SHEET IS BALANCED' TO SL-LABEL
051200     ELSE
051300         MOVE 'BALANCE SHEET OUT OF BALANCE' TO SL-LABEL
051400     END-IF.
051500     MOVE 0 TO SL-AMOUNT.
051600     WRITE GLREPT-PRINT-REC FROM GLREPT-STMT-LINE AFTER 1.
051700 700-EXIT.
051800     EXIT.
051900 
052000 710-BALANCE-SHEET-LOOP.
052100     IF WT-ACT-IS-ASSET (WS-AX)
052200         ADD WT-ACT-BALANCE (WS-AX) TO WS-ASSET-TOTAL
052300     END-IF.
052400     IF WT-ACT-IS-LIABILITY (WS-AX) OR WT-ACT-IS-EQUITY (WS-AX)
052500         COMPUTE WS-LIAB-EQUITY-TOTAL =
052600                 WS-LIAB-EQUITY-TOTAL - WT-ACT-BALANCE (WS-AX)
052700     END-IF.
052800 710-EXIT.
052900     EXIT.
053000 
053100 800-OPEN-FILES.
053200     OPEN INPUT JOURNAL-FILE.
053300     OPEN OUTPUT GLREPT-RPT.
053400     IF WS-JOURNAL-STATUS NOT = '00'
053500         MOVE WS-JOURNAL-STATUS TO WS-DEBUG-TRACE
053600         DISPLAY 'GLREPT - JOURNAL FILE OPEN ERROR ' WS-DEBUG-TRACE
053700         STOP RUN
053800     END-IF.
053900 800-EXIT.
054000     EXIT.
054100 
054200 890-CLOSE-FILES.
054300     CLOSE JOURNAL-FILE, GLREPT-RPT.
054400 890-EXIT.
054500     EXIT.
