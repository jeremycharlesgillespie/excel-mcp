000100*****************************************************************
000200*    COPY MEMBER   : ASSTREC                                    *
000300*    DESCRIPTION    : DEPRECIABLE ASSET RECORD - DEPREC          *
000400*    RECORD LENGTH  : 92 BYTES, FIXED.                          *
000500*    02/19/09  DKS   CR-0644   WIDENED FOR UNITS-OF-PRODUCTION   *
000600*                              METHOD - ADDED AST-TOTAL-UNITS    *
000700*                              AND AST-PERIOD-UNITS, SHRANK THE  *
000800*                              TRAILING FILLER.                  *
000900*****************************************************************
001000 01  ASSET-RECORD.
001100     05  AST-ID                      PIC X(8).
001200     05  AST-DESC                    PIC X(30).
001300     05  AST-IN-SERVICE              PIC 9(8).
001400     05  AST-COST                    PIC S9(9)V99.
001500     05  AST-SALVAGE                 PIC S9(9)V99.
001600     05  AST-LIFE                    PIC 9(2).
001700     05  AST-METHOD                  PIC X(2).
001800         88  AST-STRAIGHT-LINE       VALUE 'SL'.
001900         88  AST-DECLINING-BAL       VALUE 'DB'.
002000         88  AST-SUM-OF-YEARS        VALUE 'SY'.
002100         88  AST-UNITS-OF-PROD       VALUE 'UP'.
002200         88  AST-MACRS               VALUE 'MA'.
002300         88  AST-SECTION-179         VALUE 'S7'.
002400     05  AST-TOTAL-UNITS             PIC 9(7).
002500     05  AST-PERIOD-UNITS            PIC 9(7).
002600     05  FILLER                      PIC X(6).
