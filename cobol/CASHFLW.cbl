000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID. CASHFLW.
000400 AUTHOR. DOUG STOUT.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/95.
000700 DATE-COMPILED. 03/14/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900*REMARKS.   READS THE CASH FLOW ITEM FILE (SORTED BY TYPE, THEN
001000*    CATEGORY) AND BUILDS THE CASH FLOW STATEMENT - SECTION AND
001100*    CATEGORY TOTALS, NET CHANGE IN CASH, CLOSING BALANCE - PLUS
001200*    THE MONTHLY BURN-RATE ANALYSIS THE TREASURY DESK ASKS FOR.
001300*------------------------------------------------------------------
001400*    CHANGE LOG                                                  *
001500*    YY/MM/DD  BY    TICKET    DESCRIPTION                       *
001600*    95/03/14  DS    ---       ORIGINAL PROGRAM.                  *
001700*    96/09/05  DS    CR-0061   ADDED CATEGORY BREAKOUT UNDER EACH *
001800*                              SECTION TOTAL.                     *
001900*    98/02/11  JRS   CR-0101   ADDED MONTHLY BURN-RATE ANALYSIS   *
002000*                              AND THE RUNWAY RECOMMENDATION.     *
002100*    98/10/27  LKW   Y2K-0091  CF-DATE AND THE MONTH TABLE KEY    *
002200*                              ALREADY CARRY A 4-DIGIT YEAR - NO  *
002300*                              CHANGE REQUIRED, REVIEWED.         *
002400*    99/01/12  LKW   Y2K-0091  SIGNED OFF Y2K COMPLIANT.          *
002500*    01/06/08  DKS   CR-0198   "INFINITE" RUNWAY SENTINEL ADDED   *
002600*                              SO A ZERO-OR-NEGATIVE AVERAGE      *
002700*                              BURN DOESN'T BLOW UP THE DIVIDE.  *
002800******************************************************************
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS VALID-CF-TYPE IS 'O' 'I' 'F'.
003700 
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT PARM-FILE ASSIGN TO UT-S-CFPARM
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WS-PARM-STATUS.
004300     SELECT CASHFLOW-FILE ASSIGN TO UT-S-CASHIN
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-CASHFLOW-STATUS.
004600     SELECT CASHFLW-RPT ASSIGN TO UT-S-CASHRPT
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-REPORT-STATUS.
004900 
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  PARM-FILE
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 20 CHARACTERS
005600     BLOCK CONTAINS 0 RECORDS
005700     DATA RECORD IS PARM-RECORD.
005800 01  PARM-RECORD.
005900     05  PARM-OPENING-BALANCE           PIC S9(9)V99.
006000     05  FILLER                         PIC X(8).
006100 
006200 FD  CASHFLOW-FILE
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 80 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS CASHFLOW-RECORD.
006800     COPY CASHREC.
006900 
007000 FD  CASHFLW-RPT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE OMITTED
007300     RECORD CONTAINS 132 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS CASHFLW-PRINT-REC.
007600 01  CASHFLW-PRINT-REC                  PIC X(132).
007700 
007800 WORKING-STORAGE SECTION.
007900 01  SYSTEM-DATE-AND-TIME.
008000     05  CURRENT-DATE.
008100         10  CURRENT-YEAR                PIC 9(2).
008200         10  CURRENT-MONTH               PIC 9(2).
008300         10  CURRENT-DAY                 PIC 9(2).
008400     05  FILLER                          PIC X(6).
008500 
008600 77  WS-PARM-STATUS                      PIC XX VALUE SPACES.
008700 77  WS-CASHFLOW-STATUS                  PIC XX VALUE SPACES.
008800 77  WS-REPORT-STATUS                    PIC XX VALUE SPACES.
008900 77  WS-CASHFLOW-EOF-SW                  PIC X(1) VALUE 'N'.
009000     88  WS-CASHFLOW-EOF                 VALUE 'Y'.
009100 
009200 77  WS-SIGNED-AMOUNT                    PIC S9(9)V99 COMP-3
009300                                                  VALUE 0.
009400 77  WS-SX                               PIC S9(4) COMP VALUE 0.
009500 77  WS-MX                               PIC S9(4) COMP VALUE 0.
009600 77  WS-CX-HOLD                          PIC S9(4) COMP VALUE 0.
009700 77  WS-MX-KEY                           PIC 9(6) VALUE 0.
009800 
009900 77  WS-OPENING-BALANCE                  PIC S9(9)V99 COMP-3
010000                                                  VALUE 0.
010100 77  WS-TOTAL-INFLOW                     PIC S9(9)V99 COMP-3
010200                                                  VALUE 0.
010300 77  WS-TOTAL-OUTFLOW                    PIC S9(9)V99 COMP-3
010400                                                  VALUE 0.
010500 77  WS-NET-CHANGE                       PIC S9(9)V99 COMP-3
010600                                                  VALUE 0.
010700 77  WS-CLOSING-BALANCE                  PIC S9(9)V99 COMP-3
010800                                                  VALUE 0.
010900 
011000 01  WS-SECTION-TABLE.
011100     05  WS-SECTION-ENTRY OCCURS 3 TIMES.
011200         10  WS-SEC-CODE                 PIC X(1).
011300         10  WS-SEC-INFLOW                PIC S9(9)V99 COMP-3.
011400         10  WS-SEC-OUTFLOW               PIC S9(9)V99 COMP-3.
011500     05  FILLER                          PIC X(6).
011600 
011700 01  WS-CATEGORY-TABLE.
011800     05  WS-CATEGORY-ENTRY OCCURS 45 TIMES.
011900         10  WS-CAT-SECTION              PIC X(1).
012000         10  WS-CAT-NAME                 PIC X(12).
012100         10  WS-CAT-NET                  PIC S9(9)V99 COMP-3.
012200     05  FILLER                          PIC X(6).
012300 77  WS-CATEGORY-COUNT                   PIC S9(4) COMP VALUE 0.
012400 
012500 01  WS-MONTH-TABLE.
012600     05  WS-MONTH-ENTRY OCCURS 60 TIMES.
012700         10  WS-MONTH-YYYYMM             PIC 9(6).
012800         10  WS-MONTH-INFLOW              PIC S9(9)V99 COMP-3.
012900         10  WS-MONTH-OUTFLOW             PIC S9(9)V99 COMP-3.
013000     05  FILLER                          PIC X(6).
013100 77  WS-MONTH-COUNT                      PIC S9(4) COMP VALUE 0.
013200 
013300 01  WS-CF-DATE-WORK                     PIC 9(8) VALUE 0.
013400 01  WS-CF-DATE-BRK REDEFINES WS-CF-DATE-WORK.
013500     05  WS-CFD-CCYY                     PIC 9(4).
013600     05  WS-CFD-MM                       PIC 9(2).
013700     05  WS-CFD-DD                       PIC 9(2).
013800 
013900 01  WS-DEBUG-TRACE                      PIC X(2) VALUE SPACES.
014000 01  WS-DEBUG-TRACE-N REDEFINES WS-DEBUG-TRACE
014100         PIC S9(3) COMP-3.
014200 
014300 77  WS-RUNWAY-WORK                      PIC S9(7)V9 COMP-3
014400                                                  VALUE 0.
014500 01  WS-RUNWAY-WORK-ALT REDEFINES WS-RUNWAY-WORK PIC S9(8)
014600         COMP-3.
014700 
014800 77  WS-TOTAL-NET-BURN                   PIC S9(9)V99 COMP-3
014900                                                  VALUE 0.
015000 77  WS-AVERAGE-BURN                     PIC S9(9)V99 COMP-3
015100                                                  VALUE 0.
015200 77  WS-MONTH-NET-BURN                   PIC S9(9)V99 COMP-3
015300                                                  VALUE 0.
015400 77  WS-RUNWAY-INFINITE-SW               PIC X(1) VALUE 'N'.
015500     88  WS-RUNWAY-INFINITE               VALUE 'Y'.
015600 77  WS-RUNWAY-MONTHS                    PIC S9(5)V9 COMP-3
015700                                                  VALUE 0.
015800 77  WS-RECOMMENDATION                   PIC X(18) VALUE SPACES.
015900 77  WS-RUNWAY-EDIT                      PIC ZZZZ9.9- VALUE SPACES.
016000 
016100 01  CASHFLW-HEADING-1.
016200     05  FILLER                          PIC X(44)
016300             VALUE 'CASHFLW - CASH FLOW STATEMENT'.
016400     05  FILLER                          PIC X(88) VALUE SPACES.
016500 01  CASHFLW-SECTION-HEADING.
016600     05  CH-SECTION-NAME                 PIC X(30).
016700     05  FILLER                          PIC X(102) VALUE SPACES.
016800 01  CASHFLW-CATEGORY-LINE.
016900     05  FILLER                          PIC X(6) VALUE SPACES.
017000     05  CL-CATEGORY                     PIC X(12).
017100     05  FILLER                          PIC X(6) VALUE SPACES.
017200     05  CL-NET-FLOW                     PIC Z,ZZZ,ZZ9.99-.
017300     05  FILLER                          PIC X(94) VALUE SPACES.
017400 01  CASHFLW-SECTION-TOTAL-LINE.
017500     05  FILLER                          PIC X(6) VALUE SPACES.
017600     05  ST-LABEL                        PIC X(20) VALUE
017700             'SECTION NET FLOW'.
017800     05  ST-NET-FLOW                     PIC Z,ZZZ,ZZ9.99-.
017900     05  FILLER                          PIC X(92) VALUE SPACES.
018000 01  CASHFLW-SUMMARY-LINE.
018100     05  SL-LABEL                        PIC X(26).
018200     05  SL-AMOUNT                       PIC Z,ZZZ,ZZ9.99-.
018300     05  FILLER                          PIC X(92) VALUE SPACES.
018400 01  CASHFLW-BURN-HEADING.
018500     05  FILLER                          PIC X(10) VALUE 'MONTH'.
018600     05  FILLER                          PIC X(18) VALUE 'NET BURN'.
018700     05  FILLER                          PIC X(104) VALUE SPACES.
018800 01  CASHFLW-BURN-LINE.
018900     05  BL-MONTH                        PIC 9(6).
019000     05  FILLER                          PIC X(6) VALUE SPACES.
019100     05  BL-NET-BURN                     PIC Z,ZZZ,ZZ9.99-.
019200     05  FILLER                          PIC X(104) VALUE SPACES.
019300 01  CASHFLW-RUNWAY-LINE.
019400     05  FILLER                          PIC X(22) VALUE
019500             'RUNWAY (MONTHS):     '.
019600     05  RL-RUNWAY                       PIC X(12).
019700     05  FILLER                          PIC X(8) VALUE SPACES.
019800     05  RL-RECOMMENDATION               PIC X(18).
019900     05  FILLER                          PIC X(72) VALUE SPACES.
020000 
020100 PROCEDURE DIVISION.
020200     PERFORM 000-SETUP-RTN THRU 000-EXIT.
020300     PERFORM 100-PROCESS-CASHFLOW-RTN THRU 100-EXIT
020400             UNTIL WS-CASHFLOW-EOF.
020500     PERFORM 600-SECTION-TOTALS-RTN THRU 600-EXIT.
020600     PERFORM 650-NET-CHANGE-RTN THRU 650-EXIT.
020700     PERFORM 700-BURN-ANALYSIS-RTN THRU 700-EXIT.
020800     PERFORM 890-CLOSE-FILES THRU 890-EXIT.
020900     GOBACK.
021000 
021100 000-SETUP-RTN.
021200     ACCEPT CURRENT-DATE FROM DATE.
021300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021400 
021500     READ PARM-FILE
021600         AT END MOVE 'E' TO WS-PARM-STATUS
021700     END-READ.
021800     MOVE PARM-OPENING-BALANCE TO WS-OPENING-BALANCE.
021900 
022000     MOVE 'O' TO WS-SEC-CODE (1).
022100     MOVE 'I' TO WS-SEC-CODE (2).
022200     MOVE 'F' TO WS-SEC-CODE (3).
022300     PERFORM 005-SECTION-ZERO-LOOP THRU 005-EXIT
022400             VARYING WS-SX FROM 1 BY 1 UNTIL WS-SX > 3.
022500 
022600     WRITE CASHFLW-PRINT-REC FROM CASHFLW-HEADING-1
022700             AFTER TOP-OF-FORM.
022800 
022900     READ CASHFLOW-FILE
023000         AT END SET WS-CASHFLOW-EOF TO TRUE
023100     END-READ.
023200 000-EXIT.
023300     EXIT.
023400 
023500 005-SECTION-ZERO-LOOP.
023600     MOVE 0 TO WS-SEC-INFLOW (WS-SX).
023700     MOVE 0 TO WS-SEC-OUTFLOW (WS-SX).
023800 005-EXIT.
023900     EXIT.
024000 
024100******************************************************************
024200*    100 - MAIN PROCESSING LOOP - ACCUMULATE SIGNED AMOUNT INTO   *
024300*          SECTION, CATEGORY AND MONTH BUCKETS.                  *
024400******************************************************************
024500 100-PROCESS-CASHFLOW-RTN.
024600     IF CF-INFLOW
024700         MOVE CF-AMOUNT TO WS-SIGNED-AMOUNT
024800     ELSE
024900         COMPUTE WS-SIGNED-AMOUNT = 0 - CF-AMOUNT
025000     END-IF.
025100 
025200     PERFORM 110-FIND-SECTION-RTN THRU 110-EXIT.
025300     IF WS-SX NOT > 3
025400         IF CF-INFLOW
025500             ADD CF-AMOUNT TO WS-SEC-INFLOW (WS-SX)
025600             ADD CF-AMOUNT TO WS-TOTAL-INFLOW
025700         ELSE
025800             ADD CF-AMOUNT TO WS-SEC-OUTFLOW (WS-SX)
025900             ADD CF-AMOUNT TO WS-TOTAL-OUTFLOW
026000         END-IF
026100     END-IF.
026200 
026300     PERFORM 120-FIND-CATEGORY-RTN THRU 120-EXIT.
026400     ADD WS-SIGNED-AMOUNT TO WS-CAT-NET (WS-CX-HOLD).
026500 
026600     MOVE CF-DATE TO WS-CF-DATE-WORK.
026700     COMPUTE WS-MX-KEY = WS-CFD-CCYY * 100 + WS-CFD-MM.
026800     PERFORM 130-FIND-MONTH-RTN THRU 130-EXIT.
026900     IF CF-INFLOW
027000         ADD CF-AMOUNT TO WS-MONTH-INFLOW (WS-MX)
027100     ELSE
027200         ADD CF-AMOUNT TO WS-MONTH-OUTFLOW (WS-MX)
027300     END-IF.
027400 
027500     READ CASHFLOW-FILE
027600         AT END SET WS-CASHFLOW-EOF TO TRUE
027700     END-READ.
027800 100-EXIT.
027900     EXIT.
028000 
028100 110-FIND-SECTION-RTN.
028200     PERFORM 115-SECTION-MATCH-LOOP THRU 115-EXIT
028300             VARYING WS-SX FROM 1 BY 1
028400             UNTIL WS-SX > 3 OR WS-SEC-CODE (WS-SX) = CF-TYPE.
028500 110-EXIT.
028600     EXIT.
028700 
028800 115-SECTION-MATCH-LOOP.
028900     CONTINUE.
029000 115-EXIT.
029100     EXIT.
029200 
029300 120-FIND-CATEGORY-RTN.
029400     PERFORM 125-CATEGORY-MATCH-LOOP THRU 125-EXIT
029500             VARYING WS-CX-HOLD FROM 1 BY 1
029600             UNTIL WS-CX-HOLD > WS-CATEGORY-COUNT
029700                OR (WS-CAT-SECTION (WS-CX-HOLD) = CF-TYPE
029800                    AND WS-CAT-NAME (WS-CX-HOLD) = CF-CATEGORY).
029900     IF WS-CX-HOLD > WS-CATEGORY-COUNT
030000         ADD 1 TO WS-CATEGORY-COUNT
030100         MOVE WS-CATEGORY-COUNT TO WS-CX-HOLD
030200         MOVE CF-TYPE     TO WS-CAT-SECTION (WS-CX-HOLD)
030300         MOVE CF-CATEGORY TO WS-CAT-NAME (WS-CX-HOLD)
030400         MOVE 0           TO WS-CAT-NET (WS-CX-HOLD)
030500     END-IF.
030600 120-EXIT.
030700     EXIT.
030800 
030900 125-CATEGORY-MATCH-LOOP.
031000     CONTINUE.
031100 125-EXIT.
031200     EXIT.
031300 
031400 130-FIND-MONTH-RTN.
031500     PERFORM 135-MONTH-MATCH-LOOP THRU 135-EXIT
031600             VARYING WS-MX FROM 1 BY 1
031700             UNTIL WS-MX > WS-MONTH-COUNT
031800                OR WS-MONTH-YYYYMM (WS-MX) = WS-MX-KEY.
031900     IF WS-MX > WS-MONTH-COUNT
032000         ADD 1 TO WS-MONTH-COUNT
032100         MOVE WS-MONTH-COUNT TO WS-MX
032200         MOVE WS-MX-KEY TO WS-MONTH-YYYYMM (WS-MX)
032300         MOVE 0 TO WS-MONTH-INFLOW (WS-MX)
032400         MOVE 0 TO WS-MONTH-OUTFLOW (WS-MX)
032500     END-IF.
032600 130-EXIT.
032700     EXIT.
032800 
032900 135-MONTH-MATCH-LOOP.
033000     CONTINUE.
033100 135-EXIT.
033200     EXIT.
033300 
033400******************************************************************
033500*    600 - PRINT EACH SECTION'S CATEGORY BREAKOUT AND SUBTOTAL.   *
033600******************************************************************
033700 600-SECTION-TOTALS-RTN.
033800     PERFORM 610-SECTION-PRINT-LOOP THRU 610-EXIT
033900             VARYING WS-SX FROM 1 BY 1 UNTIL WS-SX > 3.
034000 600-EXIT.
034100     EXIT.
034200 
034300 610-SECTION-PRINT-LOOP.
034400     EVALUATE WS-SEC-CODE (WS-SX)
034500         WHEN 'O'
034600             MOVE 'OPERATING ACTIVITIES' TO CH-SECTION-NAME
034700         WHEN 'I'
034800             MOVE 'INVESTING ACTIVITIES' TO CH-SECTION-NAME
034900         WHEN OTHER
035000             MOVE 'FINANCING ACTIVITIES' TO CH-SECTION-NAME
035100     END-EVALUATE.
035200     WRITE CASHFLW-PRINT-REC FROM CASHFLW-SECTION-HEADING
035300             AFTER 2.
035400     PERFORM 620-CATEGORY-PRINT-LOOP THRU 620-EXIT
035500             VARYING WS-CX-HOLD FROM 1 BY 1
035600             UNTIL WS-CX-HOLD > WS-CATEGORY-COUNT.
035700     COMPUTE ST-NET-FLOW =
035800             WS-SEC-INFLOW (WS-SX) - WS-SEC-OUTFLOW (WS-SX).
035900     WRITE CASHFLW-PRINT-REC FROM CASHFLW-SECTION-TOTAL-LINE
036000             AFTER 1.
036100 610-EXIT.
036200     EXIT.
036300 
036400 620-CATEGORY-PRINT-LOOP.
036500     IF WS-CAT-SECTION (WS-CX-HOLD) = WS-SEC-CODE (WS-SX)
036600         MOVE WS-CAT-NAME (WS-CX-HOLD) TO CL-CATEGORY
036700         MOVE WS-CAT-NET (WS-CX-HOLD)  TO CL-NET-FLOW
036800         WRITE CASHFLW-PRINT-REC FROM CASHFLW-CATEGORY-LINE
036900                 AFTER 1
037000     END-IF.
037100 620-EXIT.
037200     EXIT.
037300 
037400******************************************************************
037500*    650 - NET CHANGE IN CASH AND CLOSING BALANCE.               *
037600******************************************************************
037700 650-NET-CHANGE-RTN.
037800     COMPUTE WS-NET-CHANGE =
037900             WS-TOTAL-INFLOW - WS-TOTAL-OUTFLOW.
038000     COMPUTE WS-CLOSING-BALANCE =
038100             WS-OPENING-BALANCE + WS-NET-CHANGE.
038200 
038300     MOVE 'OPENING CASH BALANCE'     TO SL-LABEL.
038400     MOVE WS-OPENING-BALANCE         TO SL-AMOUNT.
038500     WRITE CASHFLW-PRINT-REC FROM CASHFLW-SUMMARY-LINE AFTER 2.
038600 
038700     MOVE 'NET CHANGE IN CASH'       TO SL-LABEL.
038800     MOVE WS-NET-CHANGE              TO SL-AMOUNT.
038900     WRITE CASHFLW-PRINT-REC FROM CASHFLW-SUMMARY-LINE AFTER 1.
039000 
039100     MOVE 'CLOSING CASH BALANCE'     TO SL-LABEL.
039200     MOVE WS-CLOSING-BALANCE         TO SL-AMOUNT.
039300     WRITE CASHFLW-PRINT-REC FROM CASHFLW-SUMMARY-LINE AFTER 1.
039400 650-EXIT.
039500     EXIT.
039600 
039700******************************************************************
039800*    700 - MONTHLY BURN ANALYSIS AND RUNWAY RECOMMENDATION.      *
039900******************************************************************
040000 700-BURN-ANALYSIS-RTN.
040100     WRITE CASHFLW-PRINT-REC FROM CASHFLW-BURN-HEADING
040200             AFTER TOP-OF-FORM.
040300     MOVE 0 TO WS-TOTAL-NET-BURN.
040400     PERFORM 710-BURN-LINE-LOOP THRU 710-EXIT
040500             VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > WS-MONTH-COUNT.
040600     IF WS-MONTH-COUNT > 0
040700         COMPUTE WS-AVERAGE-BURN ROUNDED =
040800                 WS-TOTAL-NET-BURN / WS-MONTH-COUNT
040900     ELSE
041000         MOVE 0 TO WS-AVERAGE-BURN
041100     END-IF.
041200     PERFORM 750-RUNWAY-RTN THRU 750-EXIT.
041300 700-EXIT.
041400     EXIT.
041500 
041600 710-BURN-LINE-LOOP.
041700     COMPUTE WS-MONTH-NET-BURN =
041800             WS-MONTH-OUTFLOW (WS-MX) - WS-MONTH-INFLOW (WS-MX).
041900     MOVE WS-MONTH-YYYYMM (WS-MX) TO BL-MONTH.
042000     MOVE WS-MONTH-NET-BURN       TO BL-NET-BURN.
042100     WRITE CASHFLW-PRINT-REC FROM CASHFLW-BURN-LINE AFTER 1.
042200     ADD WS-MONTH-NET-BURN TO WS-TOTAL-NET-BURN.
042300 710-EXIT.
042400     EXIT.
042500 
042600 750-RUNWAY-RTN.
042700     MOVE 'N' TO WS-RUNWAY-INFINITE-SW.
042800     IF WS-AVERAGE-BURN > 0
042900         COMPUTE WS-RUNWAY-MONTHS ROUNDED =
043000                 WS-CLOSING-BALANCE / WS-AVERAGE-BURN
043100     ELSE
043200         SET WS-RUNWAY-INFINITE TO TRUE
043300     END-IF.
043400 
043500     IF WS-RUNWAY-INFINITE
043600         MOVE 'INFINITE'        TO RL-RUNWAY
043700         MOVE 'CASH POSITIVE'   TO WS-RECOMMENDATION
043800     ELSE
043900         MOVE WS-RUNWAY-MONTHS  TO WS-RUNWAY-EDIT
044000         MOVE WS-RUNWAY-EDIT    TO RL-RUNWAY
044100         EVALUATE TRUE
044200             WHEN WS-RUNWAY-MONTHS > 18
044300                 MOVE 'HEALTHY'           TO WS-RECOMMENDATION
044400             WHEN WS-RUNWAY-MONTHS > 12
044500                 MOVE 'ADEQUATE'          TO WS-RECOMMENDATION
044600             WHEN WS-RUNWAY-MONTHS > 6
044700                 MOVE 'MODERATE CONCERN'  TO WS-RECOMMENDATION
044800             WHEN OTHER
044900                 MOVE 'CRITICAL'          TO WS-RECOMMENDATION
045000         END-EVALUATE
045100     END-IF.
045200     MOVE WS-RECOMMENDATION TO RL-RECOMMENDATION.
045300     WRITE CASHFLW-PRINT-REC FROM CASHFLW-RUNWAY-LINE AFTER 2.
045400 750-EXIT.
045500     EXIT.
045600 
045700 800-OPEN-FILES.
045800     OPEN INPUT PARM-FILE, CASHFLOW-FILE.
045900     OPEN OUTPUT CASHFLW-RPT.
046000     IF WS-CASHFLOW-STATUS NOT = '00'
046100         MOVE WS-CASHFLOW-STATUS TO WS-DEBUG-TRACE
046200         DISPLAY 'CASHFLW - CASHFLOW FILE OPEN ERROR '
046300                 WS-DEBUG-TRACE
046400         STOP RUN
046500     END-IF.
046600 800-EXIT.
046700     EXIT.
046800 
046900 890-CLOSE-FILES.
047000     CLOSE PARM-FILE, CASHFLOW-FILE, CASHFLW-RPT.
047100 890-EXIT.
047200     EXIT.
