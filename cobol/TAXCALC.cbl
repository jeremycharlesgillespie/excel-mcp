000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID. TAXCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/89.
000700 DATE-COMPILED. 04/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*REMARKS.   CALLED SUBPROGRAM - WALKS THE FEDERAL OR STATE TAX
001000*    BRACKET TABLE FOR A GIVEN INCOME AND FILING STATUS, AND ALSO
001100*    PROVIDES THE SELF-EMPLOYMENT TAX, PAYROLL TAX, ESTIMATED
001200*    QUARTERLY PAYMENT AND BUSINESS ENTITY TAX SUMMARY ENTRY
001300*    POINTS.  ONE FUNCTION CODE PER CALL, JUST LIKE FINCALC.
001400*------------------------------------------------------------------
001500*    CHANGE LOG                                                  *
001600*    YY/MM/DD  BY    TICKET    DESCRIPTION                       *
001700*    89/04/02  JRS   ---       ORIGINAL PROGRAM - FEDERAL AND     *
001800*                              STATE BRACKET WALK ONLY.           *
001900*    91/11/08  JRS   CR-0077   ADDED SELF-EMPLOYMENT TAX ENTRY.   *
002000*    94/06/14  DKS   CR-0129   ADDED PAYROLL TAX ENTRY (EMPLOYEE  *
002100*                              AND EMPLOYER SIDE).                *
002200*    96/09/30  DKS   CR-0161   ADDED ESTIMATED QUARTERLY ENTRY.   *
002300*    98/10/21  LKW   Y2K-0091  EXPANDED TX-FD-INCOME, TX-ST-      *
002400*                              INCOME AND RELATED FIELDS - NO     *
002500*                              TWO-DIGIT YEAR FIELDS IN THIS      *
002600*                              MODULE.                            *
002700*    99/01/12  LKW   Y2K-0091  SIGNED OFF Y2K COMPLIANT.          *
002800*    00/03/09  DKS   CR-0201   ADDED BUSINESS ENTITY TAX SUMMARY  *
002900*                              ENTRY (SOLE PROP/C-CORP/S-CORP).   *
003000*    05/07/18  RFH   CR-0275   BRACKET AND STANDARD DEDUCTION     *
003100*                              TABLES REFRESHED FOR THE CURRENT   *
003200*                              TAX YEAR PER THE RATE SCHEDULE.    *
003300******************************************************************
003400 
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     UPSI-0 IS WS-TRACE-SWITCH
004100     CLASS VALID-FILING-STATUS IS 'S' 'M' 'H'.
004200 
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  WS-PROGRAM-SWITCHES.
004600     05  WS-TRACE-SW                  PIC X(1) VALUE 'N'.
004700         88  WS-TRACE-ON              VALUE 'Y'.
004800     05  FILLER                       PIC X(10).
004900 
005000 01  WS-BRACKET-TABLE.
005100     05  WS-BRACKET-ENTRY OCCURS 10 TIMES.
005200         10  WS-BRACKET-UPPER         PIC S9(9)V99 COMP-3.
005300         10  WS-BRACKET-RATE          PIC S9V9(4) COMP-3.
005400     05  FILLER                       PIC X(04).
005500 77  WS-BRACKET-COUNT                 PIC S9(4) COMP VALUE 0.
005600 
005700 77  WS-BX                            PIC S9(4) COMP VALUE 0.
005800 77  WS-WALK-INCOME                   PIC S9(9)V99 COMP-3 VALUE 0.
005900 77  WS-WALK-TAX                      PIC S9(9)V99 COMP-3 VALUE 0.
006000 77  WS-PREV-UPPER                    PIC S9(9)V99 COMP-3 VALUE 0.
006100 77  WS-BAND-AMT                      PIC S9(9)V99 COMP-3 VALUE 0.
006200 
006300 77  WS-SE-NET-EARNINGS-HOLD          PIC S9(9)V99 COMP-3 VALUE 0.
006400 77  WS-SE-EARNINGS                   PIC S9(9)V99 COMP-3 VALUE 0.
006500 77  WS-SE-SS-BASE                    PIC S9(9)V99 COMP-3 VALUE 0.
006600 77  WS-SE-SS-TAX-T                   PIC S9(9)V99 COMP-3 VALUE 0.
006700 77  WS-SE-MEDICARE-T                 PIC S9(9)V99 COMP-3 VALUE 0.
006800 77  WS-SE-ADDL-MEDICARE-T            PIC S9(9)V99 COMP-3 VALUE 0.
006900 77  WS-SE-TOTAL-HOLD                 PIC S9(9)V99 COMP-3 VALUE 0.
007000 77  WS-SE-DEDUCT-HOLD                PIC S9(9)V99 COMP-3 VALUE 0.
007100 
007200 77  WS-PR-SS-BASE                    PIC S9(9)V99 COMP-3 VALUE 0.
007300 77  WS-PR-FUTA-BASE                  PIC S9(9)V99 COMP-3 VALUE 0.
007400 
007500 77  WS-ADJUSTED-INCOME                PIC S9(9)V99 COMP-3 VALUE 0.
007600 77  WS-TAXABLE-INCOME                 PIC S9(9)V99 COMP-3 VALUE 0.
007700 77  WS-STD-DEDUCTION                  PIC S9(9)V99 COMP-3 VALUE 0.
007800 77  WS-TOTAL-TAX-HOLD                 PIC S9(9)V99 COMP-3 VALUE 0.
007900 
008000 LINKAGE SECTION.
008100 01  TX-PARM-AREA.
008200     05  TX-FUNCTION-CODE              PIC X(4).
008300         88  TX-FN-FEDERAL             VALUE 'FTAX'.
008400         88  TX-FN-SE                  VALUE 'SETX'.
008500         88  TX-FN-PAYROLL             VALUE 'PAYR'.
008600         88  TX-FN-STATE               VALUE 'STAX'.
008700         88  TX-FN-ESTQ                VALUE 'ESTQ'.
008800         88  TX-FN-BIZ                 VALUE 'BIZT'.
008900     05  TX-RETURN-CODE                PIC S9(4) COMP.
009000         88  TX-RC-OK                  VALUE 0.
009100         88  TX-RC-BAD-FUNCTION        VALUE 8.
009200     05  TX-PARM-DATA.
009300         10  TX-FEDERAL-PARM.
009400             15  TX-FD-FILING-STATUS   PIC X(3).
009500                 88  TX-FD-SINGLE      VALUE 'SGL'.
009600                 88  TX-FD-MFJ         VALUE 'MFJ'.
009700                 88  TX-FD-MFS         VALUE 'MFS'.
009800                 88  TX-FD-HOH         VALUE 'HOH'.
009900             15  TX-FD-INCOME          PIC S9(9)V99 COMP-3.
010000             15  TX-FD-TAX             PIC S9(9)V99 COMP-3.
010100             15  TX-FD-EFFECTIVE-PCT   PIC S9(5)V99 COMP-3.
010200             15  TX-FD-MARGINAL-PCT    PIC S9(5)V99 COMP-3.
010300             15  FILLER                PIC X(37).
010400         10  TX-SE-PARM REDEFINES TX-FEDERAL-PARM.
010500             15  TX-SE-NET-EARNINGS    PIC S9(9)V99 COMP-3.
010600             15  TX-SE-SS-TAX          PIC S9(9)V99 COMP-3.
010700             15  TX-SE-MEDICARE-TAX    PIC S9(9)V99 COMP-3.
010800             15  TX-SE-ADDL-MEDICARE   PIC S9(9)V99 COMP-3.
010900             15  TX-SE-TOTAL-TAX       PIC S9(9)V99 COMP-3.
011000             15  TX-SE-DEDUCTIBLE      PIC S9(9)V99 COMP-3.
011100             15  FILLER                PIC X(24).
011200         10  TX-PAYROLL-PARM REDEFINES TX-FEDERAL-PARM.
011300             15  TX-PR-WAGES              PIC S9(9)V99 COMP-3.
011400             15  TX-PR-EE-SS              PIC S9(9)V99 COMP-3.
011500             15  TX-PR-EE-MEDICARE        PIC S9(9)V99 COMP-3.
011600             15  TX-PR-EE-ADDL-MEDICARE   PIC S9(9)V99 COMP-3.
011700             15  TX-PR-ER-SS              PIC S9(9)V99 COMP-3.
011800             15  TX-PR-ER-MEDICARE        PIC S9(9)V99 COMP-3.
011900             15  TX-PR-FUTA               PIC S9(9)V99 COMP-3.
012000             15  TX-PR-ER-TOTAL           PIC S9(9)V99 COMP-3.
012100             15  TX-PR-TOTAL-COST         PIC S9(9)V99 COMP-3.
012200             15  FILLER                   PIC X(06).
012300         10  TX-STATE-PARM REDEFINES TX-FEDERAL-PARM.
012400             15  TX-ST-STATE-CODE      PIC X(2).
012500             15  TX-ST-INCOME          PIC S9(9)V99 COMP-3.
012600             15  TX-ST-TAX             PIC S9(9)V99 COMP-3.
012700             15  TX-ST-EFFECTIVE-PCT   PIC S9(5)V99 COMP-3.
012800             15  FILLER                PIC X(42).
012900         10  TX-ESTQ-PARM REDEFINES TX-FEDERAL-PARM.
013000             15  TX-EQ-FILING-STATUS   PIC X(3).
013100             15  TX-EQ-SELF-EMP-SW     PIC X(1).
013200                 88  TX-EQ-IS-SELF-EMPLOYED VALUE 'Y'.
013300             15  TX-EQ-ANNUAL-INCOME   PIC S9(9)V99 COMP-3.
013400             15  TX-EQ-NET-SE-EARNINGS PIC S9(9)V99 COMP-3.
013500             15  TX-EQ-TOTAL-TAX       PIC S9(9)V99 COMP-3.
013600             15  TX-EQ-QTR-PAYMENT     PIC S9(9)V99 COMP-3.
013700             15  FILLER                PIC X(32).
013800         10  TX-BIZ-PARM REDEFINES TX-FEDERAL-PARM.
013900             15  TX-BZ-ENTITY-TYPE     PIC X(4).
014000                 88  TX-BZ-SOLE-PROP   VALUE 'SOLE'.
014100                 88  TX-BZ-C-CORP      VALUE 'CCRP'.
014200                 88  TX-BZ-S-CORP      VALUE 'SCRP'.
014300             15  TX-BZ-REVENUE         PIC S9(9)V99 COMP-3.
014400             15  TX-BZ-EXPENSES        PIC S9(9)V99 COMP-3.
014500             15  TX-BZ-DEPRECIATION    PIC S9(9)V99 COMP-3.
014600             15  TX-BZ-NET-INCOME      PIC S9(9)V99 COMP-3.
014700             15  TX-BZ-ENTITY-TAX      PIC S9(9)V99 COMP-3.
014800             15  FILLER                PIC X(26).
014900 
015000 PROCEDURE DIVISION USING TX-PARM-AREA.
015100 
015200     PERFORM 000-SETUP-RTN THRU 000-EXIT.
015300 
015400     EVALUATE TRUE
015500         WHEN TX-FN-FEDERAL
015600             PERFORM 200-FEDERAL-TAX-RTN THRU 200-EXIT
015700         WHEN TX-FN-SE
015800             PERFORM 300-SE-TAX-RTN THRU 300-EXIT
015900         WHEN TX-FN-PAYROLL
016000             PERFORM 400-PAYROLL-TAX-RTN THRU 400-EXIT
016100         WHEN TX-FN-STATE
016200             PERFORM 500-STATE-TAX-RTN THRU 500-EXIT
016300         WHEN TX-FN-ESTQ
016400             PERFORM 600-ESTIMATED-QTR-RTN THRU 600-EXIT
016500         WHEN TX-FN-BIZ
016600             PERFORM 700-BUSINESS-SUMMARY-RTN THRU 700-EXIT
016700         WHEN OTHER
016800             SET TX-RC-BAD-FUNCTION TO TRUE
016900     END-EVALUATE.
017000 
017100     GOBACK.
017200 
017300 000-SETUP-RTN.
017400     SET TX-RC-OK TO TRUE.
017500 000-EXIT.
017600     EXIT.
017700 
017800******************************************************************
017900*    200 - FEDERAL BRACKET WALK, EFFECTIVE AND MARGINAL RATE.    *
018000******************************************************************
018100 200-FEDERAL-TAX-RTN.
018200     IF TX-FD-MFJ
018300         PERFORM 610-LOAD-FED-MFJ-RTN THRU 610-EXIT
018400     ELSE
018500         PERFORM 605-LOAD-FED-SINGLE-RTN THRU 605-EXIT
018600     END-IF.
018700 
018800     IF TX-FD-INCOME NOT > 0
018900         MOVE 0 TO TX-FD-TAX
019000         MOVE 0 TO TX-FD-EFFECTIVE-PCT
019100         MOVE 0 TO TX-FD-MARGINAL-PCT
019200     ELSE
019300         MOVE TX-FD-INCOME TO WS-WALK-INCOME
019400         PERFORM 650-BRACKET-WALK-RTN THRU 650-EXIT
019500         MOVE WS-WALK-TAX TO TX-FD-TAX
019600         COMPUTE TX-FD-EFFECTIVE-PCT ROUNDED =
019700                 TX-FD-TAX / TX-FD-INCOME * 100
019800         PERFORM 660-MARGINAL-RATE-RTN THRU 660-EXIT
019900         COMPUTE TX-FD-MARGINAL-PCT ROUNDED =
020000                 WS-BRACKET-RATE (WS-BX) * 100
020100     END-IF.
020200 200-EXIT.
020300     EXIT.
020400 
020500******************************************************************
020600*    300 - SELF-EMPLOYMENT TAX.                                  *
020700******************************************************************
020800 300-SE-TAX-RTN.
020900     MOVE TX-SE-NET-EARNINGS TO WS-SE-NET-EARNINGS-HOLD.
021000     PERFORM 310-SE-CALC-CORE-RTN THRU 310-EXIT.
021100     MOVE WS-SE-SS-TAX-T        TO TX-SE-SS-TAX.
021200     MOVE WS-SE-MEDICARE-T      TO TX-SE-MEDICARE-TAX.
021300     MOVE WS-SE-ADDL-MEDICARE-T TO TX-SE-ADDL-MEDICARE.
021400     MOVE WS-SE-TOTAL-HOLD      TO TX-SE-TOTAL-TAX.
021500     MOVE WS-SE-DEDUCT-HOLD     TO TX-SE-DEDUCTIBLE.
021600 300-EXIT.
021700     EXIT.
021800 
021900******************************************************************
022000*    310 - SELF-EMPLOYMENT TAX CORE - FACTORED OUT SO THE        *
022100*          ESTIMATED-QUARTERLY AND BUSINESS-SUMMARY ENTRY        *
022200*          POINTS CAN SHARE THE SAME MATH WITHOUT A SECOND       *
022300*          CALL TO THIS PROGRAM.                                 *
022400******************************************************************
022500 310-SE-CALC-CORE-RTN.
022600     IF WS-SE-NET-EARNINGS-HOLD NOT > 0
022700         MOVE 0 TO WS-SE-SS-TAX-T
022800         MOVE 0 TO WS-SE-MEDICARE-T
022900         MOVE 0 TO WS-SE-ADDL-MEDICARE-T
023000         MOVE 0 TO WS-SE-TOTAL-HOLD
023100         MOVE 0 TO WS-SE-DEDUCT-HOLD
023200     ELSE
023300         COMPUTE WS-SE-EARNINGS ROUNDED =
023400                 WS-SE-NET-EARNINGS-HOLD * 0.9235
023500         IF WS-SE-EARNINGS > 160200
023600             MOVE 160200 TO WS-SE-SS-BASE
023700         ELSE
023800             MOVE WS-SE-EARNINGS TO WS-SE-SS-BASE
023900         END-IF
024000         COMPUTE WS-SE-SS-TAX-T ROUNDED = WS-SE-SS-BASE * 0.124
024100         COMPUTE WS-SE-MEDICARE-T ROUNDED =
024200                 WS-SE-EARNINGS * 0.029
024300         IF WS-SE-EARNINGS > 200000
024400             COMPUTE WS-SE-ADDL-MEDICARE-T ROUNDED =
024500                     (WS-SE-EARNINGS - 200000) * 0.009
024600         ELSE
024700             MOVE 0 TO WS-SE-ADDL-MEDICARE-T
024800         END-IF
024900         COMPUTE WS-SE-TOTAL-HOLD =
025000                 WS-SE-SS-TAX-T + WS-SE-MEDICARE-T +
025100                 WS-SE-ADDL-MEDICARE-T
025200         COMPUTE WS-SE-DEDUCT-HOLD ROUNDED =
025300                 WS-SE-TOTAL-HOLD * 0.5
025400     END-IF.
025500 310-EXIT.
025600     EXIT.
025700 
025800******************************************************************
025900*    400 - PAYROLL TAX - EMPLOYEE AND EMPLOYER SIDE.             *
026000******************************************************************
026100 400-PAYROLL-TAX-RTN.
026200     IF TX-PR-WAGES > 160200
026300         MOVE 160200 TO WS-PR-SS-BASE
026400     ELSE
026500         MOVE TX-PR-WAGES TO WS-PR-SS-BASE
026600     END-IF.
026700 
026800     COMPUTE TX-PR-EE-SS ROUNDED = WS-PR-SS-BASE * 0.062.
026900     COMPUTE TX-PR-EE-MEDICARE ROUNDED = TX-PR-WAGES * 0.0145.
027000     IF TX-PR-WAGES > 200000
027100         COMPUTE TX-PR-EE-ADDL-MEDICARE ROUNDED =
027200                 (TX-PR-WAGES - 200000) * 0.009
027300     ELSE
027400         MOVE 0 TO TX-PR-EE-ADDL-MEDICARE
027500     END-IF.
027600 
027700     COMPUTE TX-PR-ER-SS ROUNDED = WS-PR-SS-BASE * 0.062.
027800     COMPUTE TX-PR-ER-MEDICARE ROUNDED = TX-PR-WAGES * 0.0145.
027900 
028000     IF TX-PR-WAGES > 7000
028100         MOVE 7000 TO WS-PR-FUTA-BASE
028200     ELSE
028300         MOVE TX-PR-WAGES TO WS-PR-FUTA-BASE
028400     END-IF.
028500     COMPUTE TX-PR-FUTA ROUNDED = WS-PR-FUTA-BASE * 0.006.
028600 
028700     COMPUTE TX-PR-ER-TOTAL =
028800             TX-PR-ER-SS + TX-PR-ER-MEDICARE + TX-PR-FUTA.
028900     COMPUTE TX-PR-TOTAL-COST = TX-PR-WAGES + TX-PR-ER-TOTAL.
029000 400-EXIT.
029100     EXIT.
029200 
029300******************************************************************
029400*    500 - STATE BRACKET WALK - CA/NY GRADUATED, TX/FL FLAT 0%.  *
029500******************************************************************
029600 500-STATE-TAX-RTN.
029700     EVALUATE TX-ST-STATE-CODE
029800         WHEN 'CA'
029900             PERFORM 620-LOAD-CA-SINGLE-RTN THRU 620-EXIT
030000         WHEN 'NY'
030100             PERFORM 625-LOAD-NY-SINGLE-RTN THRU 625-EXIT
030200         WHEN 'TX'
030300             PERFORM 630-LOAD-FLAT-ZERO-RTN THRU 630-EXIT
030400         WHEN 'FL'
030500             PERFORM 630-LOAD-FLAT-ZERO-RTN THRU 630-EXIT
030600         WHEN OTHER
030700             SET TX-RC-BAD-FUNCTION TO TRUE
030800             PERFORM 630-LOAD-FLAT-ZERO-RTN THRU 630-EXIT
030900     END-EVALUATE.
031000 
031100     MOVE TX-ST-INCOME TO WS-WALK-INCOME.
031200     PERFORM 650-BRACKET-WALK-RTN THRU 650-EXIT.
031300     MOVE WS-WALK-TAX TO TX-ST-TAX.
031400 
031500     IF TX-ST-INCOME NOT > 0
031600         MOVE 0 TO TX-ST-EFFECTIVE-PCT
031700     ELSE
031800         COMPUTE TX-ST-EFFECTIVE-PCT ROUNDED =
031900                 TX-ST-TAX / TX-ST-INCOME * 100
032000     END-IF.
032100 500-EXIT.
032200     EXIT.
032300 
032400******************************************************************
032500*    600 - ESTIMATED QUARTERLY PAYMENT.                          *
032600******************************************************************
032700 600-ESTIMATED-QTR-RTN.
032800     IF TX-EQ-IS-SELF-EMPLOYED
032900         MOVE TX-EQ-NET-SE-EARNINGS TO WS-SE-NET-EARNINGS-HOLD
033000         PERFORM 310-SE-CALC-CORE-RTN THRU 310-EXIT
033100     ELSE
033200         MOVE 0 TO WS-SE-TOTAL-HOLD
033300         MOVE 0 TO WS-SE-DEDUCT-HOLD
033400     END-IF.
033500 
033600     COMPUTE WS-ADJUSTED-INCOME =
033700             TX-EQ-ANNUAL-INCOME - WS-SE-DEDUCT-HOLD.
033800 
033900     EVALUATE TX-EQ-FILING-STATUS
034000         WHEN 'MFJ'  MOVE 27700 TO WS-STD-DEDUCTION
034100         WHEN 'HOH'  MOVE 20800 TO WS-STD-DEDUCTION
034200         WHEN OTHER  MOVE 13850 TO WS-STD-DEDUCTION
034300     END-EVALUATE.
034400 
034500     COMPUTE WS-TAXABLE-INCOME =
034600             WS-ADJUSTED-INCOME - WS-STD-DEDUCTION.
034700     IF WS-TAXABLE-INCOME NOT > 0
034800         MOVE 0 TO WS-TAXABLE-INCOME
034900     END-IF.
035000 
035100     IF TX-EQ-FILING-STATUS = 'MFJ'
035200         PERFORM 610-LOAD-FED-MFJ-RTN THRU 610-EXIT
035300     ELSE
035400         PERFORM 605-LOAD-FED-SINGLE-RTN THRU 605-EXIT
035500     END-IF.
035600 
035700     MOVE WS-TAXABLE-INCOME TO WS-WALK-INCOME.
035800     PERFORM 650-BRACKET-WALK-RTN THRU 650-EXIT.
035900 
036000     COMPUTE WS-TOTAL-TAX-HOLD = WS-WALK-TAX + WS-SE-TOTAL-HOLD.
036100     MOVE WS-TOTAL-TAX-HOLD TO TX-EQ-TOTAL-TAX.
036200     COMPUTE TX-EQ-QTR-PAYMENT ROUNDED =
036300             WS-TOTAL-TAX-HOLD * 0.90 / 4.
036400 600-EXIT.
036500     EXIT.
036600 
036700******************************************************************
036800*    700 - BUSINESS ENTITY TAX SUMMARY.                          *
036900******************************************************************
037000 700-BUSINESS-SUMMARY-RTN.
037100     COMPUTE TX-BZ-NET-INCOME =
037200             TX-BZ-REVENUE - TX-BZ-EXPENSES - TX-BZ-DEPRECIATION.
037300 
037400     EVALUATE TRUE
037500         WHEN TX-BZ-SOLE-PROP
037600             MOVE TX-BZ-NET-INCOME TO WS-SE-NET-EARNINGS-HOLD
037700             PERFORM 310-SE-CALC-CORE-RTN THRU 310-EXIT
037800             PERFORM 605-LOAD-FED-SINGLE-RTN THRU 605-EXIT
037900             COMPUTE WS-WALK-INCOME =
038000                     TX-BZ-NET-INCOME - WS-SE-DEDUCT-HOLD
038100             IF WS-WALK-INCOME NOT > 0
038200                 MOVE 0 TO WS-WALK-INCOME
038300             END-IF
038400             PERFORM 650-BRACKET-WALK-RTN THRU 650-EXIT
038500             COMPUTE TX-BZ-ENTITY-TAX =
038600                     WS-WALK-TAX + WS-SE-TOTAL-HOLD
038700         WHEN TX-BZ-C-CORP
038800             IF TX-BZ-NET-INCOME > 0
038900                 COMPUTE TX-BZ-ENTITY-TAX ROUNDED =
039000                         TX-BZ-NET-INCOME * 0.21
039100             ELSE
039200                 MOVE 0 TO TX-BZ-ENTITY-TAX
039300             END-IF
039400         WHEN TX-BZ-S-CORP
039500             MOVE 0 TO TX-BZ-ENTITY-TAX
039600         WHEN OTHER
039700             SET TX-RC-BAD-FUNCTION TO TRUE
039800     END-EVALUATE.
039900 700-EXIT.
040000     EXIT.
040100 
040200******************************************************************
040300*    605/610 - FEDERAL BRACKET TABLE LOADERS.                    *
040400******************************************************************
040500 605-LOAD-FED-SINGLE-RTN.
040600     MOVE    11000.00 TO WS-BRACKET-UPPER (1).
040700     MOVE      .1000  TO WS-BRACKET-RATE  (1).
040800     MOVE    44725.00 TO WS-BRACKET-UPPER (2).
040900     MOVE      .1200  TO WS-BRACKET-RATE  (2).
041000     MOVE    95375.00 TO WS-BRACKET-UPPER (3).
041100     MOVE      .2200  TO WS-BRACKET-RATE  (3).
041200     MOVE   182050.00 TO WS-BRACKET-UPPER (4).
041300     MOVE      .2400  TO WS-BRACKET-RATE  (4).
041400     MOVE   231250.00 TO WS-BRACKET-UPPER (5).
041500     MOVE      .3200  TO WS-BRACKET-RATE  (5).
041600     MOVE   578125.00 TO WS-BRACKET-UPPER (6).
041700     MOVE      .3500  TO WS-BRACKET-RATE  (6).
041800     MOVE 999999999.00 TO WS-BRACKET-UPPER (7).
041900     MOVE      .3700  TO WS-BRACKET-RATE  (7).
042000     MOVE 7           TO WS-BRACKET-COUNT.
042100 605-EXIT.
042200     EXIT.
042300 
042400 610-LOAD-FED-MFJ-RTN.
042500     MOVE    22000.00 TO WS-BRACKET-UPPER (1).
042600     MOVE      .1000  TO WS-BRACKET-RATE  (1).
042700     MOVE    89450.00 TO WS-BRACKET-UPPER (2).
042800     MOVE      .1200  TO WS-BRACKET-RATE  (2).
042900     MOVE   190750.00 TO WS-BRACKET-UPPER (3).
043000     MOVE      .2200  TO WS-BRACKET-RATE  (3).
043100     MOVE   364200.00 TO WS-BRACKET-UPPER (4).
043200     MOVE      .2400  TO WS-BRACKET-RATE  (4).
043300     MOVE   462500.00 TO WS-BRACKET-UPPER (5).
043400     MOVE      .3200  TO WS-BRACKET-RATE  (5).
043500     MOVE   693750.00 TO WS-BRACKET-UPPER (6).
043600     MOVE      .3500  TO WS-BRACKET-RATE  (6).
043700     MOVE 999999999.00 TO WS-BRACKET-UPPER (7).
043800     MOVE      .3700  TO WS-BRACKET-RATE  (7).
043900     MOVE 7           TO WS-BRACKET-COUNT.
044000 610-EXIT.
044100     EXIT.
044200 
044300******************************************************************
044400*    620/625/630 - STATE BRACKET TABLE LOADERS.                  *
044500******************************************************************
044600 620-LOAD-CA-SINGLE-RTN.
044700     MOVE    10099.00 TO WS-BRACKET-UPPER (1).
044800     MOVE      .0100  TO WS-BRACKET-RATE  (1).
044900     MOVE    23942.00 TO WS-BRACKET-UPPER (2).
045000     MOVE      .0200  TO WS-BRACKET-RATE  (2).
045100     MOVE    37788.00 TO WS-BRACKET-UPPER (3).
045200     MOVE      .0400  TO WS-BRACKET-RATE  (3).
045300     MOVE    52455.00 TO WS-BRACKET-UPPER (4).
045400     MOVE      .0600  TO WS-BRACKET-RATE  (4).
045500     MOVE    66295.00 TO WS-BRACKET-UPPER (5).
045600     MOVE      .0800  TO WS-BRACKET-RATE  (5).
045700     MOVE   338639.00 TO WS-BRACKET-UPPER (6).
045800     MOVE      .0930  TO WS-BRACKET-RATE  (6).
045900     MOVE   406364.00 TO WS-BRACKET-UPPER (7).
046000     MOVE      .1030  TO WS-BRACKET-RATE  (7).
046100     MOVE   677278.00 TO WS-BRACKET-UPPER (8).
046200     MOVE      .1130  TO WS-BRACKET-RATE  (8).
046300     MOVE 999999999.00 TO WS-BRACKET-UPPER (9).
046400     MOVE      .1230  TO WS-BRACKET-RATE  (9).
046500     MOVE 9            TO WS-BRACKET-COUNT.
046600 620-EXIT.
046700     EXIT.
046800 
046900 625-LOAD-NY-SINGLE-RTN.
047000     MOVE     8500.00 TO WS-BRACKET-UPPER (1).
047100     MOVE      .0400  TO WS-BRACKET-RATE  (1).
047200     MOVE    11700.00 TO WS-BRACKET-UPPER (2).
047300     MOVE      .0450  TO WS-BRACKET-RATE  (2).
047400     MOVE    13900.00 TO WS-BRACKET-UPPER (3).
047500     MOVE      .0525  TO WS-BRACKET-RATE  (3).
047600     MOVE    21400.00 TO WS-BRACKET-UPPER (4).
047700     MOVE      .0590  TO WS-BRACKET-RATE  (4).
047800     MOVE    80650.00 TO WS-BRACKET-UPPER (5).
047900     MOVE      .0645  TO WS-BRACKET-RATE  (5).
048000     MOVE   215400.00 TO WS-BRACKET-UPPER (6).
048100     MOVE      .0665  TO WS-BRACKET-RATE  (6).
048200     MOVE  1077550.00 TO WS-BRACKET-UPPER (7).
048300     MOVE      .0685  TO WS-BRACKET-RATE  (7).
048400     MOVE 999999999.00 TO WS-BRACKET-UPPER (8).
048500     MOVE      .0882  TO WS-BRACKET-RATE  (8).
048600     MOVE 8            TO WS-BRACKET-COUNT.
048700 625-EXIT.
048800     EXIT.
048900 
049000 630-LOAD-FLAT-ZERO-RTN.
049100     MOVE 999999999.00 TO WS-BRACKET-UPPER (1).
049200     MOVE      0       TO WS-BRACKET-RATE  (1).
049300     MOVE 1             TO WS-BRACKET-COUNT.
049400 630-EXIT.
049500     EXIT.
049600 
049700******************************************************************
049800*    650 - GENERIC BRACKET WALK - SUMS INCOME-IN-BAND TIMES THE  *
049900*          BAND RATE FOR EVERY BAND UP TO AND INCLUDING THE ONE  *
050000*          THE INCOME FALLS IN.  SHARED BY FEDERAL AND STATE.    *
050100******************************************************************
050200 650-BRACKET-WALK-RTN.
050300     MOVE 0 TO WS-WALK-TAX.
050400     MOVE 0 TO WS-PREV-UPPER.
050500     PERFORM 655-BAND-LOOP-RTN THRU 655-EXIT
050600             VARYING WS-BX FROM 1 BY 1
050700             UNTIL WS-BX > WS-BRACKET-COUNT
050800                OR WS-PREV-UPPER >= WS-WALK-INCOME.
050900 650-EXIT.
051000     EXIT.
051100 
051200 655-BAND-LOOP-RTN.
051300     IF WS-WALK-INCOME > WS-BRACKET-UPPER (WS-BX)
051400         COMPUTE WS-BAND-AMT =
051500                 WS-BRACKET-UPPER (WS-BX) - WS-PREV-UPPER
051600     ELSE
051700         COMPUTE WS-BAND-AMT = WS-WALK-INCOME - WS-PREV-UPPER
051800     END-IF.
051900     COMPUTE WS-WALK-TAX ROUNDED = WS-WALK-TAX +
052000             (WS-BAND-AMT * WS-BRACKET-RATE (WS-BX)).
052100     MOVE WS-BRACKET-UPPER (WS-BX) TO WS-PREV-UPPER.
052200 655-EXIT.
052300     EXIT.
052400 
052500******************************************************************
052600*    660 - MARGINAL RATE - FIRST BRACKET WHOSE UPPER BOUND IS    *
052700*          AT OR ABOVE THE INCOME BEING TESTED.                  *
052800******************************************************************
052900 660-MARGINAL-RATE-RTN.
053000     PERFORM 665-MARGIN-LOOP-RTN THRU 665-EXIT
053100             VARYING WS-BX FROM 1 BY 1
053200             UNTIL WS-BX > WS-BRACKET-COUNT
053300                OR WS-WALK-INCOME <= WS-BRACKET-UPPER (WS-BX).
053400     IF WS-BX > WS-BRACKET-COUNT
053500         MOVE WS-BRACKET-COUNT TO WS-BX
053600     END-IF.
053700 660-EXIT.
053800     EXIT.
053900 
054000 665-MARGIN-LOOP-RTN.
054100     CONTINUE.
054200 665-EXIT.
054300     EXIT.
