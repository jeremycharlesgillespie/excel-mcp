000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DEPREC.
000400 AUTHOR. MARK WALKER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/25/97.
000700 DATE-COMPILED. 09/25/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900*   (C)
001000******************************************************************
001100*    DEPREC - FIXED ASSET DEPRECIATION SCHEDULE.                 *
001200*    READS THE ASSET MASTER FILE SEQUENTIALLY, COMPUTES A        *
001300*    PER-YEAR DEPRECIATION SCHEDULE FOR EACH ASSET ACCORDING     *
001400*    TO ITS DEPRECIATION METHOD, AND PRINTS ONE DETAIL LINE PER  *
001500*    ASSET-YEAR WITH A SUBTOTAL BREAK AFTER EACH ASSET AND A     *
001600*    GRAND TOTAL OF FIRST-YEAR DEDUCTIONS AT END OF JOB.         *
001700*------------------------------------------------------------------
001800*    CHANGE LOG                                                  *
001900*    YY/MM/DD  BY    TICKET    DESCRIPTION                       *
002000*    97/09/25  MW    ---       ORIGINAL PROGRAM - STRAIGHT-LINE  *
002100*                              AND DECLINING BALANCE ONLY.       *
002200*    97/12/05  WLT   ---       FIXED FOR MVS COBOL II.           *
002300*    98/04/14  MW    CR-0512   ADDED SUM-OF-YEARS-DIGITS.         *
002400*    98/10/30  LKW   Y2K-0091  AST-IN-SERVICE CONFIRMED AS AN    *
002500*                              8-DIGIT YYYYMMDD FIELD - NO       *
002600*                              2-DIGIT YEAR WINDOWING NEEDED.    *
002700*    99/01/12  LKW   Y2K-0091  SIGNED OFF Y2K COMPLIANT.          *
002800*    00/06/19  DKS   CR-0560   ADDED MACRS TABLE-DRIVEN METHOD.   *
002900*    02/02/08  DKS   CR-0601   ADDED SECTION 179 IMMEDIATE        *
003000*                              DEDUCTION METHOD.                 *
003100*    05/11/17  RFH   CR-0649   SECTION 179 CEILING RAISED TO      *
003200*                              $1,220,000.00 PER CURRENT LAW.    *
003300*    07/03/02  RFH   CR-0671   PER-ASSET SUBTOTAL LINE ADDED.     *
003400*    02/19/09  DKS   CR-0644   ADDED UNITS-OF-PRODUCTION METHOD - *
003500*                              RATE/UNIT TIMES PERIOD UNITS, USES *
003600*                              THE WIDENED ASSTREC UNIT FIELDS.   *
003700******************************************************************
003800 
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS VALID-METHOD-CODE IS 'S' 'D' 'M'.
004600 
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ASSET-FILE
005000            ASSIGN       TO UT-S-ASSETIN
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS ASSET-FILE-STATUS.
005300 
005400     SELECT DEPREC-RPT
005500            ASSIGN       TO UT-S-DEPRPT
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS  IS DEPREC-RPT-STATUS.
005800 
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  ASSET-FILE
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 92 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS ASSET-RECORD.
006700     COPY ASSTREC.
006800 
006900 FD  DEPREC-RPT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE OMITTED
007200     RECORD CONTAINS 132 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS DEPREC-PRINT-REC.
007500 01  DEPREC-PRINT-REC                PIC X(132).
007600 
007700 WORKING-STORAGE SECTION.
007800 77  ASSET-FILE-STATUS               PIC XX VALUE SPACES.
007900 77  DEPREC-RPT-STATUS                PIC XX VALUE SPACES.
008000 77  WS-ASSET-EOF-SW                  PIC X(1) VALUE 'N'.
008100     88  WS-ASSET-EOF                 VALUE 'Y'.
008200 77  WS-YEAR-SUB                      PIC S9(4) COMP VALUE 0.
008300 77  WS-TABLE-LEN                     PIC S9(4) COMP VALUE 0.
008400 77  WS-LINE-COUNT                    PIC S9(4) COMP VALUE 0.
008500 
008600 01  WS-DEPR-WORK.
008700     05  WS-COST                      PIC S9(9)V99 COMP-3.
008800     05  WS-SALVAGE                   PIC S9(9)V99 COMP-3.
008900     05  WS-BOOK-VALUE                PIC S9(9)V99 COMP-3.
009000     05  WS-DEPR-AMT                   PIC S9(9)V99 COMP-3.
009100     05  WS-ACCUM-DEPR                PIC S9(9)V99 COMP-3.
009200     05  WS-ASSET-SUBTOTAL             PIC S9(9)V99 COMP-3.
009300     05  WS-GRAND-TOTAL-YR1            PIC S9(9)V99 COMP-3.
009400     05  WS-SYD-DIVISOR                PIC S9(7) COMP-3.
009500     05  WS-DB-RATE                    PIC S9V9(5) COMP-3.
009600     05  WS-MACRS-RATE                 PIC S9V9(4) COMP-3.
009700     05  WS-UP-RATE                    PIC S9(5)V9(4) COMP-3.
009800     05  FILLER                        PIC X(06).
009900 
010000* CONSTANT RATE TABLES LOADED AS A DIGIT STRING AND VIEWED AS
010100* AN OCCURS TABLE OF RATES - SAME TRICK THE SHOP USES FOR THE
010200* CONTRACT-TERM TABLES IN THE YEAR-END REDEMPTION RUN.
010300 01  WS-MACRS-3YR-LOAD.
010400     05  FILLER                       PIC X(16)
010500             VALUE '3333444914810741'.
010600 01  WS-MACRS-3YR-TABLE REDEFINES WS-MACRS-3YR-LOAD.
010700     05  WS-M3-RATE                   PIC V9(4) OCCURS 4 TIMES.
010800 
010900 01  WS-MACRS-5YR-LOAD.
011000     05  FILLER                       PIC X(24)
011100             VALUE '200032001920115211520576'.
011200 01  WS-MACRS-5YR-TABLE REDEFINES WS-MACRS-5YR-LOAD.
011300     05  WS-M5-RATE                   PIC V9(4) OCCURS 6 TIMES.
011400 
011500 01  WS-MACRS-7YR-LOAD.
011600     05  FILLER                       PIC X(32)
011700             VALUE '14292449174912490893089208930446'.
011800 01  WS-MACRS-7YR-TABLE REDEFINES WS-MACRS-7YR-LOAD.
011900     05  WS-M7-RATE                   PIC V9(4) OCCURS 8 TIMES.
012000 
012100 01  WS-MACRS-10YR-LOAD.
012200     05  FILLER                       PIC X(44)
012300             VALUE '10001800144011520922073706550655065606550328'.
012400 01  WS-MACRS-10YR-TABLE REDEFINES WS-MACRS-10YR-LOAD.
012500     05  WS-M10-RATE                  PIC V9(4) OCCURS 11 TIMES.
012600 
012700 01  WS-IN-SERVICE-N                  PIC 9(8) VALUE 0.
012800 01  WS-IN-SERVICE-BRK REDEFINES WS-IN-SERVICE-N.
012900     05  WS-IS-CCYY                   PIC 9(4).
013000     05  WS-IS-MM                     PIC 9(2).
013100     05  WS-IS-DD                     PIC 9(2).
013200 
013300 01  DEPREC-HEADING-1.
013400     05  FILLER                       PIC X(05) VALUE SPACES.
013500     05  FILLER                       PIC X(40) VALUE
013600             'FIXED ASSET DEPRECIATION SCHEDULE'.
013700     05  FILLER                       PIC X(87) VALUE SPACES.
013800 
013900 01  DEPREC-HEADING-2.
014000     05  FILLER                       PIC X(05) VALUE SPACES.
014100     05  FILLER                       PIC X(10) VALUE 'ASSET ID'.
014200     05  FILLER                       PIC X(06) VALUE 'YEAR'.
014300     05  FILLER                       PIC X(17) VALUE 'DEPRECIATION'.
014400     05  FILLER                       PIC X(17) VALUE 'ACCUM DEPREC'.
014500     05  FILLER                       PIC X(17) VALUE 'BOOK VALUE'.
014600     05  FILLER                       PIC X(60) VALUE SPACES.
014700 
014800 01  DEPREC-DETAIL-LINE.
014900     05  FILLER                       PIC X(01) VALUE SPACE.
015000     05  DL-ASSET-ID                  PIC X(10).
015100     05  DL-YEAR                      PIC ZZ9.
015200     05  FILLER                       PIC X(03) VALUE SPACES.
015300     05  DL-DEPR-AMT                  PIC Z,ZZZ,ZZ9.99-.
015400     05  FILLER                       PIC X(02) VALUE SPACES.
015500     05  DL-ACCUM-DEPR                PIC Z,ZZZ,ZZ9.99-.
015600     05  FILLER                       PIC X(02) VALUE SPACES.
015700     05  DL-BOOK-VALUE                PIC Z,ZZZ,ZZ9.99-.
015800     05  FILLER                       PIC X(64) VALUE SPACES.
015900 
016000 01  DEPREC-SUBTOTAL-LINE.
016100     05  FILLER                       PIC X(01) VALUE SPACE.
016200     05  SL-TEXT                      PIC X(26) VALUE
016300             'ASSET TOTAL DEPRECIATION'.
016400     05  SL-AMOUNT                    PIC Z,ZZZ,ZZ9.99-.
016500     05  FILLER                       PIC X(87) VALUE SPACES.
016600 
016700 01  DEPREC-GRAND-TOTAL-LINE.
016800     05  FILLER                       PIC X(01) VALUE SPACE.
016900     05  GL-TEXT                      PIC X(34) VALUE
017000             'GRAND TOTAL - YEAR 1 DEDUCTIONS'.
017100     05  GL-AMOUNT                    PIC Z,ZZZ,ZZ9.99-.
017200     05  FILLER                       PIC X(79) VALUE SPACES.
017300 
017400 01  DEPREC-ERROR-LINE.
017500     05  FILLER                       PIC X(01) VALUE SPACE.
017600     05  EL-ASSET-ID                  PIC X(10).
017700     05  EL-TEXT                      PIC X(40) VALUE
017800             '*** INVALID METHOD OR LIFE - SKIPPED'.
017900     05  FILLER                       PIC X(81) VALUE SPACES.
018000 
018100 PROCEDURE DIVISION.
018200 
018300     PERFORM 000-SETUP-RTN THRU 000-EXIT.
018400     PERFORM 100-PROCESS-ASSET-RTN THRU 100-EXIT
018500             UNTIL WS-ASSET-EOF.
018600     PERFORM 900-END-OF-JOB-RTN THRU 900-EXIT.
018700 
018800     GOBACK.
018900 
019000 000-SETUP-RTN.
019100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019200     MOVE 0 TO WS-GRAND-TOTAL-YR1.
019300     WRITE DEPREC-PRINT-REC FROM DEPREC-HEADING-1.
019400     WRITE DEPREC-PRINT-REC FROM DEPREC-HEADING-2.
019500     PERFORM 110-READ-ASSET-RTN THRU 110-EXIT.
019600 000-EXIT.
019700     EXIT.
019800 
019900 100-PROCESS-ASSET-RTN.
020000     MOVE AST-COST    TO WS-COST.
020100     MOVE AST-SALVAGE TO WS-SALVAGE.
020200     MOVE 0 TO WS-ACCUM-DEPR WS-ASSET-SUBTOTAL.
020300 
020400     EVALUATE TRUE
020500         WHEN AST-STRAIGHT-LINE
020600             PERFORM 210-STRAIGHT-LINE-RTN THRU 210-EXIT
020700         WHEN AST-DECLINING-BAL
020800             PERFORM 220-DECLINING-BAL-RTN THRU 220-EXIT
020900         WHEN AST-SUM-OF-YEARS
021000             PERFORM 230-SUM-OF-YEARS-RTN THRU 230-EXIT
021100         WHEN AST-MACRS
021200             PERFORM 240-MACRS-RTN THRU 240-EXIT
021300         WHEN AST-SECTION-179
021400             PERFORM 250-SECTION-179-RTN THRU 250-EXIT
021500         WHEN AST-UNITS-OF-PROD
021600             PERFORM 260-UNITS-OF-PROD-RTN THRU 260-EXIT
021700         WHEN OTHER
021800             MOVE AST-ID TO EL-ASSET-ID
021900             WRITE DEPREC-PRINT-REC FROM DEPREC-ERROR-LINE
022000     END-EVALUATE.
022100 
022200     IF AST-STRAIGHT-LINE OR AST-DECLINING-BAL OR
022300                    AST-SUM-OF-YEARS OR AST-MACRS OR
022400                    AST-UNITS-OF-PROD OR
022500                    AST-SECTION-179
022600         MOVE WS-ASSET-SUBTOTAL TO SL-AMOUNT
022700         WRITE DEPREC-PRINT-REC FROM DEPREC-SUBTOTAL-LINE
022800     END-IF.
022900 
023000     PERFORM 110-READ-ASSET-RTN THRU 110-EXIT.
023100 100-EXIT.
023200     EXIT.
023300 
023400 110-READ-ASSET-RTN.
023500     READ ASSET-FILE
023600         AT END
023700             MOVE 'Y' TO WS-ASSET-EOF-SW
023800     END-READ.
023900 110-EXIT.
024000     EXIT.
024100 
024200******************************************************************
024300*    210 - STRAIGHT LINE: (COST - SALVAGE) / LIFE, EVERY YEAR.   *
024400******************************************************************
024500 210-STRAIGHT-LINE-RTN.
024600     COMPUTE WS-DEPR-AMT ROUNDED =
024700             (WS-COST - WS-SALVAGE) / AST-LIFE.
024800     MOVE AST-LIFE TO WS-TABLE-LEN.
024900 
025000     PERFORM 215-SL-YEAR-LOOP THRU 215-EXIT
025100             VARYING WS-YEAR-SUB FROM 1 BY 1
025200             UNTIL WS-YEAR-SUB > WS-TABLE-LEN.
025300 210-EXIT.
025400     EXIT.
025500 
025600 215-SL-YEAR-LOOP.
025700     ADD WS-DEPR-AMT TO WS-ACCUM-DEPR.
025800     COMPUTE WS-BOOK-VALUE = WS-COST - WS-ACCUM-DEPR.
025900     IF WS-YEAR-SUB = 1
026000         ADD WS-DEPR-AMT TO WS-GRAND-TOTAL-YR1
026100     END-IF.
026200     ADD WS-DEPR-AMT TO WS-ASSET-SUBTOTAL.
026300     PERFORM 290-PRINT-DETAIL-RTN THRU 290-EXIT.
026400 215-EXIT.
026500     EXIT.
026600 
026700******************************************************************
026800*    220 - DECLINING BALANCE, DOUBLE (FACTOR 2), CLAMPED TO      *
026900*          SALVAGE - REMAINING YEARS AFTER THE CLAMP ARE ZERO.   *
027000******************************************************************
027100 220-DECLINING-BAL-RTN.
027200     COMPUTE WS-DB-RATE = 2 / AST-LIFE.
027300     MOVE WS-COST TO WS-BOOK-VALUE.
027400     MOVE AST-LIFE TO WS-TABLE-LEN.
027500 
027600     PERFORM 225-DB-YEAR-LOOP THRU 225-EXIT
027700             VARYING WS-YEAR-SUB FROM 1 BY 1
027800             UNTIL WS-YEAR-SUB > WS-TABLE-LEN.
027900 220-EXIT.
028000     EXIT.
028100 
028200 225-DB-YEAR-LOOP.
028300     COMPUTE WS-DEPR-AMT ROUNDED = WS-BOOK-VALUE * WS-DB-RATE.
028400     IF (WS-BOOK-VALUE - WS-DEPR-AMT) < WS-SALVAGE
028500         COMPUTE WS-DEPR-AMT = WS-BOOK-VALUE - WS-SALVAGE
028600     END-IF.
028700     IF WS-DEPR-AMT < 0
028800         MOVE 0 TO WS-DEPR-AMT
028900     END-IF.
029000     SUBTRACT WS-DEPR-AMT FROM WS-BOOK-VALUE.
029100     ADD WS-DEPR-AMT TO WS-ACCUM-DEPR.
029200     IF WS-YEAR-SUB = 1
029300         ADD WS-DEPR-AMT TO WS-GRAND-TOTAL-YR1
029400     END-IF.
029500     ADD WS-DEPR-AMT TO WS-ASSET-SUBTOTAL.
029600     PERFORM 290-PRINT-DETAIL-RTN THRU 290-EXIT.
029700 225-EXIT.
029800     EXIT.
029900 
030000******************************************************************
030100*    230 - SUM-OF-YEARS-DIGITS.  S = LIFE*(LIFE+1)/2;            *
030200*          YEAR K DEP = (COST-SALVAGE) * (LIFE-K+1) / S.        *
030300******************************************************************
030400 230-SUM-OF-YEARS-RTN.
030500     COMPUTE WS-SYD-DIVISOR = AST-LIFE * (AST-LIFE + 1) / 2.
030600     MOVE AST-LIFE TO WS-TABLE-LEN.
030700 
030800     PERFORM 235-SYD-YEAR-LOOP THRU 235-EXIT
030900             VARYING WS-YEAR-SUB FROM 1 BY 1
031000             UNTIL WS-YEAR-SUB > WS-TABLE-LEN.
031100 230-EXIT.
031200     EXIT.
031300 
031400 235-SYD-YEAR-LOOP.
031500     COMPUTE WS-DEPR-AMT ROUNDED =
031600             (WS-COST - WS-SALVAGE) *
031700             (AST-LIFE - WS-YEAR-SUB + 1) / WS-SYD-DIVISOR.
031800     ADD WS-DEPR-AMT TO WS-ACCUM-DEPR.
031900     COMPUTE WS-BOOK-VALUE = WS-COST - WS-ACCUM-DEPR.
032000     IF WS-YEAR-SUB = 1
032100         ADD WS-DEPR-AMT TO WS-GRAND-TOTAL-YR1
032200     END-IF.
032300     ADD WS-DEPR-AMT TO WS-ASSET-SUBTOTAL.
032400     PERFORM 290-PRINT-DETAIL-RTN THRU 290-EXIT.
032500 235-EXIT.
032600     EXIT.
032700 
032800******************************************************************
032900*    240 - MACRS, TABLE-DRIVEN BY RECOVERY PERIOD (AST-LIFE      *
033000*          MUST BE 3, 5, 7 OR 10).  SALVAGE IS IGNORED.          *
033100******************************************************************
033200 240-MACRS-RTN.
033300     MOVE 0 TO WS-TABLE-LEN.
033400     EVALUATE AST-LIFE
033500         WHEN 3
033600             MOVE 4 TO WS-TABLE-LEN
033700         WHEN 5
033800             MOVE 6 TO WS-TABLE-LEN
033900         WHEN 7
034000             MOVE 8 TO WS-TABLE-LEN
034100         WHEN 10
034200             MOVE 11 TO WS-TABLE-LEN
034300         WHEN OTHER
034400             MOVE AST-ID TO EL-ASSET-ID
034500             WRITE DEPREC-PRINT-REC FROM DEPREC-ERROR-LINE
034600     END-EVALUATE.
034700 
034800     IF WS-TABLE-LEN NOT = 0
034900         PERFORM 245-MACRS-YEAR-LOOP THRU 245-EXIT
035000                 VARYING WS-YEAR-SUB FROM 1 BY 1
035100                 UNTIL WS-YEAR-SUB > WS-TABLE-LEN
035200     END-IF.
035300 240-EXIT.
035400     EXIT.
035500 
035600 245-MACRS-YEAR-LOOP.
035700     EVALUATE AST-LIFE
035800         WHEN 3
035900             MOVE WS-M3-RATE (WS-YEAR-SUB) TO WS-MACRS-RATE
036000         WHEN 5
036100             MOVE WS-M5-RATE (WS-YEAR-SUB) TO WS-MACRS-RATE
036200         WHEN 7
036300             MOVE WS-M7-RATE (WS-YEAR-SUB) TO WS-MACRS-RATE
036400         WHEN 10
036500             MOVE WS-M10-RATE (WS-YEAR-SUB) TO WS-MACRS-RATE
036600     END-EVALUATE.
036700     COMPUTE WS-DEPR-AMT ROUNDED = WS-COST * WS-MACRS-RATE.
036800     ADD WS-DEPR-AMT TO WS-ACCUM-DEPR.
036900     COMPUTE WS-BOOK-VALUE = WS-COST - WS-ACCUM-DEPR.
037000     IF WS-YEAR-SUB = 1
037100         ADD WS-DEPR-AMT TO WS-GRAND-TOTAL-YR1
037200     END-IF.
037300     ADD WS-DEPR-AMT TO WS-ASSET-SUBTOTAL.
037400     PERFORM 290-PRINT-DETAIL-RTN THRU 290-EXIT.
037500 245-EXIT.
037600     EXIT.
037700 
037800******************************************************************
037900*    250 - SECTION 179 IMMEDIATE EXPENSE - MIN(COST,1,220,000)   *
038000*          IN YEAR 1; REMAINING BASIS IS ZERO.                  *
038100******************************************************************
038200 250-SECTION-179-RTN.
038300     IF WS-COST > 1220000.00
038400         MOVE 1220000.00 TO WS-DEPR-AMT
038500     ELSE
038600         MOVE WS-COST TO WS-DEPR-AMT
038700     END-IF.
038800     MOVE WS-DEPR-AMT TO WS-ACCUM-DEPR.
038900     MOVE 0 TO WS-BOOK-VALUE.
039000     MOVE 1 TO WS-YEAR-SUB.
039100     ADD WS-DEPR-AMT TO WS-GRAND-TOTAL-YR1.
039200     ADD WS-DEPR-AMT TO WS-ASSET-SUBTOTAL.
039300     PERFORM 290-PRINT-DETAIL-RTN THRU 290-EXIT.
039400 250-EXIT.
039500     EXIT.
039600 
039700******************************************************************
039800*    260 - UNITS OF PRODUCTION - RATE/UNIT = (COST - SALVAGE)    *
039900*          DIVIDED BY TOTAL UNITS; THIS PERIOD'S DEDUCTION IS    *
040000*          RATE/UNIT TIMES THE UNITS RUN THIS PERIOD.            *
040100******************************************************************
040200 260-UNITS-OF-PROD-RTN.
040300     COMPUTE WS-UP-RATE ROUNDED =
040400             (WS-COST - WS-SALVAGE) / AST-TOTAL-UNITS.
040500     COMPUTE WS-DEPR-AMT ROUNDED =
040600             AST-PERIOD-UNITS * WS-UP-RATE.
040700     ADD WS-DEPR-AMT TO WS-ACCUM-DEPR.
040800     COMPUTE WS-BOOK-VALUE = WS-COST - WS-ACCUM-DEPR.
040900     MOVE 1 TO WS-YEAR-SUB.
041000     ADD WS-DEPR-AMT TO WS-GRAND-TOTAL-YR1.
041100     ADD WS-DEPR-AMT TO WS-ASSET-SUBTOTAL.
041200     PERFORM 290-PRINT-DETAIL-RTN THRU 290-EXIT.
041300 260-EXIT.
041400     EXIT.
041500 
041600 290-PRINT-DETAIL-RTN.
041700     MOVE AST-ID        TO DL-ASSET-ID.
041800     MOVE WS-YEAR-SUB    TO DL-YEAR.
041900     MOVE WS-DEPR-AMT    TO DL-DEPR-AMT.
042000     MOVE WS-ACCUM-DEPR  TO DL-ACCUM-DEPR.
042100     MOVE WS-BOOK-VALUE  TO DL-BOOK-VALUE.
042200     WRITE DEPREC-PRINT-REC FROM DEPREC-DETAIL-LINE.
042300 290-EXIT.
042400     EXIT.
042500 
042600 800-OPEN-FILES.
042700     OPEN INPUT ASSET-FILE.
042800     IF ASSET-FILE-STATUS NOT = '00'
042900         DISPLAY 'DEPREC - ASSET FILE OPEN ERROR STATUS = '
043000                 ASSET-FILE-STATUS
043100         STOP RUN
043200     END-IF.
043300     OPEN OUTPUT DEPREC-RPT.
043400     IF DEPREC-RPT-STATUS NOT = '00'
043500         DISPLAY 'DEPREC - REPORT FILE OPEN ERROR STATUS = '
043600                 DEPREC-RPT-STATUS
043700         STOP RUN
043800     END-IF.
043900 800-EXIT.
044000     EXIT.
044100 
044200 900-END-OF-JOB-RTN.
044300     MOVE WS-GRAND-TOTAL-YR1 TO GL-AMOUNT.
044400     WRITE DEPREC-PRINT-REC FROM DEPREC-GRAND-TOTAL-LINE.
044500     CLOSE ASSET-FILE DEPREC-RPT.
044600 900-EXIT.
044700     EXIT.
