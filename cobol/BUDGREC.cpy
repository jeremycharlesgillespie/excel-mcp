000100*****************************************************************
000200*    COPY MEMBER   : BUDGREC                                    *
000300*    DESCRIPTION    : BUDGET RECORD - EXPTRK                    *
000400*                     ONE RECORD PER EXPENSE CATEGORY PER       *
000500*                     PERIOD.                                   *
000600*    RECORD LENGTH  : 20 BYTES, FIXED.                          *
000700*****************************************************************
000800 01  BUDGET-RECORD.
000900     05  BGT-CATEGORY                PIC X(4).
001000     05  BGT-AMOUNT                  PIC S9(9)V99.
001100     05  FILLER                      PIC X(5).
