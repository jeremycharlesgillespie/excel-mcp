000100*****************************************************************
000200*    COPY MEMBER   : CASHREC                                    *
000300*    DESCRIPTION    : CASH FLOW ITEM RECORD - CASHFLW            *
000400*                     SORTED BY TYPE, CATEGORY, DATE.           *
000500*    RECORD LENGTH  : 80 BYTES, FIXED.                          *
000600*****************************************************************
000700 01  CASHFLOW-RECORD.
000800     05  CF-ID                       PIC X(8).
000900     05  CF-DATE                     PIC 9(8).
001000     05  CF-TYPE                     PIC X(1).
001100         88  CF-OPERATING            VALUE 'O'.
001200         88  CF-INVESTING            VALUE 'I'.
001300         88  CF-FINANCING            VALUE 'F'.
001400     05  CF-DIR                      PIC X(1).
001500         88  CF-INFLOW               VALUE 'I'.
001600         88  CF-OUTFLOW              VALUE 'O'.
001700     05  CF-AMOUNT                   PIC S9(9)V99.
001800     05  CF-CATEGORY                 PIC X(12).
001900     05  CF-DESC                     PIC X(30).
002000     05  FILLER                      PIC X(9).
