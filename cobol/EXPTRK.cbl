000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID. EXPTRK.
000400 AUTHOR. DOUG STOUT.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/06/95.
000700 DATE-COMPILED. 02/06/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900*REMARKS.   LOADS THE VENDOR MASTER AND THE CURRENT BUDGET INTO
001000*    TABLES, THEN READS THE EXPENSE FILE (SORTED BY CATEGORY) AND
001100*    BUILDS THE CATEGORY SUMMARY, THE BUDGET-VS-ACTUAL REPORT AND
001200*    THE VENDOR 1099 REPORT IN ONE PASS.  UNKNOWN VENDOR IDS ARE
001300*    REJECTED TO THE SAME PRINT FILE AS AN ERROR LINE.
001400*------------------------------------------------------------------
001500*    CHANGE LOG                                                  *
001600*    YY/MM/DD  BY    TICKET    DESCRIPTION                       *
001700*    95/02/06  DS    ---       ORIGINAL PROGRAM.                  *
001800*    96/07/19  DS    CR-0052   ADDED BUDGET-VS-ACTUAL SECTION.    *
001900*    97/12/01  JRS   CR-0088   ADDED VENDOR 1099 SECTION - PAID   *
002000*                              EXPENSES ONLY, $600 THRESHOLD.    *
002100*    98/10/27  LKW   Y2K-0091  WS-TAX-YEAR NOW DERIVED FROM A     *
002200*                              CENTURY WINDOW ON THE SYSTEM       *
002300*                              DATE - NO HARDCODED CENTURY.       *
002400*    99/01/12  LKW   Y2K-0091  SIGNED OFF Y2K COMPLIANT.          *
002500*    02/05/14  DKS   CR-0223   APPROVAL RULE EXCEPTION LINE ADDED *
002600*                              SO A/P CAN SEE WHAT NEEDS A        *
002700*                              SIGN-OFF WITHOUT OPENING THE FILE. *
002800******************************************************************
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS VALID-EXP-STATUS IS 'P' 'A' 'R' 'D'.
003700 
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT VENDOR-FILE ASSIGN TO UT-S-VENDIN
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WS-VENDOR-STATUS.
004300     SELECT BUDGET-FILE ASSIGN TO UT-S-BUDGIN
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-BUDGET-STATUS.
004600     SELECT EXPENSE-FILE ASSIGN TO UT-S-EXPNIN
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-EXPENSE-STATUS.
004900     SELECT EXPTRK-RPT ASSIGN TO UT-S-EXPRPT
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-REPORT-STATUS.
005200 
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  VENDOR-FILE
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 80 CHARACTERS
005900     BLOCK CONTAINS 0 RECORDS
006000     DATA RECORD IS VENDOR-RECORD.
006100     COPY VNDRREC.
006200 
006300 FD  BUDGET-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 20 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS BUDGET-RECORD.
006900     COPY BUDGREC.
007000 
007100 FD  EXPENSE-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 120 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS EXPENSE-RECORD.
007700     COPY EXPNREC.
007800 
007900 FD  EXPTRK-RPT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE OMITTED
008200     RECORD CONTAINS 132 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS EXPTRK-PRINT-REC.
008500 01  EXPTRK-PRINT-REC                 PIC X(132).
008600 
008700 WORKING-STORAGE SECTION.
008800 77  WS-VENDOR-STATUS                 PIC XX VALUE SPACES.
008900 77  WS-BUDGET-STATUS                 PIC XX VALUE SPACES.
009000 77  WS-EXPENSE-STATUS                PIC XX VALUE SPACES.
009100 77  WS-REPORT-STATUS                 PIC XX VALUE SPACES.
009200 77  WS-EXPENSE-EOF-SW                PIC X(1) VALUE 'N'.
009300     88  WS-EXPENSE-EOF               VALUE 'Y'.
009400 77  WS-VENDOR-FOUND-SW                PIC X(1) VALUE 'N'.
009500     88  WS-VENDOR-FOUND               VALUE 'Y'.
009600 77  WS-NEEDS-APPROVAL-SW              PIC X(1) VALUE 'N'.
009700     88  WS-NEEDS-APPROVAL              VALUE 'Y'.
009800 
009900 77  WS-SYS-DATE-YY                    PIC 9(2) VALUE 0.
010000 77  WS-SYS-DATE-MM                    PIC 9(2) VALUE 0.
010100 77  WS-SYS-DATE-DD                    PIC 9(2) VALUE 0.
010200 01  WS-SYS-DATE-GRP.
010300     05  WS-SYS-DATE-YY2               PIC 9(2).
010400     05  FILLER                        PIC X(4).
010500 01  WS-SYS-DATE-ALT REDEFINES WS-SYS-DATE-GRP PIC 9(6).
010600 
010700 77  WS-TAX-YEAR                       PIC 9(4) COMP VALUE 0.
010800 
010900 01  WS-EXP-DATE-WORK                  PIC 9(8) VALUE 0.
011000 01  WS-EXP-DATE-BRK REDEFINES WS-EXP-DATE-WORK.
011100     05  WS-EXPD-CCYY                  PIC 9(4).
011200     05  WS-EXPD-MM                    PIC 9(2).
011300     05  WS-EXPD-DD                    PIC 9(2).
011400 
011500 01  WS-DEBUG-TRACE                    PIC X(2) VALUE SPACES.
011600 01  WS-DEBUG-TRACE-N REDEFINES WS-DEBUG-TRACE PIC S9(3) COMP-3.
011700 
011800 77  WS-LINE-COUNT                     PIC S9(4) COMP VALUE 0.
011900 77  WS-CX                             PIC S9(4) COMP VALUE 0.
012000 77  WS-VX                             PIC S9(4) COMP VALUE 0.
012100 
012200 01  WS-VENDOR-TABLE.
012300     05  WS-VENDOR-ENTRY OCCURS 500 TIMES
012400             ASCENDING KEY IS WT-VND-ID
012500             INDEXED BY WT-VND-IX.
012600         10  WT-VND-ID                 PIC X(8).
012700         10  WT-VND-NAME                PIC X(30).
012800         10  WT-VND-TAX-ID               PIC X(10).
012900         10  WT-VND-W9                   PIC X(1).
013000         10  WT-VND-ACTIVE               PIC X(1).
013100         10  WT-VND-PAID-TOTAL           PIC S9(9)V99 COMP-3.
013200     05  FILLER                          PIC X(6).
013300 77  WS-VENDOR-COUNT                   PIC S9(4) COMP VALUE 0.
013400 
013500 01  WS-BUDGET-TABLE.
013600     05  WS-BUDGET-ENTRY OCCURS 20 TIMES.
013700         10  WT-BGT-CATEGORY            PIC X(4).
013800         10  WT-BGT-AMOUNT              PIC S9(9)V99 COMP-3.
013900     05  FILLER                        PIC X(6).
014000 77  WS-BUDGET-COUNT                   PIC S9(4) COMP VALUE 0.
014100 
014200 01  WS-CATEGORY-TABLE.
014300     05  WS-CATEGORY-ENTRY OCCURS 14 TIMES.
014400         10  WT-CAT-CODE                PIC X(4).
014500         10  WT-CAT-TOTAL                PIC S9(9)V99 COMP-3.
014600         10  WT-CAT-COUNT                PIC S9(5) COMP-3.
014700         10  WT-CAT-TAXDED-COUNT         PIC S9(5) COMP-3.
014800         10  WT-CAT-BUDGET               PIC S9(9)V99 COMP-3.
014900         10  WT-CAT-HAS-BUDGET           PIC X(1).
015000     05  FILLER                        PIC X(6).
015100 77  WS-CAT-TOTAL-AMT                  PIC S9(9)V99 COMP-3 VALUE 0.
015200 77  WS-CAT-TOTAL-CNT                  PIC S9(7) COMP-3 VALUE 0.
015300 77  WS-CAT-TOTAL-TAXDED                PIC S9(7) COMP-3 VALUE 0.
015400 77  WS-CAT-AVG                        PIC S9(9)V99 COMP-3 VALUE 0.
015500 77  WS-BGT-TOTAL-BUDGET                PIC S9(9)V99 COMP-3 VALUE 0.
015600 77  WS-BGT-TOTAL-ACTUAL                PIC S9(9)V99 COMP-3 VALUE 0.
015700 77  WS-BGT-VARIANCE                   PIC S9(9)V99 COMP-3 VALUE 0.
015800 77  WS-BGT-VARIANCE-PCT                PIC S9(5)V99 COMP-3 VALUE 0.
015900 77  WS-BGT-STATUS                     PIC X(10) VALUE SPACES.
016000 
016100 01  EXPTRK-HEADING-1.
016200     05  FILLER                        PIC X(42)
016300             VALUE 'EXPTRK - EXPENSE TRACKING BATCH REPORT'.
016400     05  FILLER                        PIC X(90) VALUE SPACES.
016500 01  EXPTRK-HEADING-2.
016600     05  FILLER                        PIC X(10) VALUE 'CATEGORY'.
016700     05  FILLER                        PIC X(17) VALUE 'TOTAL AMOUNT'.
016800     05  FILLER                        PIC X(10) VALUE 'COUNT'.
016900     05  FILLER                        PIC X(12) VALUE 'TAX-DED CNT'.
017000     05  FILLER                        PIC X(17) VALUE 'AVERAGE'.
017100     05  FILLER                        PIC X(66) VALUE SPACES.
017200 01  EXPTRK-CAT-LINE.
017300     05  CL-CATEGORY                   PIC X(4).
017400     05  FILLER                        PIC X(6) VALUE SPACES.
017500     05  CL-TOTAL                      PIC Z,ZZZ,ZZ9.99-.
017600     05  FILLER                        PIC X(4) VALUE SPACES.
017700     05  CL-COUNT                      PIC ZZ,ZZ9.
017800     05  FILLER                        PIC X(6) VALUE SPACES.
017900     05  CL-TAXDED                     PIC ZZ,ZZ9.
018000     05  FILLER                        PIC X(6) VALUE SPACES.
018100     05  CL-AVERAGE                    PIC Z,ZZZ,ZZ9.99-.
018200     05  FILLER                        PIC X(60) VALUE SPACES.
018300 01  EXPTRK-CAT-TOTAL-LINE.
018400     05  FILLER                        PIC X(10) VALUE 'GRAND TOT'.
018500     05  FILLER                        PIC X(6) VALUE SPACES.
018600     05  GT-TOTAL                      PIC Z,ZZZ,ZZ9.99-.
018700     05  FILLER                        PIC X(4) VALUE SPACES.
018800     05  GT-COUNT                      PIC ZZ,ZZ9.
018900     05  FILLER                        PIC X(6) VALUE SPACES.
019000     05  GT-TAXDED                     PIC ZZ,ZZ9.
019100     05  FILLER                        PIC X(66) VALUE SPACES.
019200 01  EXPTRK-BGT-HEADING.
019300     05  FILLER                        PIC X(10) VALUE 'CATEGORY'.
019400     05  FILLER                        PIC X(14) VALUE 'BUDGET'.
019500     05  FILLER                        PIC X(14) VALUE 'ACTUAL'.
019600     05  FILLER                        PIC X(14) VALUE 'VARIANCE'.
019700     05  FILLER                        PIC X(10) VALUE 'VAR PCT'.
019800     05  FILLER                        PIC X(12) VALUE 'STATUS'.
019900     05  FILLER                        PIC X(58) VALUE SPACES.
020000 01  EXPTRK-BGT-LINE.
020100     05  BL-CATEGORY                   PIC X(4).
020200     05  FILLER                        PIC X(6) VALUE SPACES.
020300     05  BL-BUDGET                     PIC Z,ZZZ,ZZ9.99-.
020400     05  FILLER                        PIC X(1) VALUE SPACES.
020500     05  BL-ACTUAL                     PIC Z,ZZZ,ZZ9.99-.
020600     05  FILLER                        PIC X(1) VALUE SPACES.
020700     05  BL-VARIANCE                   PIC Z,ZZZ,ZZ9.99-.
020800     05  FILLER                        PIC X(1) VALUE SPACES.
020900     05  BL-VAR-PCT                    PIC ZZZ9.99-.
021000     05  FILLER                        PIC X(2) VALUE SPACES.
021100     05  BL-STATUS                     PIC X(10).
021200     05  FILLER                        PIC X(53) VALUE SPACES.
021300 01  EXPTRK-BGT-TOTAL-LINE.
021400     05  FILLER                        PIC X(10) VALUE 'GRAND TOT'.
021500     05  FILLER                        PIC X(6) VALUE SPACES.
021600     05  GB-BUDGET                     PIC Z,ZZZ,ZZ9.99-.
021700     05  FILLER                        PIC X(1) VALUE SPACES.
021800     05  GB-ACTUAL                     PIC Z,ZZZ,ZZ9.99-.
021900     05  FILLER                        PIC X(1) VALUE SPACES.
022000     05  GB-VARIANCE                   PIC Z,ZZZ,ZZ9.99-.
022100     05  FILLER                        PIC X(1) VALUE SPACES.
022200     05  GB-VAR-PCT                    PIC ZZZ9.99-.
022300     05  FILLER                        PIC X(77) VALUE SPACES.
022400 01  EXPTRK-1099-HEADING.
022500     05  FILLER                        PIC X(10) VALUE 'VENDOR ID'.
022600     05  FILLER                        PIC X(32) VALUE 'VENDOR NAME'.
022700     05  FILLER                        PIC X(12) VALUE 'TAX ID'.
022800     05  FILLER                        PIC X(17) VALUE 'PAID TOTAL'.
022900     05  FILLER                        PIC X(12) VALUE 'STATUS'.
023000     05  FILLER                        PIC X(49) VALUE SPACES.
023100 01  EXPTRK-1099-LINE.
023200     05  NL-VENDOR-ID                  PIC X(8).
023300     05  FILLER                        PIC X(2) VALUE SPACES.
023400     05  NL-VENDOR-NAME                PIC X(30).
023500     05  FILLER                        PIC X(2) VALUE SPACES.
023600     05  NL-TAX-ID                     PIC X(10).
023700     05  FILLER                        PIC X(2) VALUE SPACES.
023800     05  NL-PAID-TOTAL                 PIC Z,ZZZ,ZZ9.99-.
023900     05  FILLER                        PIC X(3) VALUE SPACES.
024000     05  NL-STATUS                     PIC X(10).
024100     05  FILLER                        PIC X(55) VALUE SPACES.
024200 01  EXPTRK-ERROR-LINE.
024300     05  FILLER                        PIC X(24)
024400             VALUE '*** UNKNOWN VENDOR ID: '.
024500     05  EL-VENDOR-ID                  PIC X(8).
024600     05  FILLER                        PIC X(6) VALUE ' EXP: '.
024700     05  EL-EXP-ID                     PIC X(8).
024800     05  FILLER                        PIC X(86) VALUE SPACES.
024900 01  EXPTRK-APPROVAL-LINE.
025000     05  FILLER                        PIC X(28)
025100             VALUE '*** REQUIRES APPROVAL - EXP '.
025200     05  AL-EXP-ID                     PIC X(8).
025300     05  FILLER                        PIC X(8) VALUE ' AMOUNT '.
025400     05  AL-AMOUNT                     PIC Z,ZZZ,ZZ9.99-.
025500     05  FILLER                        PIC X(76) VALUE SPACES.
025600 
025700 PROCEDURE DIVISION.
025800     PERFORM 000-SETUP-RTN THRU 000-EXIT.
025900     PERFORM 100-PROCESS-EXPENSE-RTN THRU 100-EXIT
026000             UNTIL WS-EXPENSE-EOF.
026100     PERFORM 900-END-OF-JOB-RTN THRU 900-EXIT.
026200     GOBACK.
026300 
026400 000-SETUP-RTN.
026500     ACCEPT WS-SYS-DATE-GRP FROM DATE.
026600     MOVE WS-SYS-DATE-YY2 TO WS-SYS-DATE-YY.
026700     IF WS-SYS-DATE-YY < 50
026800         COMPUTE WS-TAX-YEAR = 2000 + WS-SYS-DATE-YY
026900     ELSE
027000         COMPUTE WS-TAX-YEAR = 1900 + WS-SYS-DATE-YY
027100     END-IF.
027200 
027300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027400     PERFORM 050-LOAD-VENDOR-TABLE-RTN THRU 050-EXIT.
027500     PERFORM 060-LOAD-CATEGORY-TABLE-RTN THRU 060-EXIT.
027600     PERFORM 070-LOAD-BUDGET-TABLE-RTN THRU 070-EXIT.
027700 
027800     WRITE EXPTRK-PRINT-REC FROM EXPTRK-HEADING-1 AFTER TOP-OF-FORM.
027900     WRITE EXPTRK-PRINT-REC FROM EXPTRK-HEADING-2 AFTER 2.
028000 
028100     PERFORM 110-READ-EXPENSE-RTN THRU 110-EXIT.
028200 000-EXIT.
028300     EXIT.
028400 
028500******************************************************************
028600*    050 - LOAD THE VENDOR MASTER INTO THE SEARCH-ALL TABLE.    *
028700******************************************************************
028800 050-LOAD-VENDOR-TABLE-RTN.
028900     MOVE 0 TO WS-VENDOR-COUNT.
029000     READ VENDOR-FILE
029100         AT END MOVE 'E' TO WS-VENDOR-STATUS
029200     END-READ.
029300     PERFORM 055-VENDOR-LOAD-LOOP THRU 055-EXIT
029400             UNTIL WS-VENDOR-STATUS = 'E'.
029500 050-EXIT.
029600     EXIT.
029700 
029800 055-VENDOR-LOAD-LOOP.
029900     ADD 1 TO WS-VENDOR-COUNT.
030000     SET WT-VND-IX TO WS-VENDOR-COUNT.
030100     MOVE VND-ID       TO WT-VND-ID (WT-VND-IX).
030200     MOVE VND-NAME     TO WT-VND-NAME (WT-VND-IX).
030300     MOVE VND-TAX-ID   TO WT-VND-TAX-ID (WT-VND-IX).
030400     MOVE VND-W9       TO WT-VND-W9 (WT-VND-IX).
030500     MOVE VND-ACTIVE   TO WT-VND-ACTIVE (WT-VND-IX).
030600     MOVE 0            TO WT-VND-PAID-TOTAL (WT-VND-IX).
030700     READ VENDOR-FILE
030800         AT END MOVE 'E' TO WS-VENDOR-STATUS
030900     END-READ.
031000 055-EXIT.
031100     EXIT.
031200 
031300******************************************************************
031400*    060 - SEED THE 14 KNOWN EXPENSE CATEGORY CODES.             *
031500******************************************************************
031600 060-LOAD-CATEGORY-TABLE-RTN.
031700     MOVE 'RENT' TO WT-CAT-CODE (1).
031800     MOVE 'UTIL' TO WT-CAT-CODE (2).
031900     MOVE 'SALY' TO WT-CAT-CODE (3).
032000     MOVE 'INSR' TO WT-CAT-CODE (4).
032100     MOVE 'MKTG' TO WT-CAT-CODE (5).
032200     MOVE 'OFFC' TO WT-CAT-CODE (6).
032300     MOVE 'MNTC' TO WT-CAT-CODE (7).
032400     MOVE 'PROF' TO WT-CAT-CODE (8).
032500     MOVE 'TRVL' TO WT-CAT-CODE (9).
032600     MOVE 'MATL' TO WT-CAT-CODE (10).
032700     MOVE 'EQUP' TO WT-CAT-CODE (11).
032800     MOVE 'INTR' TO WT-CAT-CODE (12).
032900     MOVE 'TAXS' TO WT-CAT-CODE (13).
033000     MOVE 'OTHR' TO WT-CAT-CODE (14).
033100     PERFORM 065-CATEGORY-INIT-LOOP THRU 065-EXIT
033200             VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX > 14.
033300 060-EXIT.
033400     EXIT.
033500 
033600 065-CATEGORY-INIT-LOOP.
033700     MOVE 0   TO WT-CAT-TOTAL (WS-CX).
033800     MOVE 0   TO WT-CAT-COUNT (WS-CX).
033900     MOVE 0   TO WT-CAT-TAXDED-COUNT (WS-CX).
034000     MOVE 0   TO WT-CAT-BUDGET (WS-CX).
034100     MOVE 'N' TO WT-CAT-HAS-BUDGET (WS-CX).
034200 065-EXIT.
034300     EXIT.
034400 
034500******************************************************************
034600*    070 - LOAD THE BUDGET FILE AND POST EACH AMOUNT INTO THE    *
034700*          MATCHING CATEGORY TABLE SLOT.                        *
034800******************************************************************
034900 070-LOAD-BUDGET-TABLE-RTN.
035000     MOVE 0 TO WS-BUDGET-COUNT.
035100     READ BUDGET-FILE
035200         AT END MOVE 'E' TO WS-BUDGET-STATUS
035300     END-READ.
035400     PERFORM 075-BUDGET-LOAD-LOOP THRU 075-EXIT
035500             UNTIL WS-BUDGET-STATUS = 'E'.
035600 070-EXIT.
035700     EXIT.
035800 
035900 075-BUDGET-LOAD-LOOP.
036000     ADD 1 TO WS-BUDGET-COUNT.
036100     PERFORM 080-POST-BUDGET-CATEGORY-RTN THRU 080-EXIT.
036200     READ BUDGET-FILE
036300         AT END MOVE 'E' TO WS-BUDGET-STATUS
036400     END-READ.
036500 075-EXIT.
036600     EXIT.
036700 
036800 080-POST-BUDGET-CATEGORY-RTN.
036900     PERFORM 085-BUDGET-MATCH-LOOP THRU 085-EXIT
037000             VARYING WS-CX FROM 1 BY 1
037100             UNTIL WS-CX > 14
037200                OR WT-CAT-CODE (WS-CX) = BGT-CATEGORY.
037300     IF WS-CX NOT > 14
037400         MOVE BGT-AMOUNT TO WT-CAT-BUDGET (WS-CX)
037500         MOVE 'Y'        TO WT-CAT-HAS-BUDGET (WS-CX)
037600     END-IF.
037700 080-EXIT.
037800     EXIT.
037900 
038000 085-BUDGET-MATCH-LOOP.
038100     CONTINUE.
038200 085-EXIT.
038300     EXIT.
038400 
038500******************************************************************
038600*    100 - MAIN EXPENSE PROCESSING LOOP.                         *
038700******************************************************************
038800 100-PROCESS-EXPENSE-RTN.
038900     PERFORM 150-FIND-VENDOR-RTN THRU 150-EXIT.
039000     IF NOT WS-VENDOR-FOUND
039100         PERFORM 160-WRITE-ERROR-LINE-RTN THRU 160-EXIT
039200     ELSE
039300         PERFORM 200-APPLY-APPROVAL-RULE-RTN THRU 200-EXIT
039400         PERFORM 250-ACCUM-CATEGORY-RTN THRU 250-EXIT
039500         MOVE EXP-DATE TO WS-EXP-DATE-WORK
039600         IF EXP-PAID AND WS-EXPD-CCYY = WS-TAX-YEAR
039700             ADD EXP-AMOUNT TO WT-VND-PAID-TOTAL (WT-VND-IX)
039800         END-IF
039900     END-IF.
040000     PERFORM 110-READ-EXPENSE-RTN THRU 110-EXIT.
040100 100-EXIT.
040200     EXIT.
040300 
040400 110-READ-EXPENSE-RTN.
040500     READ EXPENSE-FILE
040600         AT END SET WS-EXPENSE-EOF TO TRUE
040700     END-READ.
040800 110-EXIT.
040900     EXIT.
041000 
041100 150-FIND-VENDOR-RTN.
041200     MOVE 'N' TO WS-VENDOR-FOUND-SW.
041300     SEARCH ALL WS-VENDOR-ENTRY
041400         WHEN WT-VND-ID (WT-VND-IX) = EXP-VENDOR-ID
041500             SET WS-VENDOR-FOUND TO TRUE
041600     END-SEARCH.
041700 150-EXIT.
041800     EXIT.
041900 
042000 160-WRITE-ERROR-LINE-RTN.
042100     MOVE EXP-VENDOR-ID TO EL-VENDOR-ID.
042200     MOVE EXP-ID        TO EL-EXP-ID.
042300     WRITE EXPTRK-PRINT-REC FROM EXPTRK-ERROR-LINE AFTER 1.
042400 160-EXIT.
042500     EXIT.
042600 
042700******************************************************************
042800*    200 - APPROVAL RULE - FLAG ANYTHING A/P STILL NEEDS TO SIGN.*
042900******************************************************************
043000 200-APPLY-APPROVAL-RULE-RTN.
043100     MOVE 'N' TO WS-NEEDS-APPROVAL-SW.
043200     IF EXP-AMOUNT > 5000.00
043300         SET WS-NEEDS-APPROVAL TO TRUE
043400     END-IF.
043500     IF EXP-CAT-EQUIPMENT AND EXP-AMOUNT > 1000.00
043600         SET WS-NEEDS-APPROVAL TO TRUE
043700     END-IF.
043800     IF WS-NEEDS-APPROVAL
043900         MOVE EXP-ID     TO AL-EXP-ID
044000         MOVE EXP-AMOUNT TO AL-AMOUNT
044100         WRITE EXPTRK-PRINT-REC FROM EXPTRK-APPROVAL-LINE AFTER 1
044200     END-IF.
044300 200-EXIT.
044400     EXIT.
044500 
044600******************************************************************
044700*    250 - ACCUMULATE THE CATEGORY SUMMARY FIGURES.              *
044800******************************************************************
044900 250-ACCUM-CATEGORY-RTN.
045000     PERFORM 255-CATEGORY-MATCH-LOOP THRU 255-EXIT
045100             VARYING WS-CX FROM 1 BY 1
045200             UNTIL WS-CX > 14
045300                OR WT-CAT-CODE (WS-CX) = EXP-CATEGORY.
045400     IF WS-CX NOT > 14
045500         ADD EXP-AMOUNT TO WT-CAT-TOTAL (WS-CX)
045600         ADD 1          TO WT-CAT-COUNT (WS-CX)
045700         IF EXP-IS-TAX-DED
045800             ADD 1 TO WT-CAT-TAXDED-COUNT (WS-CX)
045900         END-IF
046000     END-IF.
046100 250-EXIT.
046200     EXIT.
046300 
046400 255-CATEGORY-MATCH-LOOP.
046500     CONTINUE.
046600 255-EXIT.
046700     EXIT.
046800 
046900******************************************************************
047000*    900 - END OF JOB - PRINT THE THREE SECTIONS AND CLOSE UP.   *
047100******************************************************************
047200 900-END-OF-JOB-RTN.
047300     PERFORM 910-PRINT-CATEGORY-SUMMARY-RTN THRU 910-EXIT.
047400     PERFORM 920-PRINT-BUDGET-VARIANCE-RTN THRU 920-EXIT.
047500     PERFORM 930-PRINT-1099-RTN THRU 930-EXIT.
047600     PERFORM 890-CLOSE-FILES THRU 890-EXIT.
047700 900-EXIT.
047800     EXIT.
047900 
048000 910-PRINT-CATEGORY-SUMMARY-RTN.
048100     MOVE 0 TO WS-CAT-TOTAL-AMT.
048200     MOVE 0 TO WS-CAT-TOTAL-CNT.
048300     MOVE 0 TO WS-CAT-TOTAL-TAXDED.
048400     PERFORM 915-CATEGORY-LINE-LOOP THRU 915-EXIT
048500             VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX > 14.
048600     MOVE WS-CAT-TOTAL-AMT    TO GT-TOTAL.
048700     MOVE WS-CAT-TOTAL-CNT    TO GT-COUNT.
048800     MOVE WS-CAT-TOTAL-TAXDED TO GT-TAXDED.
048900     WRITE EXPTRK-PRINT-REC FROM EXPTRK-CAT-TOTAL-LINE AFTER 2.
049000 910-EXIT.
049100     EXIT.
049200 
049300 915-CATEGORY-LINE-LOOP.
049400     IF WT-CAT-COUNT (WS-CX) > 0
049500         COMPUTE WS-CAT-AVG ROUNDED =
049600                 WT-CAT-TOTAL (WS-CX) / WT-CAT-COUNT (WS-CX)
049700         MOVE WT-CAT-CODE (WS-CX)         TO CL-CATEGORY
049800         MOVE WT-CAT-TOTAL (WS-CX)        TO CL-TOTAL
049900         MOVE WT-CAT-COUNT (WS-CX)        TO CL-COUNT
050000         MOVE WT-CAT-TAXDED-COUNT (WS-CX) TO CL-TAXDED
050100         MOVE WS-CAT-AVG                  TO CL-AVERAGE
050200         WRITE EXPTRK-PRINT-REC FROM EXPTRK-CAT-LINE AFTER 1
050300         ADD WT-CAT-TOTAL (WS-CX)        TO WS-CAT-TOTAL-AMT
050400         ADD WT-CAT-COUNT (WS-CX)        TO WS-CAT-TOTAL-CNT
050500         ADD WT-CAT-TAXDED-COUNT (WS-CX) TO WS-CAT-TOTAL-TAXDED
050600     END-IF.
050700 915-EXIT.
050800     EXIT.
050900 
051000 920-PRINT-BUDGET-VARIANCE-RTN.
051100     WRITE EXPTRK-PRINT-REC FROM EXPTRK-BGT-HEADING
051200             AFTER TOP-OF-FORM.
051300     MOVE 0 TO WS-BGT-TOTAL-BUDGET.
051400     MOVE 0 TO WS-BGT-TOTAL-ACTUAL.
051500     PERFORM 925-BUDGET-LINE-LOOP THRU 925-EXIT
051600             VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX > 14.
051700     COMPUTE WS-BGT-VARIANCE =
051800             WS-BGT-TOTAL-BUDGET - WS-BGT-TOTAL-ACTUAL.
051900     IF WS-BGT-TOTAL-BUDGET = 0
052000         MOVE 0 TO WS-BGT-VARIANCE-PCT
052100     ELSE
052200         COMPUTE WS-BGT-VARIANCE-PCT ROUNDED =
052300                 WS-BGT-VARIANCE / WS-BGT-TOTAL-BUDGET * 100
052400     END-IF.
052500     MOVE WS-BGT-TOTAL-BUDGET TO GB-BUDGET.
052600     MOVE WS-BGT-TOTAL-ACTUAL TO GB-ACTUAL.
052700     MOVE WS-BGT-VARIANCE     TO GB-VARIANCE.
052800     MOVE WS-BGT-VARIANCE-PCT TO GB-VAR-PCT.
052900     WRITE EXPTRK-PRINT-REC FROM EXPTRK-BGT-TOTAL-LINE AFTER 2.
053000 920-EXIT.
053100     EXIT.
053200 
053300 925-BUDGET-LINE-LOOP.
053400     IF WT-CAT-HAS-BUDGET (WS-CX) = 'Y'
053500         COMPUTE WS-BGT-VARIANCE =
053600                 WT-CAT-BUDGET (WS-CX) - WT-CAT-TOTAL (WS-CX)
053700         IF WT-CAT-BUDGET (WS-CX) = 0
053800             MOVE 0 TO WS-BGT-VARIANCE-PCT
053900         ELSE
054000             COMPUTE WS-BGT-VARIANCE-PCT ROUNDED =
054100                     WS-BGT-VARIANCE / WT-CAT-BUDGET (WS-CX) * 100
054200         END-IF
054300         IF WS-BGT-VARIANCE > 0
054400             MOVE 'UNDER' TO WS-BGT-STATUS
054500         ELSE
054600             MOVE 'OVER' TO WS-BGT-STATUS
054700         END-IF
054800         PERFORM 928-BUDGET-LINE-EMIT-RTN THRU 928-EXIT
054900         ADD WT-CAT-BUDGET (WS-CX) TO WS-BGT-TOTAL-BUDGET
055000         ADD WT-CAT-TOTAL (WS-CX)  TO WS-BGT-TOTAL-ACTUAL
055100     ELSE
055200         IF WT-CAT-TOTAL (WS-CX) > 0
055300             COMPUTE WS-BGT-VARIANCE = 0 - WT-CAT-TOTAL (WS-CX)
055400             MOVE -100         TO WS-BGT-VARIANCE-PCT
055500             MOVE 'UNBUDGETED' TO WS-BGT-STATUS
055600             PERFORM 928-BUDGET-LINE-EMIT-RTN THRU 928-EXIT
055700             ADD WT-CAT-TOTAL (WS-CX) TO WS-BGT-TOTAL-ACTUAL
055800         END-IF
055900     END-IF.
056000 925-EXIT.
056100     EXIT.
056200 
056300 928-BUDGET-LINE-EMIT-RTN.
056400     MOVE WT-CAT-CODE (WS-CX)   TO BL-CATEGORY.
056500     MOVE WT-CAT-BUDGET (WS-CX) TO BL-BUDGET.
056600     MOVE WT-CAT-TOTAL (WS-CX)  TO BL-ACTUAL.
056700     MOVE WS-BGT-VARIANCE       TO BL-VARIANCE.
056800     MOVE WS-BGT-VARIANCE-PCT   TO BL-VAR-PCT.
056900     MOVE WS-BGT-STATUS         TO BL-STATUS.
057000     WRITE EXPTRK-PRINT-REC FROM EXPTRK-BGT-LINE AFTER 1.
057100 928-EXIT.
057200     EXIT.
057300 
057400 930-PRINT-1099-RTN.
057500     WRITE EXPTRK-PRINT-REC FROM EXPTRK-1099-HEADING
057600             AFTER TOP-OF-FORM.
057700     PERFORM 935-VENDOR-1099-LOOP THRU 935-EXIT
057800             VARYING WT-VND-IX FROM 1 BY 1
057900             UNTIL WT-VND-IX > WS-VENDOR-COUNT.
058000 930-EXIT.
058100     EXIT.
058200 
058300 935-VENDOR-1099-LOOP.
058400     IF WT-VND-PAID-TOTAL (WT-VND-IX) >= 600.00
058500         MOVE WT-VND-ID (WT-VND-IX)        TO NL-VENDOR-ID
058600         MOVE WT-VND-NAME (WT-VND-IX)      TO NL-VENDOR-NAME
058700         MOVE WT-VND-TAX-ID (WT-VND-IX)    TO NL-TAX-ID
058800         MOVE WT-VND-PAID-TOTAL (WT-VND-IX) TO NL-PAID-TOTAL
058900         IF WT-VND-TAX-ID (WT-VND-IX) NOT = SPACES
059000                 AND WT-VND-W9 (WT-VND-IX) = 'Y'
059100             MOVE 'READY' TO NL-STATUS
059200         ELSE
059300             MOVE 'INCOMPLETE' TO NL-STATUS
059400         END-IF
059500         WRITE EXPTRK-PRINT-REC FROM EXPTRK-1099-LINE AFTER 1
059600     END-IF.
059700 935-EXIT.
059800     EXIT.
059900 
060000 800-OPEN-FILES.
060100     OPEN INPUT VENDOR-FILE, BUDGET-FILE, EXPENSE-FILE.
060200     OPEN OUTPUT EXPTRK-RPT.
060300     IF WS-VENDOR-STATUS NOT = '00'
060400         MOVE WS-VENDOR-STATUS TO WS-DEBUG-TRACE
060500         DISPLAY 'EXPTRK - VENDOR FILE OPEN ERROR ' WS-DEBUG-TRACE
060600         STOP RUN
060700     END-IF.
060800     IF WS-EXPENSE-STATUS NOT = '00'
060900         DISPLAY 'EXPTRK - EXPENSE FILE OPEN ERROR '
061000                 WS-EXPENSE-STATUS
061100         STOP RUN
061200     END-IF.
061300 800-EXIT.
061400     EXIT.
061500 
061600 890-CLOSE-FILES.
061700     CLOSE VENDOR-FILE, BUDGET-FILE, EXPENSE-FILE, EXPTRK-RPT.
061800 890-EXIT.
061900     EXIT.
