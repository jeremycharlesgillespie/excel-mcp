000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FINCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/88.
000700 DATE-COMPILED. 03/14/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*   (C)
001000******************************************************************
001100*    FINCALC - TIME VALUE OF MONEY / FINANCIAL CALCULATION       *
001200*    SUBPROGRAM.  CALLED WITH A SINGLE PARAMETER AREA WHOSE      *
001300*    LAYOUT VARIES BY FC-FUNCTION-CODE.  NO FILES ARE OPENED     *
001400*    BY THIS MODULE - ALL INPUT/OUTPUT IS VIA LINKAGE SECTION.   *
001500*------------------------------------------------------------------
001600*    CHANGE LOG                                                  *
001700*    YY/MM/DD  BY    TICKET    DESCRIPTION                       *
001800*    88/03/14  JRS   ---       ORIGINAL PROGRAM - AMRT AND NPV   *
001900*                              FUNCTIONS ONLY.                  *
002000*    89/07/02  JRS   CR-0091   ADDED PAYBACK PERIOD (PAYB) AND   *
002100*                              PROFITABILITY INDEX (PIDX).       *
002200*    90/11/19  DKS   CR-0133   ADDED EFFECTIVE ANNUAL RATE,      *
002300*                              FUTURE VALUE, PRESENT VALUE.      *
002400*    92/05/06  DKS   CR-0178   ADDED BOND PRICE AND MACAULAY     *
002500*                              DURATION FUNCTIONS.               *
002600*    93/09/21  JRS   CR-0204   ADDED CAPM AND WACC FUNCTIONS.     *
002700*    95/02/08  MJT   CR-0247   SCHEDULE BALANCE NOW FLOORED AT   *
002800*                              ZERO ON THE FINAL PERIOD.         *
002900*    96/06/17  MJT   CR-0266   WIDENED FC-AM-SCHEDULE TO 480      *
003000*                              ENTRIES (40 YR MONTHLY LOANS).    *
003100*    98/10/05  LKW   Y2K-0091  REVIEWED - NO 2-DIGIT YEAR FIELDS *
003200*                              IN THIS MODULE.  NO CHANGE MADE.  *
003300*    99/01/12  LKW   Y2K-0091  SIGNED OFF Y2K COMPLIANT.          *
003400*    01/04/30  DKS   CR-0318   RATE FIELDS CONFIRMED CARRIED TO  *
003500*                              5 DECIMAL PLACES PER AUDIT.       *
003600*    04/08/19  RFH   CR-0355   ADDED BAD-FUNCTION RETURN CODE    *
003700*                              INSTEAD OF ABENDING ON BAD CALL.  *
003800******************************************************************
003900 
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     CLASS VALID-RATE-SIGN IS '+' '-'
004600     UPSI-0 IS FC-TRACE-SWITCH.
004700 
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  WS-PROGRAM-SWITCHES.
005100     05  WS-TRACE-SW                 PIC X(1) VALUE 'N'.
005200         88  WS-TRACE-ON             VALUE 'Y'.
005300     05  FILLER                      PIC X(10).
005400 
005500 01  WS-CALC-FIELDS.
005600     05  WS-SUB                      PIC S9(4) COMP VALUE 0.
005700     05  WS-SUB2                     PIC S9(4) COMP VALUE 0.
005800     05  WS-PERIOD-RATE              PIC S9(3)V9(9) COMP-3.
005900     05  WS-ONE-PLUS-R               PIC S9(3)V9(9) COMP-3.
006000     05  WS-ONE-PLUS-R-N             PIC S9(7)V9(9) COMP-3.
006100     05  WS-DISCOUNT-FACTOR          PIC S9(7)V9(9) COMP-3.
006200     05  WS-BALANCE                  PIC S9(9)V9(4) COMP-3.
006300     05  WS-INTEREST-PORTION         PIC S9(9)V9(4) COMP-3.
006400     05  WS-PRINCIPAL-PORTION        PIC S9(9)V9(4) COMP-3.
006500     05  WS-CUM-FLOW                 PIC S9(9)V9(4) COMP-3.
006600     05  WS-PREV-CUM-FLOW            PIC S9(9)V9(4) COMP-3.
006700     05  WS-PV-SUM                   PIC S9(9)V9(4) COMP-3.
006800     05  WS-PV-WEIGHTED-SUM          PIC S9(9)V9(4) COMP-3.
006900     05  WS-PV-THIS-FLOW             PIC S9(9)V9(4) COMP-3.
007000     05  WS-COUPON-AMT               PIC S9(9)V9(4) COMP-3.
007100     05  FILLER                      PIC X(12).
007200 
007300* THE PERIODS-PER-YEAR LOOKUP SHOWS THE DEFAULT THE SHOP HAS
007400* USED SINCE THE ORIGINAL RELEASE - ANYTHING OTHER THAN 12/4/2/1
007500* COMING IN FROM THE CALLER FALLS BACK TO MONTHLY.
007600 01  WS-FREQUENCY-EDIT.
007700     05  WS-FREQ-VALID-SW            PIC X(1) VALUE 'N'.
007800         88  WS-FREQ-IS-VALID        VALUE 'Y'.
007900     05  FILLER                      PIC X(09).
008000 
008100 LINKAGE SECTION.
008200 01  FC-PARM-AREA.
008300     05  FC-FUNCTION-CODE            PIC X(4).
008400         88  FC-FN-AMORT             VALUE 'AMRT'.
008500         88  FC-FN-NPV               VALUE 'NPV '.
008600         88  FC-FN-PAYBACK           VALUE 'PAYB'.
008700         88  FC-FN-PROFIT-IDX        VALUE 'PIDX'.
008800         88  FC-FN-EAR               VALUE 'EAR '.
008900         88  FC-FN-FUT-VAL           VALUE 'FVAL'.
009000         88  FC-FN-PRES-VAL          VALUE 'PVAL'.
009100         88  FC-FN-BOND              VALUE 'BOND'.
009200         88  FC-FN-DURATION          VALUE 'MACD'.
009300         88  FC-FN-CAPM              VALUE 'CAPM'.
009400         88  FC-FN-WACC              VALUE 'WACC'.
009500     05  FC-RETURN-CODE              PIC S9(4) COMP.
009600         88  FC-RC-OK                VALUE 0.
009700         88  FC-RC-BAD-FUNCTION      VALUE 8.
009800     05  FC-PARM-DATA.
009900         10  FC-AMORT-PARM.
010000             15  FC-AM-PRINCIPAL       PIC S9(9)V99 COMP-3.
010100             15  FC-AM-ANNUAL-RATE     PIC S9V9(5) COMP-3.
010200             15  FC-AM-YEARS           PIC 9(3) COMP.
010300             15  FC-AM-PERIODS-PER-YR  PIC 9(2) COMP.
010400             15  FC-AM-TOTAL-PERIODS   PIC 9(4) COMP.
010500             15  FC-AM-PAYMENT         PIC S9(9)V99 COMP-3.
010600             15  FC-AM-TOTAL-INTEREST  PIC S9(9)V99 COMP-3.
010700             15  FC-AM-SCHED-COUNT     PIC 9(4) COMP.
010800             15  FC-AM-SCHEDULE OCCURS 480 TIMES.
010900                 20  FC-AM-PERIOD-NO   PIC 9(4) COMP.
011000                 20  FC-AM-PMT-AMT     PIC S9(7)V99 COMP-3.
011100                 20  FC-AM-INT-AMT     PIC S9(7)V99 COMP-3.
011200                 20  FC-AM-PRIN-AMT    PIC S9(7)V99 COMP-3.
011300                 20  FC-AM-BAL-AMT     PIC S9(9)V99 COMP-3.
011400         10  FC-TVM-PARM REDEFINES FC-AMORT-PARM.
011500             15  FC-TV-RATE            PIC S9V9(5) COMP-3.
011600             15  FC-TV-PERIODS         PIC 9(4) COMP.
011700             15  FC-TV-PV-AMT          PIC S9(9)V99 COMP-3.
011800             15  FC-TV-FV-AMT          PIC S9(9)V99 COMP-3.
011900             15  FILLER                PIC X(20).
012000         10  FC-NPV-PARM REDEFINES FC-AMORT-PARM.
012100             15  FC-NV-RATE            PIC S9V9(5) COMP-3.
012200             15  FC-NV-INVESTMENT      PIC S9(9)V99 COMP-3.
012300             15  FC-NV-FLOW-COUNT      PIC 9(4) COMP.
012400             15  FC-NV-NPV-AMT         PIC S9(9)V9(4) COMP-3.
012500             15  FC-NV-PAYBACK-YRS     PIC S9(5)V99 COMP-3.
012600             15  FC-NV-PAYBACK-FOUND   PIC X(1).
012700                 88  FC-NV-PAYBACK-YES VALUE 'Y'.
012800             15  FC-NV-PROFIT-IDX      PIC S9(5)V9(4) COMP-3.
012900             15  FC-NV-FLOWS OCCURS 240 TIMES
013000                                   PIC S9(9)V99 COMP-3.
013100         10  FC-BOND-PARM REDEFINES FC-AMORT-PARM.
013200             15  FC-BD-FACE-VALUE      PIC S9(9)V99 COMP-3.
013300             15  FC-BD-COUPON-RATE     PIC S9V9(5) COMP-3.
013400             15  FC-BD-MARKET-YIELD    PIC S9V9(5) COMP-3.
013500             15  FC-BD-YEARS           PIC 9(3) COMP.
013600             15  FC-BD-FREQ            PIC 9(2) COMP.
013700             15  FC-BD-PRICE           PIC S9(9)V99 COMP-3.
013800             15  FC-BD-DURATION        PIC S9(5)V9(4) COMP-3.
013900         10  FC-CAPM-PARM REDEFINES FC-AMORT-PARM.
014000             15  FC-CP-RISK-FREE       PIC S9V9(5) COMP-3.
014100             15  FC-CP-BETA            PIC S9(3)V9(5) COMP-3.
014200             15  FC-CP-MARKET-RETURN   PIC S9V9(5) COMP-3.
014300             15  FC-CP-EXPECTED-RETURN PIC S9V9(5) COMP-3.
014400         10  FC-WACC-PARM REDEFINES FC-AMORT-PARM.
014500             15  FC-WC-EQUITY-VALUE    PIC S9(9)V99 COMP-3.
014600             15  FC-WC-DEBT-VALUE      PIC S9(9)V99 COMP-3.
014700             15  FC-WC-COST-OF-EQUITY  PIC S9V9(5) COMP-3.
014800             15  FC-WC-COST-OF-DEBT    PIC S9V9(5) COMP-3.
014900             15  FC-WC-TAX-RATE        PIC S9V9(5) COMP-3.
015000             15  FC-WC-WACC-PCT        PIC S9V9(5) COMP-3.
015100 
015200 PROCEDURE DIVISION USING FC-PARM-AREA.
015300*
015400*    DISPATCH ON FC-FUNCTION-CODE, THEN RETURN TO CALLER.
015500*    CALLER OWNS THE PARM AREA - WE NEVER OPEN OR CLOSE A FILE.
015600*
015700 
015800     PERFORM 000-SETUP-RTN THRU 000-EXIT.
015900 
016000     EVALUATE TRUE
016100         WHEN FC-FN-AMORT
016200             PERFORM 200-AMORTIZE-SCHEDULE THRU 200-EXIT
016300         WHEN FC-FN-NPV
016400             PERFORM 300-COMPUTE-NPV THRU 300-EXIT
016500         WHEN FC-FN-PAYBACK
016600             PERFORM 310-COMPUTE-PAYBACK THRU 310-EXIT
016700         WHEN FC-FN-PROFIT-IDX
016800             PERFORM 320-COMPUTE-PROFIT-IDX THRU 320-EXIT
016900         WHEN FC-FN-EAR
017000             PERFORM 330-COMPUTE-EAR THRU 330-EXIT
017100         WHEN FC-FN-FUT-VAL
017200             PERFORM 340-COMPUTE-FV THRU 340-EXIT
017300         WHEN FC-FN-PRES-VAL
017400             PERFORM 350-COMPUTE-PV THRU 350-EXIT
017500         WHEN FC-FN-BOND
017600             PERFORM 360-COMPUTE-BOND-PRICE THRU 360-EXIT
017700         WHEN FC-FN-DURATION
017800             PERFORM 370-COMPUTE-DURATION THRU 370-EXIT
017900         WHEN FC-FN-CAPM
018000             PERFORM 380-COMPUTE-CAPM THRU 380-EXIT
018100         WHEN FC-FN-WACC
018200             PERFORM 390-COMPUTE-WACC THRU 390-EXIT
018300         WHEN OTHER
018400             SET FC-RC-BAD-FUNCTION TO TRUE
018500     END-EVALUATE.
018600 
018700     GOBACK.
018800 
018900 000-SETUP-RTN.
019000     SET FC-RC-OK TO TRUE.
019100     MOVE 0 TO WS-SUB WS-SUB2.
019200 000-EXIT.
019300     EXIT.
019400 
019500******************************************************************
019600*    200 - LOAN AMORTIZATION SCHEDULE (LEVEL PAYMENT ANNUITY)    *
019700******************************************************************
019800 200-AMORTIZE-SCHEDULE.
019900     IF FC-AM-PERIODS-PER-YR NOT = 12 AND NOT = 4 AND
020000                            NOT = 2 AND NOT = 1
020100         MOVE 12 TO FC-AM-PERIODS-PER-YR
020200     END-IF.
020300 
020400     COMPUTE WS-PERIOD-RATE ROUNDED =
020500             FC-AM-ANNUAL-RATE / FC-AM-PERIODS-PER-YR.
020600     COMPUTE FC-AM-TOTAL-PERIODS =
020700             FC-AM-YEARS * FC-AM-PERIODS-PER-YR.
020800     IF FC-AM-TOTAL-PERIODS > 480
020900         MOVE 480 TO FC-AM-TOTAL-PERIODS
021000     END-IF.
021100 
021200     COMPUTE WS-ONE-PLUS-R = 1 + WS-PERIOD-RATE.
021300     COMPUTE WS-ONE-PLUS-R-N =
021400             WS-ONE-PLUS-R ** FC-AM-TOTAL-PERIODS.
021500 
021600     IF WS-PERIOD-RATE = 0
021700         COMPUTE FC-AM-PAYMENT ROUNDED =
021800                 FC-AM-PRINCIPAL / FC-AM-TOTAL-PERIODS
021900     ELSE
022000         COMPUTE FC-AM-PAYMENT ROUNDED =
022100                 FC-AM-PRINCIPAL * WS-PERIOD-RATE /
022200                 (1 - (1 / WS-ONE-PLUS-R-N))
022300     END-IF.
022400 
022500     MOVE FC-AM-PRINCIPAL TO WS-BALANCE.
022600     MOVE 0 TO FC-AM-TOTAL-INTEREST FC-AM-SCHED-COUNT.
022700 
022800     PERFORM 210-SCHEDULE-LOOP THRU 210-EXIT
022900             VARYING WS-SUB FROM 1 BY 1
023000             UNTIL WS-SUB > FC-AM-TOTAL-PERIODS.
023100 200-EXIT.
023200     EXIT.
023300 
023400 210-SCHEDULE-LOOP.
023500     COMPUTE WS-INTEREST-PORTION ROUNDED =
023600             WS-BALANCE * WS-PERIOD-RATE.
023700     COMPUTE WS-PRINCIPAL-PORTION ROUNDED =
023800             FC-AM-PAYMENT - WS-INTEREST-PORTION.
023900     SUBTRACT WS-PRINCIPAL-PORTION FROM WS-BALANCE.
024000     IF WS-SUB = FC-AM-TOTAL-PERIODS AND WS-BALANCE < 0
024100         MOVE 0 TO WS-BALANCE
024200     END-IF.
024300     IF WS-BALANCE < 0
024400         MOVE 0 TO WS-BALANCE
024500     END-IF.
024600     ADD WS-INTEREST-PORTION TO FC-AM-TOTAL-INTEREST.
024700     ADD 1 TO FC-AM-SCHED-COUNT.
024800     MOVE WS-SUB               TO FC-AM-PERIOD-NO (WS-SUB).
024900     MOVE FC-AM-PAYMENT        TO FC-AM-PMT-AMT (WS-SUB).
025000     MOVE WS-INTEREST-PORTION  TO FC-AM-INT-AMT (WS-SUB).
025100     MOVE WS-PRINCIPAL-PORTION TO FC-AM-PRIN-AMT (WS-SUB).
025200     MOVE WS-BALANCE           TO FC-AM-BAL-AMT (WS-SUB).
025300 210-EXIT.
025400     EXIT.
025500 
025600******************************************************************
025700*    300 - NET PRESENT VALUE, SUM OF CF(I) / (1+RATE)**I          *
025800******************************************************************
025900 300-COMPUTE-NPV.
026000     MOVE 0 TO FC-NV-NPV-AMT.
026100     COMPUTE WS-ONE-PLUS-R = 1 + FC-NV-RATE.
026200 
026300     IF FC-NV-INVESTMENT NOT = 0
026400         SUBTRACT FC-NV-INVESTMENT FROM FC-NV-NPV-AMT
026500     END-IF.
026600 
026700     PERFORM 305-NPV-LOOP THRU 305-EXIT
026800             VARYING WS-SUB FROM 1 BY 1
026900             UNTIL WS-SUB > FC-NV-FLOW-COUNT.
027000 300-EXIT.
027100     EXIT.
027200 
027300 305-NPV-LOOP.
027400     COMPUTE WS-ONE-PLUS-R-N = WS-ONE-PLUS-R ** WS-SUB.
027500     COMPUTE WS-PV-THIS-FLOW ROUNDED =
027600             FC-NV-FLOWS (WS-SUB) / WS-ONE-PLUS-R-N.
027700     ADD WS-PV-THIS-FLOW TO FC-NV-NPV-AMT.
027800 305-EXIT.
027900     EXIT.
028000 
028100******************************************************************
028200*    310 - PAYBACK PERIOD - YEARS (1-BASED) UNTIL CUMULATIVE     *
028300*          CASH FLOW RECOVERS THE INITIAL INVESTMENT.           *
028400******************************************************************
028500 310-COMPUTE-PAYBACK.
028600     MOVE 0 TO FC-NV-PAYBACK-YRS.
028700     MOVE 'N' TO FC-NV-PAYBACK-FOUND.
028800     COMPUTE WS-CUM-FLOW = 0 - FC-NV-INVESTMENT.
028900 
029000     PERFORM 315-PAYBACK-LOOP THRU 315-EXIT
029100             VARYING WS-SUB FROM 1 BY 1
029200             UNTIL WS-SUB > FC-NV-FLOW-COUNT
029300                OR FC-NV-PAYBACK-YES.
029400 310-EXIT.
029500     EXIT.
029600 
029700 315-PAYBACK-LOOP.
029800     MOVE WS-CUM-FLOW TO WS-PREV-CUM-FLOW.
029900     ADD FC-NV-FLOWS (WS-SUB) TO WS-CUM-FLOW.
030000     IF WS-CUM-FLOW >= 0
030100         MOVE 'Y' TO FC-NV-PAYBACK-FOUND
030200         COMPUTE FC-NV-PAYBACK-YRS ROUNDED =
030300                 WS-SUB - 1 +
030400                 (WS-CUM-FLOW - FC-NV-FLOWS (WS-SUB)) /
030500                  (0 - FC-NV-FLOWS (WS-SUB))
030600     END-IF.
030700 315-EXIT.
030800     EXIT.
030900 
031000******************************************************************
031100*    320 - PROFITABILITY INDEX = PV(FUTURE FLOWS) / INVESTMENT  *
031200******************************************************************
031300 320-COMPUTE-PROFIT-IDX.
031400     MOVE 0 TO WS-PV-SUM.
031500     COMPUTE WS-ONE-PLUS-R = 1 + FC-NV-RATE.
031600 
031700     PERFORM 325-PROFIT-IDX-LOOP THRU 325-EXIT
031800             VARYING WS-SUB FROM 1 BY 1
031900             UNTIL WS-SUB > FC-NV-FLOW-COUNT.
032000 
032100     IF FC-NV-INVESTMENT = 0
032200         MOVE 0 TO FC-NV-PROFIT-IDX
032300     ELSE
032400         COMPUTE FC-NV-PROFIT-IDX ROUNDED =
032500                 WS-PV-SUM / FC-NV-INVESTMENT
032600     END-IF.
032700 320-EXIT.
032800     EXIT.
032900 
033000 325-PROFIT-IDX-LOOP.
033100     COMPUTE WS-ONE-PLUS-R-N = WS-ONE-PLUS-R ** WS-SUB.
033200     COMPUTE WS-PV-THIS-FLOW ROUNDED =
033300             FC-NV-FLOWS (WS-SUB) / WS-ONE-PLUS-R-N.
033400     ADD WS-PV-THIS-FLOW TO WS-PV-SUM.
033500 325-EXIT.
033600     EXIT.
033700 
033800******************************************************************
033900*    330 - EFFECTIVE ANNUAL RATE = (1 + NOMINAL/M)**M - 1        *
034000******************************************************************
034100 330-COMPUTE-EAR.
034200     IF FC-TV-PERIODS = 0
034300         MOVE 12 TO FC-TV-PERIODS
034400     END-IF.
034500     COMPUTE WS-ONE-PLUS-R = 1 + (FC-TV-RATE / FC-TV-PERIODS).
034600     COMPUTE WS-ONE-PLUS-R-N = WS-ONE-PLUS-R ** FC-TV-PERIODS.
034700     COMPUTE FC-TV-FV-AMT ROUNDED = WS-ONE-PLUS-R-N - 1.
034800 330-EXIT.
034900     EXIT.
035000 
035100******************************************************************
035200*    340 - FUTURE VALUE = PV * (1+R)**N                          *
035300******************************************************************
035400 340-COMPUTE-FV.
035500     COMPUTE WS-ONE-PLUS-R = 1 + FC-TV-RATE.
035600     COMPUTE WS-ONE-PLUS-R-N = WS-ONE-PLUS-R ** FC-TV-PERIODS.
035700     COMPUTE FC-TV-FV-AMT ROUNDED =
035800             FC-TV-PV-AMT * WS-ONE-PLUS-R-N.
035900 340-EXIT.
036000     EXIT.
036100 
036200******************************************************************
036300*    350 - PRESENT VALUE = FV / (1+R)**N                         *
036400******************************************************************
036500 350-COMPUTE-PV.
036600     COMPUTE WS-ONE-PLUS-R = 1 + FC-TV-RATE.
036700     COMPUTE WS-ONE-PLUS-R-N = WS-ONE-PLUS-R ** FC-TV-PERIODS.
036800     COMPUTE FC-TV-PV-AMT ROUNDED =
036900             FC-TV-FV-AMT / WS-ONE-PLUS-R-N.
037000 350-EXIT.
037100     EXIT.
037200 
037300******************************************************************
037400*    360 - BOND PRICE = SUM OF COUPONS DISCOUNTED AT THE MARKET *
037500*          YIELD, PLUS THE DISCOUNTED FACE VALUE.               *
037600******************************************************************
037700 360-COMPUTE-BOND-PRICE.
037800     IF FC-BD-FREQ = 0
037900         MOVE 2 TO FC-BD-FREQ
038000     END-IF.
038100     COMPUTE WS-COUPON-AMT =
038200             FC-BD-FACE-VALUE * FC-BD-COUPON-RATE / FC-BD-FREQ.
038300     COMPUTE WS-ONE-PLUS-R =
038400             1 + (FC-BD-MARKET-YIELD / FC-BD-FREQ).
038500     COMPUTE FC-BD-PRICE = 0.
038600     COMPUTE WS-SUB2 = FC-BD-YEARS * FC-BD-FREQ.
038700 
038800     PERFORM 365-COUPON-LOOP THRU 365-EXIT
038900             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-SUB2.
039000 
039100     COMPUTE WS-ONE-PLUS-R-N = WS-ONE-PLUS-R ** WS-SUB2.
039200     COMPUTE WS-PV-THIS-FLOW ROUNDED =
039300             FC-BD-FACE-VALUE / WS-ONE-PLUS-R-N.
039400     ADD WS-PV-THIS-FLOW TO FC-BD-PRICE.
039500 360-EXIT.
039600     EXIT.
039700 
039800 365-COUPON-LOOP.
039900     COMPUTE WS-ONE-PLUS-R-N = WS-ONE-PLUS-R ** WS-SUB.
040000     COMPUTE WS-PV-THIS-FLOW ROUNDED =
040100             WS-COUPON-AMT / WS-ONE-PLUS-R-N.
040200     ADD WS-PV-THIS-FLOW TO FC-BD-PRICE.
040300 365-EXIT.
040400     EXIT.
040500 
040600******************************************************************
040700*    370 - MACAULAY DURATION = SUM(T * PV(T)) / SUM(PV(T))       *
040800*          REUSES THE BOND-PARM COUPON/YIELD LAYOUT.             *
040900******************************************************************
041000 370-COMPUTE-DURATION.
041100     IF FC-BD-FREQ = 0
041200         MOVE 2 TO FC-BD-FREQ
041300     END-IF.
041400     COMPUTE WS-COUPON-AMT =
041500             FC-BD-FACE-VALUE * FC-BD-COUPON-RATE / FC-BD-FREQ.
041600     COMPUTE WS-ONE-PLUS-R =
041700             1 + (FC-BD-MARKET-YIELD / FC-BD-FREQ).
041800     COMPUTE WS-SUB2 = FC-BD-YEARS * FC-BD-FREQ.
041900     MOVE 0 TO WS-PV-SUM WS-PV-WEIGHTED-SUM.
042000 
042100     PERFORM 375-DURATION-LOOP THRU 375-EXIT
042200             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-SUB2.
042300 
042400     IF WS-PV-SUM = 0
042500         MOVE 0 TO FC-BD-DURATION
042600     ELSE
042700         COMPUTE FC-BD-DURATION ROUNDED =
042800                 (WS-PV-WEIGHTED-SUM / WS-PV-SUM) / FC-BD-FREQ
042900     END-IF.
043000 370-EXIT.
043100     EXIT.
043200 
043300 375-DURATION-LOOP.
043400     COMPUTE WS-ONE-PLUS-R-N = WS-ONE-PLUS-R ** WS-SUB.
043500     IF WS-SUB = WS-SUB2
043600         COMPUTE WS-PV-THIS-FLOW ROUNDED =
043700           (WS-COUPON-AMT + FC-BD-FACE-VALUE) / WS-ONE-PLUS-R-N
043800     ELSE
043900         COMPUTE WS-PV-THIS-FLOW ROUNDED =
044000                 WS-COUPON-AMT / WS-ONE-PLUS-R-N
044100     END-IF.
044200     ADD WS-PV-THIS-FLOW TO WS-PV-SUM.
044300     COMPUTE WS-PV-WEIGHTED-SUM =
044400             WS-PV-WEIGHTED-SUM + (WS-SUB * WS-PV-THIS-FLOW).
044500 375-EXIT.
044600     EXIT.
044700 
044800******************************************************************
044900*    380 - CAPM = RISK-FREE + BETA * (MARKET RETURN - RISK-FREE)*
045000******************************************************************
045100 380-COMPUTE-CAPM.
045200     COMPUTE FC-CP-EXPECTED-RETURN ROUNDED =
045300             FC-CP-RISK-FREE +
045400             (FC-CP-BETA * (FC-CP-MARKET-RETURN - FC-CP-RISK-FREE)).
045500 380-EXIT.
045600     EXIT.
045700 
045800******************************************************************
045900*    390 - WACC = E/(E+D)*KE + D/(E+D)*KD*(1-TAX RATE)           *
046000******************************************************************
046100 390-COMPUTE-WACC.
046200     COMPUTE WS-BALANCE = FC-WC-EQUITY-VALUE + FC-WC-DEBT-VALUE.
046300     IF WS-BALANCE = 0
046400         MOVE 0 TO FC-WC-WACC-PCT
046500     ELSE
046600         COMPUTE FC-WC-WACC-PCT ROUNDED =
046700           ((FC-WC-EQUITY-VALUE / WS-BALANCE) * FC-WC-COST-OF-EQUITY)
046800           + ((FC-WC-DEBT-VALUE / WS-BALANCE) * FC-WC-COST-OF-DEBT
046900              * (1 - FC-WC-TAX-RATE))
047000     END-IF.
047100 390-EXIT.
047200     EXIT.
