000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID. RENTMGT.
000400 AUTHOR. R WEXLER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/09/96.
000700 DATE-COMPILED. 05/09/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900*REMARKS.   LOADS THE RENTAL UNIT MASTER AND THE LEASE FILE INTO
001000*    TABLES AND BUILDS THE RENT ROLL, THE VACANCY ANALYSIS AND THE
001100*    NET OPERATING INCOME / CAP RATE REPORT FOR ONE PROPERTY PER
001200*    RUN.  AS-OF DATE, REPORT PERIOD AND PROPERTY VALUE COME IN ON
001300*    A ONE-RECORD PARAMETER FILE.
001400*------------------------------------------------------------------
001500*    CHANGE LOG                                                  *
001600*    YY/MM/DD  BY    TICKET    DESCRIPTION                       *
001700*    96/05/09  RW    ---       ORIGINAL PROGRAM.                  *
001800*    97/04/02  RW    CR-0071   ADDED SEMI-ANNUAL ESCALATION       *
001900*                              FREQUENCY (LSE-ESC-FREQ = 'S').    *
002000*    98/10/27  LKW   Y2K-0091  JULIAN-DAY ROUTINE ALREADY USES A  *
002100*                              4-DIGIT YEAR - NO CHANGE NEEDED.   *
002200*    99/01/12  LKW   Y2K-0091  SIGNED OFF Y2K COMPLIANT.          *
002300*    00/11/14  DKS   CR-0212   ADDED THE UNIT-DAY VACANCY SECTION *
002400*                              (PHYSICAL AND ECONOMIC) FOR THE    *
002500*                              ASSET MANAGEMENT GROUP.            *
002600*    02/08/30  JRS   CR-0241   ADDED NOI / CAP RATE SECTION.      *
002700******************************************************************
002800 
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS VALID-LSE-STATUS IS 'A' 'P' 'E' 'T'.
003600 
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT PARM-FILE ASSIGN TO UT-S-RMPARM
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS WS-PARM-STATUS.
004200     SELECT UNIT-FILE ASSIGN TO UT-S-UNITIN
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS WS-UNIT-STATUS.
004500     SELECT LEASE-FILE ASSIGN TO UT-S-LEASIN
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-LEASE-STATUS.
004800     SELECT RENTMGT-RPT ASSIGN TO UT-S-RENTRPT
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-REPORT-STATUS.
005100 
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  PARM-FILE
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 40 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS PARM-RECORD.
006000 01  PARM-RECORD.
006100     05  PARM-AS-OF-DATE                PIC 9(8).
006200     05  PARM-PERIOD-START               PIC 9(8).
006300     05  PARM-PERIOD-END                  PIC 9(8).
006400     05  PARM-PROPERTY-VALUE              PIC S9(9)V99.
006500     05  PARM-OTHER-INCOME                PIC S9(7)V99.
006600     05  FILLER                          PIC X(4).
006700 
006800 FD  UNIT-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 60 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS UNIT-RECORD.
007400     COPY UNITREC.
007500 
007600 FD  LEASE-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 80 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS LEASE-RECORD.
008200     COPY LEASREC.
008300 
008400 FD  RENTMGT-RPT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE OMITTED
008700     RECORD CONTAINS 132 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS RENTMGT-PRINT-REC.
009000 01  RENTMGT-PRINT-REC                  PIC X(132).
009100 
009200 WORKING-STORAGE SECTION.
009300 77  WS-PARM-STATUS                      PIC XX VALUE SPACES.
009400 77  WS-UNIT-STATUS                      PIC XX VALUE SPACES.
009500 77  WS-LEASE-STATUS                     PIC XX VALUE SPACES.
009600 77  WS-REPORT-STATUS                    PIC XX VALUE SPACES.
009700 
009800 77  WS-AS-OF-DATE                       PIC 9(8) VALUE 0.
009900 77  WS-PERIOD-START                     PIC 9(8) VALUE 0.
010000 77  WS-PERIOD-END                       PIC 9(8) VALUE 0.
010100 77  WS-PROPERTY-VALUE                   PIC S9(9)V99 COMP-3
010200                                                  VALUE 0.
010300 77  WS-OTHER-INCOME                     PIC S9(7)V99 COMP-3
010400                                                  VALUE 0.
010500 
010600 77  WS-DEBUG-TRACE                      PIC X(2) VALUE SPACES.
010700 01  WS-DEBUG-TRACE-N REDEFINES WS-DEBUG-TRACE
010800                                          PIC S9(3) COMP-3.
010900 
011000 77  WS-UX                               PIC S9(4) COMP VALUE 0.
011100 77  WS-LX                               PIC S9(4) COMP VALUE 0.
011200 77  WS-FOUND-LX                         PIC S9(4) COMP VALUE 0.
011300 
011400 01  WS-UNIT-TABLE.
011500     05  WS-UNIT-ENTRY OCCURS 300 TIMES.
011600         10  WT-UNT-ID                   PIC X(8).
011700         10  WT-UNT-NUMBER                PIC X(6).
011800         10  WT-UNT-MARKET-RENT           PIC S9(7)V99 COMP-3.
011900     05  FILLER                          PIC X(6).
012000 77  WS-UNIT-COUNT                       PIC S9(4) COMP VALUE 0.
012100 
012200 01  WS-LEASE-TABLE.
012300     05  WS-LEASE-ENTRY OCCURS 500 TIMES.
012400         10  WT-LSE-UNIT-ID               PIC X(8).
012500         10  WT-LSE-START                 PIC 9(8).
012600         10  WT-LSE-END                   PIC 9(8).
012700         10  WT-LSE-RENT                  PIC S9(7)V99 COMP-3.
012800         10  WT-LSE-STATUS                PIC X(1).
012900         10  WT-LSE-ESC-RATE              PIC V9(5) COMP-3.
013000         10  WT-LSE-ESC-FREQ              PIC X(1).
013100     05  FILLER                          PIC X(6).
013200 77  WS-LEASE-COUNT                      PIC S9(4) COMP VALUE 0.
013300 
013400 01  WS-AS-OF-BRK.
013500     05  WS-AOB-CCYY                     PIC 9(4).
013600     05  WS-AOB-MM                       PIC 9(2).
013700     05  WS-AOB-DD                       PIC 9(2).
013800 01  WS-AS-OF-ALT REDEFINES WS-AS-OF-BRK PIC 9(8).
013900 
014000 01  WS-LSE-START-BRK.
014100     05  WS-LSB-CCYY                     PIC 9(4).
014200     05  WS-LSB-MM                       PIC 9(2).
014300     05  WS-LSB-DD                       PIC 9(2).
014400 01  WS-LSE-START-ALT REDEFINES WS-LSE-START-BRK PIC 9(8).
014500 
014600 77  WS-MONTHS-ELAPSED                   PIC S9(5) COMP VALUE 0.
014700 77  WS-ESC-PERIODS                      PIC S9(5) COMP VALUE 0.
014800 77  WS-ESCALATED-RENT                   PIC S9(7)V99 COMP-3
014900                                                  VALUE 0.
015000 77  WS-GROWTH-FACTOR                    PIC S9(3)V9(6) COMP-3
015100                                                  VALUE 1.
015200 77  WS-EX                                PIC S9(3) COMP VALUE 0.
015300 
015400 77  WS-OCC-COUNT                        PIC S9(5) COMP-3
015500                                                  VALUE 0.
015600 77  WS-VAC-COUNT                        PIC S9(5) COMP-3
015700                                                  VALUE 0.
015800 77  WS-OCC-RENT-TOTAL                   PIC S9(9)V99 COMP-3
015900                                                  VALUE 0.
016000 77  WS-VAC-RENT-TOTAL                   PIC S9(9)V99 COMP-3
016100                                                  VALUE 0.
016200 77  WS-DAYS-REMAINING                   PIC S9(7) COMP-3
016300                                                  VALUE 0.
016400 
016500 77  WS-GROSS-RENTAL-INCOME              PIC S9(9)V99 COMP-3
016600                                                  VALUE 0.
016700 01  WS-JULIAN-WORK.
016800     05  WS-JW-CCYY                      PIC 9(4).
016900     05  WS-JW-MM                        PIC 9(2).
017000     05  WS-JW-DD                        PIC 9(2).
017100     05  FILLER                          PIC X(4).
017200 77  WS-JW-A                              PIC S9(9) COMP VALUE 0.
017300 77  WS-JW-B                              PIC S9(9) COMP VALUE 0.
017400 77  WS-JW-C                              PIC S9(9) COMP VALUE 0.
017500 77  WS-JW-D                              PIC S9(9) COMP VALUE 0.
017600 77  WS-JW-F                              PIC S9(9) COMP VALUE 0.
017700 77  WS-JW-G                              PIC S9(9) COMP VALUE 0.
017800 77  WS-JW-H                              PIC S9(9) COMP VALUE 0.
017900 77  WS-JW-JDN                            PIC S9(9) COMP VALUE 0.
018000 
018100 77  WS-PERIOD-START-JDN                 PIC S9(9) COMP VALUE 0.
018200 77  WS-PERIOD-END-JDN                   PIC S9(9) COMP VALUE 0.
018300 77  WS-LSE-START-JDN                    PIC S9(9) COMP VALUE 0.
018400 77  WS-LSE-END-JDN                      PIC S9(9) COMP VALUE 0.
018500 77  WS-OV-START-JDN                     PIC S9(9) COMP VALUE 0.
018600 77  WS-OV-END-JDN                       PIC S9(9) COMP VALUE 0.
018700 77  WS-OCCUPIED-DAYS                    PIC S9(7) COMP VALUE 0.
018800 77  WS-PERIOD-DAYS                      PIC S9(7) COMP VALUE 0.
018900 77  WS-TOTAL-UNIT-DAYS                  PIC S9(9) COMP-3
019000                                                  VALUE 0.
019100 77  WS-VACANT-UNIT-DAYS                 PIC S9(9) COMP-3
019200                                                  VALUE 0.
019300 77  WS-POTENTIAL-RENT                   PIC S9(9)V99 COMP-3
019400                                                  VALUE 0.
019500 77  WS-ACTUAL-RENT                      PIC S9(9)V99 COMP-3
019600                                                  VALUE 0.
019700 77  WS-VACANCY-LOSS                     PIC S9(9)V99 COMP-3
019800                                                  VALUE 0.
019900 77  WS-PHYSICAL-VAC-PCT                 PIC S9(5)V99 COMP-3
020000                                                  VALUE 0.
020100 77  WS-ECONOMIC-VAC-PCT                 PIC S9(5)V99 COMP-3
020200                                                  VALUE 0.
020300 
020400 77  WS-MGMT-EXP                         PIC S9(9)V99 COMP-3
020500                                                  VALUE 0.
020600 77  WS-MAINT-EXP                        PIC S9(9)V99 COMP-3
020700                                                  VALUE 0.
020800 77  WS-INSR-EXP                         PIC S9(9)V99 COMP-3
020900                                                  VALUE 0.
021000 77  WS-PROPTAX-EXP                      PIC S9(9)V99 COMP-3
021100                                                  VALUE 0.
021200 77  WS-UTIL-EXP                         PIC S9(9)V99 COMP-3
021300                                                  VALUE 0.
021400 77  WS-ADMIN-EXP                        PIC S9(9)V99 COMP-3
021500                                                  VALUE 0.
021600 77  WS-MKTG-EXP                         PIC S9(9)V99 COMP-3
021700                                                  VALUE 0.
021800 77  WS-TOTAL-EXPENSE                    PIC S9(9)V99 COMP-3
021900                                                  VALUE 0.
022000 77  WS-EFFECTIVE-INCOME                 PIC S9(9)V99 COMP-3
022100                                                  VALUE 0.
022200 77  WS-TOTAL-REVENUE                    PIC S9(9)V99 COMP-3
022300                                                  VALUE 0.
022400 77  WS-NOI                              PIC S9(9)V99 COMP-3
022500                                                  VALUE 0.
022600 77  WS-EXPENSE-RATIO-PCT                PIC S9(5)V99 COMP-3
022700                                                  VALUE 0.
022800 77  WS-NOI-MARGIN-PCT                   PIC S9(5)V99 COMP-3
022900                                                  VALUE 0.
023000 77  WS-CAP-RATE-PCT                     PIC S9(5)V99 COMP-3
023100                                                  VALUE 0.
023200 
023300 01  RENTMGT-HEADING-1.
023400     05  FILLER                          PIC X(44)
023500             VALUE 'RENTMGT - RENT ROLL'.
023600     05  FILLER                          PIC X(88) VALUE SPACES.
023700 01  RENTMGT-RR-HEADING.
023800     05  FILLER                          PIC X(10) VALUE 'UNIT NO'.
023900     05  FILLER                          PIC X(12) VALUE 'STATUS'.
024000     05  FILLER                          PIC X(17) VALUE 'CURRENT RENT'.
024100     05  FILLER                          PIC X(17) VALUE 'DAYS REMAINING'.
024200     05  FILLER                          PIC X(76) VALUE SPACES.
024300 01  RENTMGT-RR-LINE.
024400     05  RL-UNIT-NUMBER                  PIC X(6).
024500     05  FILLER                          PIC X(6) VALUE SPACES.
024600     05  RL-STATUS                       PIC X(10).
024700     05  FILLER                          PIC X(2) VALUE SPACES.
024800     05  RL-RENT                         PIC Z,ZZZ,ZZ9.99-.
024900     05  FILLER                          PIC X(4) VALUE SPACES.
025000     05  RL-DAYS-REMAINING               PIC ZZZ,ZZ9.
025100     05  FILLER                          PIC X(84) VALUE SPACES.
025200 01  RENTMGT-RR-TOTAL-LINE.
025300     05  FILLER                          PIC X(10) VALUE 'TOTALS'.
025400     05  FILLER                          PIC X(6) VALUE SPACES.
025500     05  TL-OCC-COUNT                    PIC ZZ9.
025600     05  FILLER                          PIC X(4) VALUE 'OCC '.
025700     05  TL-VAC-COUNT                    PIC ZZ9.
025800     05  FILLER                          PIC X(4) VALUE 'VAC '.
025900     05  TL-OCC-RENT                     PIC Z,ZZZ,ZZ9.99-.
026000     05  FILLER                          PIC X(90) VALUE SPACES.
026100 01  RENTMGT-VACANCY-LINE.
026200     05  VL-LABEL                        PIC X(30).
026300     05  VL-AMOUNT                       PIC Z,ZZZ,ZZ9.99-.
026400     05  FILLER                          PIC X(88) VALUE SPACES.
026500 01  RENTMGT-NOI-LINE.
026600     05  NL-LABEL                        PIC X(30).
026700     05  NL-AMOUNT                       PIC Z,ZZZ,ZZ9.99-.
026800     05  FILLER                          PIC X(88) VALUE SPACES.
026900 
027000 PROCEDURE DIVISION.
027100     PERFORM 000-SETUP-RTN THRU 000-EXIT.
027200     PERFORM 100-RENT-ROLL-RTN THRU 100-EXIT.
027300     PERFORM 500-VACANCY-RTN THRU 500-EXIT.
027400     PERFORM 600-NOI-RTN THRU 600-EXIT.
027500     PERFORM 650-CAP-RATE-RTN THRU 650-EXIT.
027600     PERFORM 890-CLOSE-FILES THRU 890-EXIT.
027700     GOBACK.
027800 
027900 000-SETUP-RTN.
028000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028100     READ PARM-FILE
028200         AT END MOVE 'E' TO WS-PARM-STATUS
028300     END-READ.
028400     MOVE PARM-AS-OF-DATE      TO WS-AS-OF-DATE.
028500     MOVE PARM-PERIOD-START    TO WS-PERIOD-START.
028600     MOVE PARM-PERIOD-END      TO WS-PERIOD-END.
028700     MOVE PARM-PROPERTY-VALUE  TO WS-PROPERTY-VALUE.
028800     MOVE PARM-OTHER-INCOME    TO WS-OTHER-INCOME.
028900 
029000     PERFORM 050-LOAD-UNIT-TABLE-RTN THRU 050-EXIT.
029100     PERFORM 060-LOAD-LEASE-TABLE-RTN THRU 060-EXIT.
029200 
029300     MOVE WS-PERIOD-START TO WS-JW-CCYY WS-JW-MM WS-JW-DD.
029400     MOVE WS-PERIOD-START TO WS-JULIAN-WORK.
029500     PERFORM 960-DATE-TO-JULIAN-RTN THRU 960-EXIT.
029600     MOVE WS-JW-JDN TO WS-PERIOD-START-JDN.
029700 
029800     MOVE WS-PERIOD-END TO WS-JULIAN-WORK.
029900     PERFORM 960-DATE-TO-JULIAN-RTN THRU 960-EXIT.
030000     MOVE WS-JW-JDN TO WS-PERIOD-END-JDN.
030100 
030200     COMPUTE WS-PERIOD-DAYS =
030300             WS-PERIOD-END-JDN - WS-PERIOD-START-JDN + 1.
030400 
030500     WRITE RENTMGT-PRINT-REC FROM RENTMGT-HEADING-1
030600             AFTER TOP-OF-FORM.
030700     WRITE RENTMGT-PRINT-REC FROM RENTMGT-RR-HEADING AFTER 2.
030800 000-EXIT.
030900     EXIT.
031000 
031100 050-LOAD-UNIT-TABLE-RTN.
031200     MOVE 0 TO WS-UNIT-COUNT.
031300     READ UNIT-FILE
031400         AT END MOVE 'E' TO WS-UNIT-STATUS
031500     END-READ.
031600     PERFORM 055-UNIT-LOAD-LOOP THRU 055-EXIT
031700             UNTIL WS-UNIT-STATUS = 'E'.
031800 050-EXIT.
031900     EXIT.
032000 
032100 055-UNIT-LOAD-LOOP.
032200     ADD 1 TO WS-UNIT-COUNT.
032300     MOVE UNT-ID             TO WT-UNT-ID (WS-UNIT-COUNT).
032400     MOVE UNT-NUMBER         TO WT-UNT-NUMBER (WS-UNIT-COUNT).
032500     MOVE UNT-MARKET-RENT    TO WT-UNT-MARKET-RENT (WS-UNIT-COUNT).
032600     READ UNIT-FILE
032700         AT END MOVE 'E' TO WS-UNIT-STATUS
032800     END-READ.
032900 055-EXIT.
033000     EXIT.
033100 
033200 060-LOAD-LEASE-TABLE-RTN.
033300     MOVE 0 TO WS-LEASE-COUNT.
033400     READ LEASE-FILE
033500         AT END MOVE 'E' TO WS-LEASE-STATUS
033600     END-READ.
033700     PERFORM 065-LEASE-LOAD-LOOP THRU 065-EXIT
033800             UNTIL WS-LEASE-STATUS = 'E'.
033900 060-EXIT.
034000     EXIT.
034100 
034200 065-LEASE-LOAD-LOOP.
034300     ADD 1 TO WS-LEASE-COUNT.
034400     MOVE LSE-UNIT-ID  TO WT-LSE-UNIT-ID (WS-LEASE-COUNT).
034500     MOVE LSE-START    TO WT-LSE-START (WS-LEASE-COUNT).
034600     MOVE LSE-END      TO WT-LSE-END (WS-LEASE-COUNT).
034700     MOVE LSE-RENT     TO WT-LSE-RENT (WS-LEASE-COUNT).
034800     MOVE LSE-STATUS   TO WT-LSE-STATUS (WS-LEASE-COUNT).
034900     MOVE LSE-ESC-RATE TO WT-LSE-ESC-RATE (WS-LEASE-COUNT).
035000     MOVE LSE-ESC-FREQ TO WT-LSE-ESC-FREQ (WS-LEASE-COUNT).
035100     READ LEASE-FILE
035200         AT END MOVE 'E' TO WS-LEASE-STATUS
035300     END-READ.
035400 065-EXIT.
035500     EXIT.
035600 
035700******************************************************************
035800*    100 - RENT ROLL - ONE LINE PER UNIT, OCCUPIED OR VACANT.     *
035900******************************************************************
036000 100-RENT-ROLL-RTN.
036100     MOVE 0 TO WS-OCC-COUNT.
036200     MOVE 0 TO WS-VAC-COUNT.
036300     MOVE 0 TO WS-OCC-RENT-TOTAL.
036400     MOVE 0 TO WS-VAC-RENT-TOTAL.
036500     MOVE 0 TO WS-GROSS-RENTAL-INCOME.
036600     MOVE 0 TO WS-POTENTIAL-RENT.
036700     MOVE 0 TO WS-ACTUAL-RENT.
036800     MOVE 0 TO WS-TOTAL-UNIT-DAYS.
036900     MOVE 0 TO WS-VACANT-UNIT-DAYS.
037000     PERFORM 110-RENT-ROLL-UNIT-LOOP THRU 110-EXIT
037100             VARYING WS-UX FROM 1 BY 1 UNTIL WS-UX > WS-UNIT-COUNT.
037200     MOVE WS-OCC-COUNT     TO TL-OCC-COUNT.
037300     MOVE WS-VAC-COUNT     TO TL-VAC-COUNT.
037400     MOVE WS-OCC-RENT-TOTAL TO TL-OCC-RENT.
037500     WRITE RENTMGT-PRINT-REC FROM RENTMGT-RR-TOTAL-LINE AFTER 2.
037600 100-EXIT.
037700     EXIT.
037800 
037900 110-RENT-ROLL-UNIT-LOOP.
038000     PERFORM 150-FIND-ACTIVE-LEASE-RTN THRU 150-EXIT.
038100 
038200     COMPUTE WS-POTENTIAL-RENT =
038300             WS-POTENTIAL-RENT
038400             + (WT-UNT-MARKET-RENT (WS-UX) / 30) * WS-PERIOD-DAYS.
038500     ADD WS-PERIOD-DAYS TO WS-TOTAL-UNIT-DAYS.
038600 
038700     IF WS-FOUND-LX > 0
038800         PERFORM 200-ESCALATE-RENT-RTN THRU 200-EXIT
038900         PERFORM 160-OCCUPIED-DAYS-RTN THRU 160-EXIT
039000 
039100         MOVE WT-UNT-NUMBER (WS-UX)   TO RL-UNIT-NUMBER
039200         MOVE 'OCCUPIED'              TO RL-STATUS
039300         MOVE WS-ESCALATED-RENT       TO RL-RENT
039400 
039500         MOVE WT-LSE-END (WS-FOUND-LX) TO WS-JULIAN-WORK
039600         PERFORM 960-DATE-TO-JULIAN-RTN THRU 960-EXIT
039700         MOVE WS-JW-JDN TO WS-LSE-END-JDN
039800         MOVE WS-AS-OF-DATE TO WS-JULIAN-WORK
039900         PERFORM 960-DATE-TO-JULIAN-RTN THRU 960-EXIT
040000         COMPUTE WS-DAYS-REMAINING =
040100                 WS-LSE-END-JDN - WS-JW-JDN
040200         MOVE WS-DAYS-REMAINING TO RL-DAYS-REMAINING
040300 
040400         WRITE RENTMGT-PRINT-REC FROM RENTMGT-RR-LINE AFTER 1
040500 
040600         ADD 1 TO WS-OCC-COUNT
040700         ADD WS-ESCALATED-RENT TO WS-OCC-RENT-TOTAL
040800         COMPUTE WS-GROSS-RENTAL-INCOME =
040900                 WS-GROSS-RENTAL-INCOME + WS-ESCALATED-RENT * 12
041000         COMPUTE WS-ACTUAL-RENT =
041100                 WS-ACTUAL-RENT
041200                 + (WS-ESCALATED-RENT / 30) * WS-OCCUPIED-DAYS
041300         COMPUTE WS-VACANT-UNIT-DAYS =
041400                 WS-VACANT-UNIT-DAYS
041500                 + WS-PERIOD-DAYS - WS-OCCUPIED-DAYS
041600     ELSE
041700         MOVE WT-UNT-NUMBER (WS-UX)   TO RL-UNIT-NUMBER
041800         MOVE 'VACANT'                TO RL-STATUS
041900         MOVE WT-UNT-MARKET-RENT (WS-UX) TO RL-RENT
042000         MOVE 0                       TO RL-DAYS-REMAINING
042100 
042200         WRITE RENTMGT-PRINT-REC FROM RENTMGT-RR-LINE AFTER 1
042300 
042400         ADD 1 TO WS-VAC-COUNT
042500         ADD WT-UNT-MARKET-RENT (WS-UX) TO WS-VAC-RENT-TOTAL
042600         ADD WS-PERIOD-DAYS TO WS-VACANT-UNIT-DAYS
042700     END-IF.
042800 110-EXIT.
042900     EXIT.
043000 
043100******************************************************************
043200*    150 - FIND THE LEASE (IF ANY) ACTIVE AS OF THE REPORT DATE. *
043300******************************************************************
043400 150-FIND-ACTIVE-LEASE-RTN.
043500     MOVE 0 TO WS-FOUND-LX.
043600     PERFORM 155-LEASE-MATCH-LOOP THRU 155-EXIT
043700             VARYING WS-LX FROM 1 BY 1
043800             UNTIL WS-LX > WS-LEASE-COUNT OR WS-FOUND-LX > 0.
043900 150-EXIT.
044000     EXIT.
044100 
044200 155-LEASE-MATCH-LOOP.
044300     IF WT-LSE-UNIT-ID (WS-LX) = WT-UNT-ID (WS-UX)
044400             AND WT-LSE-STATUS (WS-LX) = 'A'
044500             AND WT-LSE-START (WS-LX) NOT > WS-AS-OF-DATE
044600             AND WT-LSE-END (WS-LX) NOT < WS-AS-OF-DATE
044700         MOVE WS-LX TO WS-FOUND-LX
044800     END-IF.
044900 155-EXIT.
045000     EXIT.
045100 
045200******************************************************************
045300*    160 - OCCUPIED UNIT-DAYS WITHIN THE REPORT PERIOD.          *
045400******************************************************************
045500 160-OCCUPIED-DAYS-RTN.
045600     MOVE WT-LSE-START (WS-FOUND-LX) TO WS-JULIAN-WORK.
045700     PERFORM 960-DATE-TO-JULIAN-RTN THRU 960-EXIT.
045800     MOVE WS-JW-JDN TO WS-LSE-START-JDN.
045900 
046000     MOVE WT-LSE-END (WS-FOUND-LX) TO WS-JULIAN-WORK.
046100     PERFORM 960-DATE-TO-JULIAN-RTN THRU 960-EXIT.
046200     MOVE WS-JW-JDN TO WS-LSE-END-JDN.
046300 
046400     IF WS-LSE-START-JDN > WS-PERIOD-START-JDN
046500         MOVE WS-LSE-START-JDN TO WS-OV-START-JDN
046600     ELSE
046700         MOVE WS-PERIOD-START-JDN TO WS-OV-START-JDN
046800     END-IF.
046900     IF WS-LSE-END-JDN < WS-PERIOD-END-JDN
047000         MOVE WS-LSE-END-JDN TO WS-OV-END-JDN
047100     ELSE
047200         MOVE WS-PERIOD-END-JDN TO WS-OV-END-JDN
047300     END-IF.
047400 
047500     COMPUTE WS-OCCUPIED-DAYS =
047600             WS-OV-END-JDN - WS-OV-START-JDN + 1.
047700     IF WS-OCCUPIED-DAYS < 0
047800         MOVE 0 TO WS-OCCUPIED-DAYS
047900     END-IF.
048000     IF WS-OCCUPIED-DAYS > WS-PERIOD-DAYS
048100         MOVE WS-PERIOD-DAYS TO WS-OCCUPIED-DAYS
048200     END-IF.
048300 160-EXIT.
048400     EXIT.
048500 
048600******************************************************************
048700*    200 - ESCALATE THE LEASE RENT TO THE AS-OF DATE.             *
048800******************************************************************
048900 200-ESCALATE-RENT-RTN.
049000     MOVE WT-LSE-START (WS-FOUND-LX) TO WS-LSE-START-ALT.
049100     MOVE WS-AS-OF-DATE               TO WS-AS-OF-ALT.
049200 
049300     COMPUTE WS-MONTHS-ELAPSED =
049400             (WS-AOB-CCYY - WS-LSB-CCYY) * 12
049500             + (WS-AOB-MM - WS-LSB-MM).
049600     IF WS-MONTHS-ELAPSED < 0
049700         MOVE 0 TO WS-MONTHS-ELAPSED
049800     END-IF.
049900 
050000     IF WT-LSE-ESC-RATE (WS-FOUND-LX) = 0
050100         MOVE WT-LSE-RENT (WS-FOUND-LX) TO WS-ESCALATED-RENT
050200     ELSE
050300         IF WT-LSE-ESC-FREQ (WS-FOUND-LX) = 'S'
050400             DIVIDE WS-MONTHS-ELAPSED BY 6
050500                     GIVING WS-ESC-PERIODS
050600         ELSE
050700             DIVIDE WS-MONTHS-ELAPSED BY 12
050800                     GIVING WS-ESC-PERIODS
050900         END-IF
051000         MOVE 1 TO WS-GROWTH-FACTOR
051100         PERFORM 210-GROWTH-LOOP THRU 210-EXIT
051200                 VARYING WS-EX FROM 1 BY 1
051300                 UNTIL WS-EX > WS-ESC-PERIODS
051400         COMPUTE WS-ESCALATED-RENT ROUNDED =
051500                 WT-LSE-RENT (WS-FOUND-LX) * WS-GROWTH-FACTOR
051600     END-IF.
051700 200-EXIT.
051800     EXIT.
051900 
052000 210-GROWTH-LOOP.
052100     COMPUTE WS-GROWTH-FACTOR =
052200             WS-GROWTH-FACTOR
052300             * (1 + WT-LSE-ESC-RATE (WS-FOUND-LX)).
052400 210-EXIT.
052500     EXIT.
052600 
052700******************************************************************
052800*    500 - VACANCY ANALYSIS - PHYSICAL AND ECONOMIC.             *
052900******************************************************************
053000 500-VACANCY-RTN.
053100     WRITE RENTMGT-PRINT-REC FROM RENTMGT-VACANCY-LINE AFTER 2.
053200 
053300     IF WS-TOTAL-UNIT-DAYS > 0
053400         COMPUTE WS-PHYSICAL-VAC-PCT ROUNDED =
053500                 WS-VACANT-UNIT-DAYS / WS-TOTAL-UNIT-DAYS * 100
053600     ELSE
053700         MOVE 0 TO WS-PHYSICAL-VAC-PCT
053800     END-IF.
053900 
054000     COMPUTE WS-VACANCY-LOSS =
054100             WS-POTENTIAL-RENT - WS-ACTUAL-RENT.
054200     IF WS-POTENTIAL-RENT > 0
054300         COMPUTE WS-ECONOMIC-VAC-PCT ROUNDED =
054400                 WS-VACANCY-LOSS / WS-POTENTIAL-RENT * 100
054500     ELSE
054600         MOVE 0 TO WS-ECONOMIC-VAC-PCT
054700     END-IF.
054800 
054900     MOVE 'POTENTIAL RENT'        TO VL-LABEL.
055000     MOVE WS-POTENTIAL-RENT       TO VL-AMOUNT.
055100     WRITE RENTMGT-PRINT-REC FROM RENTMGT-VACANCY-LINE AFTER 1.
055200 
055300     MOVE 'ACTUAL RENT'           TO VL-LABEL.
055400     MOVE WS-ACTUAL-RENT          TO VL-AMOUNT.
055500     WRITE RENTMGT-PRINT-REC FROM RENTMGT-VACANCY-LINE AFTER 1.
055600 
055700     MOVE 'VACANCY LOSS'          TO VL-LABEL.
055800     MOVE WS-VACANCY-LOSS         TO VL-AMOUNT.
055900     WRITE RENTMGT-PRINT-REC FROM RENTMGT-VACANCY-LINE AFTER 1.
056000 500-EXIT.
056100     EXIT.
056200 
056300******************************************************************
056400*    600 - NET OPERATING INCOME.                                 *
056500******************************************************************
056600 600-NOI-RTN.
056700     COMPUTE WS-MGMT-EXP    ROUNDED = WS-GROSS-RENTAL-INCOME * .08.
056800     COMPUTE WS-MAINT-EXP   ROUNDED = WS-GROSS-RENTAL-INCOME * .10.
056900     COMPUTE WS-INSR-EXP    ROUNDED = WS-GROSS-RENTAL-INCOME * .05.
057000     COMPUTE WS-PROPTAX-EXP ROUNDED = WS-GROSS-RENTAL-INCOME * .15.
057100     COMPUTE WS-UTIL-EXP    ROUNDED = WS-GROSS-RENTAL-INCOME * .03.
057200     COMPUTE WS-ADMIN-EXP   ROUNDED = WS-GROSS-RENTAL-INCOME * .02.
057300     COMPUTE WS-MKTG-EXP    ROUNDED = WS-VACANCY-LOSS * .20.
057400 
057500     COMPUTE WS-TOTAL-EXPENSE =
057600             WS-MGMT-EXP + WS-MAINT-EXP + WS-INSR-EXP
057700             + WS-PROPTAX-EXP + WS-UTIL-EXP + WS-ADMIN-EXP
057800             + WS-MKTG-EXP.
057900     COMPUTE WS-EFFECTIVE-INCOME =
058000             WS-GROSS-RENTAL-INCOME - WS-VACANCY-LOSS.
058100     COMPUTE WS-NOI =
058200             WS-EFFECTIVE-INCOME + WS-OTHER-INCOME
058300             - WS-TOTAL-EXPENSE.
058400     COMPUTE WS-TOTAL-REVENUE =
058500             WS-EFFECTIVE-INCOME + WS-OTHER-INCOME.
058600 
058700     IF WS-TOTAL-REVENUE > 0
058800         COMPUTE WS-EXPENSE-RATIO-PCT ROUNDED =
058900                 WS-TOTAL-EXPENSE / WS-TOTAL-REVENUE * 100
059000         COMPUTE WS-NOI-MARGIN-PCT ROUNDED =
059100                 WS-NOI / WS-TOTAL-REVENUE * 100
059200     ELSE
059300         MOVE 0 TO WS-EXPENSE-RATIO-PCT
059400         MOVE 0 TO WS-NOI-MARGIN-PCT
059500     END-IF.
059600 
059700     MOVE 'GROSS RENTAL INCOME'    TO NL-LABEL.
059800     MOVE WS-GROSS-RENTAL-INCOME   TO NL-AMOUNT.
059900     WRITE RENTMGT-PRINT-REC FROM RENTMGT-NOI-LINE AFTER 2.
060000 
060100     MOVE 'EFFECTIVE INCOME'       TO NL-LABEL.
060200     MOVE WS-EFFECTIVE-INCOME      TO NL-AMOUNT.
060300     WRITE RENTMGT-PRINT-REC FROM RENTMGT-NOI-LINE AFTER 1.
060400 
060500     MOVE 'TOTAL EXPENSES'         TO NL-LABEL.
060600     MOVE WS-TOTAL-EXPENSE         TO NL-AMOUNT.
060700     WRITE RENTMGT-PRINT-REC FROM RENTMGT-NOI-LINE AFTER 1.
060800 
060900     MOVE 'NET OPERATING INCOME'   TO NL-LABEL.
061000     MOVE WS-NOI                   TO NL-AMOUNT.
061100     WRITE RENTMGT-PRINT-REC FROM RENTMGT-NOI-LINE AFTER 1.
061200 600-EXIT.
061300     EXIT.
061400 
061500******************************************************************
061600*    650 - CAPITALIZATION RATE.                                 *
061700******************************************************************
061800 650-CAP-RATE-RTN.
061900     IF WS-PROPERTY-VALUE > 0
062000         COMPUTE WS-CAP-RATE-PCT ROUNDED =
062100                 WS-NOI / WS-PROPERTY-VALUE * 100
062200     ELSE
062300         MOVE 0 TO WS-CAP-RATE-PCT
062400     END-IF.
062500     MOVE 'CAP RATE PCT'            TO NL-LABEL.
062600     MOVE WS-CAP-RATE-PCT           TO NL-AMOUNT.
062700     WRITE RENTMGT-PRINT-REC FROM RENTMGT-NOI-LINE AFTER 2.
062800 650-EXIT.
062900     EXIT.
063000 
063100******************************************************************
063200*    960 - DATE TO JULIAN DAY NUMBER (FLIEGEL/VAN FLANDERN).      *
063300******************************************************************
063400 960-DATE-TO-JULIAN-RTN.
063500     COMPUTE WS-JW-A = (WS-JW-MM - 14) / 12.
063600     COMPUTE WS-JW-B = WS-JW-CCYY + 4800 + WS-JW-A.
063700     COMPUTE WS-JW-C = (1461 * WS-JW-B) / 4.
063800     COMPUTE WS-JW-D = WS-JW-MM - 2 - WS-JW-A * 12.
063900     COMPUTE WS-JW-F = WS-JW-CCYY + 4900 + WS-JW-A.
064000     COMPUTE WS-JW-G = WS-JW-F / 12.
064100     COMPUTE WS-JW-H = (3 * WS-JW-G) / 4.
064200     COMPUTE WS-JW-JDN =
064300             WS-JW-DD - 32075 + WS-JW-C
064400             + (367 * WS-JW-D) / 12 - WS-JW-H.
064500 960-EXIT.
064600     EXIT.
064700 
064800 800-OPEN-FILES.
064900     OPEN INPUT PARM-FILE, UNIT-FILE, LEASE-FILE.
065000     OPEN OUTPUT RENTMGT-RPT.
065100     IF WS-UNIT-STATUS NOT = '00'
065200         MOVE WS-UNIT-STATUS TO WS-DEBUG-TRACE
065300         DISPLAY 'RENTMGT - UNIT FILE OPEN ERROR ' WS-DEBUG-TRACE
065400         STOP RUN
065500     END-IF.
065600     IF WS-LEASE-STATUS NOT = '00'
065700         MOVE WS-LEASE-STATUS TO WS-DEBUG-TRACE
065800         DISPLAY 'RENTMGT - LEASE FILE OPEN ERROR ' WS-DEBUG-TRACE
065900         STOP RUN
066000     END-IF.
066100 800-EXIT.
066200     EXIT.
066300 
066400 890-CLOSE-FILES.
066500     CLOSE PARM-FILE, UNIT-FILE, LEASE-FILE, RENTMGT-RPT.
066600 890-EXIT.
066700     EXIT.
