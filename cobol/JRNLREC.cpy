000100*****************************************************************
000200*    COPY MEMBER   : JRNLREC                                    *
000300*    DESCRIPTION    : GENERAL LEDGER JOURNAL LEG - GLREPT        *
000400*                     ONE RECORD PER DEBIT OR CREDIT LEG OF     *
000500*                     A JOURNAL ENTRY.                          *
000600*    RECORD LENGTH  : 50 BYTES, FIXED.                          *
000700*****************************************************************
000800 01  JOURNAL-RECORD.
000900     05  JRN-ENTRY-ID                PIC X(8).
001000     05  JRN-DATE                    PIC 9(8).
001100     05  JRN-ACCOUNT                 PIC X(4).
001200     05  JRN-DC                      PIC X(1).
001300         88  JRN-IS-DEBIT            VALUE 'D'.
001400         88  JRN-IS-CREDIT           VALUE 'C'.
001500     05  JRN-AMOUNT                  PIC S9(9)V99.
001600     05  JRN-POSTED                  PIC X(1).
001700         88  JRN-IS-POSTED           VALUE 'Y'.
001800     05  JRN-DESC                    PIC X(17).
