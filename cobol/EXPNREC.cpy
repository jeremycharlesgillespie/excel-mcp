000100*****************************************************************
000200*    COPY MEMBER   : EXPNREC                                    *
000300*    DESCRIPTION    : EXPENSE TRANSACTION RECORD - EXPTRK        *
000400*                     ONE RECORD PER BUSINESS EXPENSE.          *
000500*                     FILE IS SORTED BY CATEGORY THEN DATE.     *
000600*    RECORD LENGTH  : 120 BYTES, FIXED.                         *
000700*-----------------------------------------------------------------
000800*    CHANGE LOG                                                 *
000900*    YY/MM/DD  BY    TICKET    DESCRIPTION                      *
001000*    05/03/11  JRS   ---       ORIGINAL MEMBER.                 *
001100*    98/11/02  LKW   Y2K-0144  EXP-DATE WIDENED TO 9(8) YYYYMMDD.*
001200*****************************************************************
001300 01  EXPENSE-RECORD.
001400     05  EXP-ID                      PIC X(8).
001500     05  EXP-DATE                    PIC 9(8).
001600     05  EXP-VENDOR-ID               PIC X(8).
001700     05  EXP-AMOUNT                  PIC S9(9)V99.
001800     05  EXP-CATEGORY                PIC X(4).
001900         88  EXP-CAT-VALID           VALUE 'RENT' 'UTIL' 'SALY'
002000                                            'INSR' 'MKTG' 'OFFC'
002100                                            'MNTC' 'PROF' 'TRVL'
002200                                            'MATL' 'EQUP' 'INTR'
002300                                            'TAXS' 'OTHR'.
002400         88  EXP-CAT-EQUIPMENT       VALUE 'EQUP'.
002500     05  EXP-STATUS                  PIC X(2).
002600         88  EXP-PENDING             VALUE 'PN'.
002700         88  EXP-APPROVED            VALUE 'AP'.
002800         88  EXP-REJECTED            VALUE 'RJ'.
002900         88  EXP-PAID                VALUE 'PD'.
003000     05  EXP-TAX-DED                 PIC X(1).
003100         88  EXP-IS-TAX-DED          VALUE 'Y'.
003200     05  EXP-RECURRING               PIC X(1).
003300         88  EXP-IS-RECURRING        VALUE 'Y'.
003400     05  EXP-DESC                    PIC X(30).
003500     05  FILLER                      PIC X(47).
