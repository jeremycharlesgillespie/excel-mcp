000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID. RATIOS.
000400 AUTHOR. PAT DONOVAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/11/91.
000700 DATE-COMPILED. 06/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*REMARKS.   CALLED SUBPROGRAM - GIVEN A SET OF BALANCE SHEET AND
001000*    INCOME STATEMENT FIGURES, RETURNS THE STANDARD SET OF
001100*    LIQUIDITY, LEVERAGE, PROFITABILITY, EFFICIENCY AND COVERAGE
001200*    RATIOS THE CREDIT DESK ASKS FOR.  NO FILES, NO DATABASE -
001300*    EVERYTHING COMES AND GOES THROUGH THE LINKAGE SECTION.
001400*------------------------------------------------------------------
001500*    CHANGE LOG                                                  *
001600*    YY/MM/DD  BY    TICKET    DESCRIPTION                       *
001700*    91/06/11  PWD   ---       ORIGINAL PROGRAM.                  *
001800*    92/02/19  PWD   CR-0140   ADDED MARGIN PERCENTAGES.          *
001900*    93/08/04  DKS   CR-0183   ADDED EFFICIENCY RATIOS (TURNS,    *
002000*                              DSO) AND INTEREST COVERAGE.       *
002100*    97/03/22  WLT   ---       FIXED DIVIDE-BY-ZERO TRAP ON      *
002200*                              DEBT/EQUITY - NOW RETURNS THE      *
002300*                              999999.99 SENTINEL INSTEAD OF     *
002400*                              ABENDING WITH A SIZE ERROR.        *
002500*    98/10/19  LKW   Y2K-0091  NO DATE FIELDS IN THIS MODULE -    *
002600*                              REVIEWED, NO CHANGE REQUIRED.      *
002700*    99/01/12  LKW   Y2K-0091  SIGNED OFF Y2K COMPLIANT.          *
002800*    03/05/07  RFH   CR-0339   ADDED WS-TRACE-ON RAW-OVERLAY      *
002900*                              DUMP FOR THE CREDIT DESK'S         *
003000*                              INTERMITTENT "BAD RATIO" CALLS.   *
003100******************************************************************
003200 
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     UPSI-0 IS WS-TRACE-SWITCH
003900     CLASS VALID-SENTINEL IS '9'.
004000 
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  WS-PROGRAM-SWITCHES.
004400     05  WS-TRACE-SW                  PIC X(1) VALUE 'N'.
004500         88  WS-TRACE-ON              VALUE 'Y'.
004600     05  FILLER                       PIC X(10).
004700 
004800 77  WS-SUB                           PIC S9(4) COMP VALUE 0.
004900 77  WS-SENTINEL                      PIC S9(7)V99 COMP-3
005000                                               VALUE 999999.99.
005100 
005200 LINKAGE SECTION.
005300 01  RT-PARM-AREA.
005400     05  RT-INPUT-FIGURES.
005500         10  RT-CURRENT-ASSETS        PIC S9(9)V99 COMP-3.
005600         10  RT-CURRENT-LIAB          PIC S9(9)V99 COMP-3.
005700         10  RT-INVENTORY             PIC S9(9)V99 COMP-3.
005800         10  RT-TOTAL-DEBT            PIC S9(9)V99 COMP-3.
005900         10  RT-TOTAL-EQUITY          PIC S9(9)V99 COMP-3.
006000         10  RT-NET-INCOME            PIC S9(9)V99 COMP-3.
006100         10  RT-TOTAL-ASSETS          PIC S9(9)V99 COMP-3.
006200         10  RT-REVENUE               PIC S9(9)V99 COMP-3.
006300         10  RT-COGS                  PIC S9(9)V99 COMP-3.
006400         10  RT-OPERATING-INCOME      PIC S9(9)V99 COMP-3.
006500         10  RT-AVG-INVENTORY         PIC S9(9)V99 COMP-3.
006600         10  RT-ACCOUNTS-REC          PIC S9(9)V99 COMP-3.
006700         10  RT-SALES                 PIC S9(9)V99 COMP-3.
006800         10  RT-AVG-ASSETS            PIC S9(9)V99 COMP-3.
006900         10  RT-EBIT                  PIC S9(9)V99 COMP-3.
007000         10  RT-INTEREST-EXPENSE      PIC S9(9)V99 COMP-3.
007100     05  RT-OUTPUT-RATIOS.
007200         10  RT-CURRENT-RATIO         PIC S9(7)V99 COMP-3.
007300         10  RT-QUICK-RATIO           PIC S9(7)V99 COMP-3.
007400         10  RT-DEBT-EQUITY           PIC S9(7)V99 COMP-3.
007500         10  RT-ROA-PCT               PIC S9(7)V99 COMP-3.
007600         10  RT-ROE-PCT               PIC S9(7)V99 COMP-3.
007700         10  RT-GROSS-MARGIN-PCT      PIC S9(7)V99 COMP-3.
007800         10  RT-OPER-MARGIN-PCT       PIC S9(7)V99 COMP-3.
007900         10  RT-NET-MARGIN-PCT        PIC S9(7)V99 COMP-3.
008000         10  RT-INVENTORY-TURNS       PIC S9(7)V99 COMP-3.
008100         10  RT-DSO                   PIC S9(7)V99 COMP-3.
008200         10  RT-ASSET-TURNS           PIC S9(7)V99 COMP-3.
008300         10  RT-INTEREST-COVERAGE     PIC S9(7)V99 COMP-3.
008400 01  RT-INPUT-FIGURES-TABLE REDEFINES RT-INPUT-FIGURES.
008500     05  RT-IN-FIGURE OCCURS 16 TIMES PIC S9(9)V99 COMP-3.
008600 01  RT-OUTPUT-RATIOS-TABLE REDEFINES RT-OUTPUT-RATIOS.
008700     05  RT-OUT-RATIO OCCURS 12 TIMES PIC S9(7)V99 COMP-3.
008800 01  RT-PARM-AREA-RAW REDEFINES RT-PARM-AREA.
008900     05  FILLER                       PIC X(156).
009000 
009100 PROCEDURE DIVISION USING RT-PARM-AREA.
009200 
009300     PERFORM 000-SETUP-RTN THRU 000-EXIT.
009400     PERFORM 100-LIQUIDITY-RTN THRU 100-EXIT.
009500     PERFORM 200-LEVERAGE-RTN THRU 200-EXIT.
009600     PERFORM 300-PROFITABILITY-RTN THRU 300-EXIT.
009700     PERFORM 400-EFFICIENCY-RTN THRU 400-EXIT.
009800     PERFORM 500-COVERAGE-RTN THRU 500-EXIT.
009900 
010000     IF WS-TRACE-ON
010100         PERFORM 900-TRACE-DUMP-RTN THRU 900-EXIT
010200     END-IF.
010300 
010400     GOBACK.
010500 
010600 000-SETUP-RTN.
010700     MOVE 0 TO RT-OUTPUT-RATIOS.
010800 000-EXIT.
010900     EXIT.
011000 
011100******************************************************************
011200*    100 - LIQUIDITY: CURRENT RATIO, QUICK RATIO.                *
011300******************************************************************
011400 100-LIQUIDITY-RTN.
011500     IF RT-CURRENT-LIAB = 0
011600         MOVE WS-SENTINEL TO RT-CURRENT-RATIO RT-QUICK-RATIO
011700     ELSE
011800         COMPUTE RT-CURRENT-RATIO ROUNDED =
011900                 RT-CURRENT-ASSETS / RT-CURRENT-LIAB
012000         COMPUTE RT-QUICK-RATIO ROUNDED =
012100                 (RT-CURRENT-ASSETS - RT-INVENTORY) /
012200                  RT-CURRENT-LIAB
012300     END-IF.
012400 100-EXIT.
012500     EXIT.
012600 
012700******************************************************************
012800*    200 - LEVERAGE: DEBT/EQUITY.                                *
012900******************************************************************
013000 200-LEVERAGE-RTN.
013100     IF RT-TOTAL-EQUITY = 0
013200         MOVE WS-SENTINEL TO RT-DEBT-EQUITY
013300     ELSE
013400         COMPUTE RT-DEBT-EQUITY ROUNDED =
013500                 RT-TOTAL-DEBT / RT-TOTAL-EQUITY
013600     END-IF.
013700 200-EXIT.
013800     EXIT.
013900 
014000******************************************************************
014100*    300 - PROFITABILITY: ROA, ROE, GROSS/OPERATING/NET MARGIN.  *
014200******************************************************************
014300 300-PROFITABILITY-RTN.
014400     IF RT-TOTAL-ASSETS = 0
014500         MOVE 0 TO RT-ROA-PCT
014600     ELSE
014700         COMPUTE RT-ROA-PCT ROUNDED =
014800                 RT-NET-INCOME / RT-TOTAL-ASSETS * 100
014900     END-IF.
015000 
015100     IF RT-TOTAL-EQUITY = 0
015200         MOVE 0 TO RT-ROE-PCT
015300     ELSE
015400         COMPUTE RT-ROE-PCT ROUNDED =
015500                 RT-NET-INCOME / RT-TOTAL-EQUITY * 100
015600     END-IF.
015700 
015800     IF RT-REVENUE = 0
015900         MOVE 0 TO RT-GROSS-MARGIN-PCT
016000         MOVE 0 TO RT-OPER-MARGIN-PCT
016100         MOVE 0 TO RT-NET-MARGIN-PCT
016200     ELSE
016300         COMPUTE RT-GROSS-MARGIN-PCT ROUNDED =
016400                 (RT-REVENUE - RT-COGS) / RT-REVENUE * 100
016500         COMPUTE RT-OPER-MARGIN-PCT ROUNDED =
016600                 RT-OPERATING-INCOME / RT-REVENUE * 100
016700         COMPUTE RT-NET-MARGIN-PCT ROUNDED =
016800                 RT-NET-INCOME / RT-REVENUE * 100
016900     END-IF.
017000 300-EXIT.
017100     EXIT.
017200 
017300******************************************************************
017400*    400 - EFFICIENCY: INVENTORY TURNS, DSO, ASSET TURNS.        *
017500******************************************************************
017600 400-EFFICIENCY-RTN.
017700     IF RT-AVG-INVENTORY = 0
017800         MOVE 0 TO RT-INVENTORY-TURNS
017900     ELSE
018000         COMPUTE RT-INVENTORY-TURNS ROUNDED =
018100                 RT-COGS / RT-AVG-INVENTORY
018200     END-IF.
018300 
018400     IF RT-SALES = 0
018500         MOVE 0 TO RT-DSO
018600     ELSE
018700         COMPUTE RT-DSO ROUNDED =
018800                 RT-ACCOUNTS-REC / RT-SALES * 365
018900     END-IF.
019000 
019100     IF RT-AVG-ASSETS = 0
019200         MOVE 0 TO RT-ASSET-TURNS
019300     ELSE
019400         COMPUTE RT-ASSET-TURNS ROUNDED =
019500                 RT-REVENUE / RT-AVG-ASSETS
019600     END-IF.
019700 400-EXIT.
019800     EXIT.
019900 
020000******************************************************************
020100*    500 - COVERAGE: INTEREST COVERAGE = EBIT / INTEREST.        *
020200******************************************************************
020300 500-COVERAGE-RTN.
020400     IF RT-INTEREST-EXPENSE = 0
020500         MOVE WS-SENTINEL TO RT-INTEREST-COVERAGE
020600     ELSE
020700         COMPUTE RT-INTEREST-COVERAGE ROUNDED =
020800                 RT-EBIT / RT-INTEREST-EXPENSE
020900     END-IF.
021000 500-EXIT.
021100     EXIT.
021200 
021300******************************************************************
021400*    900 - DEBUG TRACE - DUMPS EACH INPUT FIGURE AND RESULTING   *
021500*          RATIO TO THE JOB LOG WHEN UPSI-0 IS SET ON AT RUN     *
021600*          TIME.  THE CREDIT DESK THROWS THIS SWITCH WHEN A      *
021700*          CALLER REPORTS A RATIO THAT LOOKS WRONG.              *
021800******************************************************************
021900 900-TRACE-DUMP-RTN.
022000     PERFORM 910-TRACE-INPUT-LOOP THRU 910-EXIT
022100             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 16.
022200     PERFORM 920-TRACE-OUTPUT-LOOP THRU 920-EXIT
022300             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 12.
022400 900-EXIT.
022500     EXIT.
022600 
022700 910-TRACE-INPUT-LOOP.
022800     DISPLAY 'RATIOS INPUT  ' WS-SUB ' = ' RT-IN-FIGURE (WS-SUB).
022900 910-EXIT.
023000     EXIT.
023100 
023200 920-TRACE-OUTPUT-LOOP.
023300     DISPLAY 'RATIOS OUTPUT ' WS-SUB ' = '
023400             RT-OUT-RATIO (WS-SUB).
023500 920-EXIT.
023600     EXIT.
