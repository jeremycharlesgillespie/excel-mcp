000100*****************************************************************
000200*    COPY MEMBER   : VNDRREC                                    *
000300*    DESCRIPTION    : VENDOR MASTER RECORD - EXPTRK              *
000400*                     SORTED BY VND-ID, LOADED TO A TABLE AND   *
000500*                     SEARCHED WITH SEARCH ALL.                 *
000600*    RECORD LENGTH  : 80 BYTES, FIXED.                          *
000700*-----------------------------------------------------------------
000800*    CHANGE LOG                                                 *
000900*    YY/MM/DD  BY    TICKET    DESCRIPTION                      *
001000*    05/03/11  JRS   ---       ORIGINAL MEMBER.                 *
001100*    99/02/19  LKW   Y2K-0144  VND-TAX-ID CONFIRMED 10 BYTES.   *
001200*****************************************************************
001300 01  VENDOR-RECORD.
001400     05  VND-ID                      PIC X(8).
001500     05  VND-NAME                    PIC X(30).
001600     05  VND-TAX-ID                  PIC X(10).
001700     05  VND-TERMS                   PIC 9(3).
001800     05  VND-W9                      PIC X(1).
001900         88  VND-W9-ON-FILE          VALUE 'Y'.
002000     05  VND-ACTIVE                  PIC X(1).
002100         88  VND-IS-ACTIVE           VALUE 'Y'.
002200     05  FILLER                      PIC X(27).
