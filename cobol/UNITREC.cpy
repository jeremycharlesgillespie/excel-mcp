000100*****************************************************************
000200*    COPY MEMBER   : UNITREC                                    *
000300*    DESCRIPTION    : RENTAL UNIT MASTER RECORD - RENTMGT        *
000400*                     SORTED BY UNT-ID, LOADED TO A TABLE.      *
000500*    RECORD LENGTH  : 60 BYTES, FIXED.                          *
000600*****************************************************************
000700 01  UNIT-RECORD.
000800     05  UNT-ID                      PIC X(8).
000900     05  UNT-PROP-ID                 PIC X(8).
001000     05  UNT-NUMBER                  PIC X(6).
001100     05  UNT-SQFT                    PIC 9(6).
001200     05  UNT-BEDROOMS                PIC 9(2).
001300     05  UNT-MARKET-RENT             PIC S9(7)V99.
001400     05  FILLER                      PIC X(21).
