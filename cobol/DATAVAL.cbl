000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID. DATAVAL.
000400 AUTHOR. CAROL YIM.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/14/95.
000700 DATE-COMPILED. 08/14/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900*REMARKS.   GENERAL PURPOSE FIELD/RECORD EDIT SUBPROGRAM.  CALLED
001000*    WITH A CHECK CODE AND A PARAMETER AREA; RETURNS A VALID FLAG,
001100*    A WARNING FLAG AND AN ERROR MESSAGE.  ALSO RUNS STANDALONE IN
001200*    BATCH MODE AGAINST THE EXPENSE FILE, WRITING ONE LINE PER
001300*    FAILING RECORD TO THE VALIDATION ERROR REPORT.
001400*------------------------------------------------------------------
001500*    CHANGE LOG                                                  *
001600*    YY/MM/DD  BY    TICKET    DESCRIPTION                       *
001700*    95/08/14  CY    ---       ORIGINAL PROGRAM (FIELD CHECKS     *
001800*                              ONLY - RQ/NM/PO/PC/DT/TX/RG/LN).   *
001900*    96/02/20  CY    CR-0058   ADDED LOAN AND NPV PARAMETER       *
002000*                              CHECKS FOR FINCALC.                *
002100*    98/10/27  LKW   Y2K-0091  DATE CHECK ALREADY VALIDATES A     *
002200*                              4-DIGIT CENTURY - NO CHANGE.       *
002300*    99/01/12  LKW   Y2K-0091  SIGNED OFF Y2K COMPLIANT.          *
002400*    00/11/14  DKS   CR-0212   ADDED THE BALANCE-SHEET AND LEASE- *
002500*                              DATE CROSS-CHECKS.                 *
002600*    02/08/30  JRS   CR-0241   ADDED THE BATCH-MODE EXPENSE-FILE  *
002700*                              VALIDATION DRIVER AND ERROR REPORT.*
002800******************************************************************
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS VALID-DIGIT IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'.
003700 
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT EXPENSE-FILE ASSIGN TO UT-S-EXPNIN
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WS-EXPENSE-STATUS.
004300     SELECT DATAVAL-RPT ASSIGN TO UT-S-DVRPT
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-REPORT-STATUS.
004600 
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  EXPENSE-FILE
005000     RECORDING MODE IS F
005100     LABEL RECORDS ARE STANDARD
005200     RECORD CONTAINS 120 CHARACTERS
005300     BLOCK CONTAINS 0 RECORDS
005400     DATA RECORD IS EXPENSE-RECORD.
005500     COPY EXPNREC.
005600 
005700 FD  DATAVAL-RPT
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE OMITTED
006000     RECORD CONTAINS 132 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS DATAVAL-PRINT-REC.
006300 01  DATAVAL-PRINT-REC                  PIC X(132).
006400 
006500 WORKING-STORAGE SECTION.
006600 77  WS-EXPENSE-STATUS                   PIC XX VALUE SPACES.
006700 77  WS-REPORT-STATUS                    PIC XX VALUE SPACES.
006800 77  WS-EXPENSE-EOF-SW                   PIC X VALUE 'N'.
006900     88  WS-EXPENSE-EOF                  VALUE 'Y'.
007000 77  WS-BATCH-MODE-SW                    PIC X VALUE 'N'.
007100     88  WS-IN-BATCH-MODE                VALUE 'Y'.
007200 
007300 01  WS-DATE-WORK.
007400     05  WS-DW-CCYY                      PIC 9(4).
007500     05  WS-DW-MM                        PIC 9(2).
007600     05  WS-DW-DD                        PIC 9(2).
007700 01  WS-DATE-ALT REDEFINES WS-DATE-WORK  PIC 9(8).
007800 
007900 01  WS-NUMERIC-STRIP.
008000     05  WS-NS-CHAR OCCURS 30 TIMES       PIC X.
008100 01  WS-NUMERIC-STRIP-ALT REDEFINES WS-NUMERIC-STRIP
008200                                          PIC X(30).
008300 
008400 77  WS-DEBUG-TRACE                      PIC X(2) VALUE SPACES.
008500 01  WS-DEBUG-TRACE-N REDEFINES WS-DEBUG-TRACE
008600                                          PIC S9(3) COMP-3.
008700 
008800 77  WS-SX                               PIC S9(4) COMP VALUE 0.
008900 77  WS-DAYS-IN-MONTH                    PIC S9(3) COMP VALUE 0.
009000 77  WS-LEASE-TERM-DAYS                  PIC S9(7) COMP VALUE 0.
009100 77  WS-MOD-QUOTIENT                     PIC S9(7) COMP VALUE 0.
009200 77  WS-MOD-4-REM                        PIC S9(3) COMP VALUE 0.
009300 77  WS-MOD-100-REM                      PIC S9(3) COMP VALUE 0.
009400 77  WS-MOD-400-REM                      PIC S9(3) COMP VALUE 0.
009500 77  WS-TRIM-LENGTH                      PIC S9(4) COMP VALUE 0.
009600 
009700 77  WS-ERROR-COUNT                      PIC S9(7) COMP-3
009800                                                  VALUE 0.
009900 77  WS-RECORD-COUNT                     PIC S9(7) COMP-3
010000                                                  VALUE 0.
010100 77  WS-NUMERIC-VALUE                    PIC S9(9)V9(4)
010200                                                  VALUE 0.
010300 
010400 01  WS-MONTH-DAYS-TABLE.
010500     05  WS-MD-ENTRY PIC S9(2) COMP OCCURS 12 TIMES
010600             VALUES 31 28 31 30 31 30 31 31 30 31 30 31.
010700     05  FILLER                          PIC X(4).
010800 
010900 01  DATAVAL-HEADING-1.
011000     05  FILLER                          PIC X(36)
011100             VALUE 'DATAVAL - EXPENSE VALIDATION ERRORS'.
011200     05  FILLER                          PIC X(96) VALUE SPACES.
011300 01  DATAVAL-ERROR-LINE.
011400     05  EL-RECORD-ID                    PIC X(8).
011500     05  FILLER                          PIC X(2) VALUE SPACES.
011600     05  EL-FIELD                        PIC X(14).
011700     05  FILLER                          PIC X(2) VALUE SPACES.
011800     05  EL-MESSAGE                      PIC X(40).
011900     05  FILLER                          PIC X(66) VALUE SPACES.
012000 01  DATAVAL-TOTAL-LINE.
012100     05  FILLER                          PIC X(20) VALUE 'RECORDS READ'.
012200     05  TL-RECORD-COUNT                 PIC ZZZ,ZZ9.
012300     05  FILLER                          PIC X(6) VALUE SPACES.
012400     05  FILLER                          PIC X(14) VALUE
012500             'ERRORS WRITTEN'.
012600     05  TL-ERROR-COUNT                  PIC ZZZ,ZZ9.
012700     05  FILLER                          PIC X(74) VALUE SPACES.
012800 
012900 LINKAGE SECTION.
013000 01  DV-PARM-AREA.
013100     05  DV-CHECK-CODE                   PIC X(2).
013200         88  DV-CHK-REQUIRED             VALUE 'RQ'.
013300         88  DV-CHK-NUMERIC              VALUE 'NM'.
013400         88  DV-CHK-POSITIVE              VALUE 'PO'.
013500         88  DV-CHK-PERCENTAGE            VALUE 'PC'.
013600         88  DV-CHK-DATE                 VALUE 'DT'.
013700         88  DV-CHK-TAX-ID                VALUE 'TX'.
013800         88  DV-CHK-RANGE                VALUE 'RG'.
013900         88  DV-CHK-LENGTH                VALUE 'LN'.
014000         88  DV-CHK-LOAN-PARM             VALUE 'LP'.
014100         88  DV-CHK-NPV-PARM              VALUE 'NP'.
014200         88  DV-CHK-BS-CROSS              VALUE 'BS'.
014300         88  DV-CHK-LEASE-DATE            VALUE 'LD'.
014400     05  DV-FIELD-VALUE                  PIC X(30).
014500     05  DV-NUMERIC-VALUE                PIC S9(9)V9(4).
014600     05  DV-RANGE-MIN                    PIC S9(9)V9(4).
014700     05  DV-RANGE-MAX                    PIC S9(9)V9(4).
014800     05  DV-LENGTH-MIN                   PIC S9(4) COMP.
014900     05  DV-LENGTH-MAX                   PIC S9(4) COMP.
015000     05  DV-VALID-SW                     PIC X.
015100         88  DV-IS-VALID                 VALUE 'Y'.
015200     05  DV-WARNING-SW                   PIC X.
015300         88  DV-IS-WARNING                VALUE 'Y'.
015400     05  DV-ERROR-MESSAGE                PIC X(40).
015500 
015600 01  DV-LOAN-PARM REDEFINES DV-PARM-AREA.
015700     05  FILLER                          PIC X(2).
015800     05  DV-LP-PRINCIPAL                 PIC S9(9)V99.
015900     05  DV-LP-RATE                      PIC S9(1)V9(5).
016000     05  DV-LP-YEARS                     PIC S9(3).
016100     05  FILLER                          PIC X(53).
016200     05  DV-LP-VALID-SW                  PIC X.
016300     05  DV-LP-WARNING-SW                PIC X.
016400     05  DV-LP-ERROR-MESSAGE             PIC X(40).
016500 
016600 01  DV-NPV-PARM REDEFINES DV-PARM-AREA.
016700     05  FILLER                          PIC X(2).
016800     05  DV-NP-FLOW-COUNT                PIC S9(3) COMP.
016900     05  DV-NP-RATE                      PIC S9(1)V9(5).
017000     05  DV-NP-NONZERO-COUNT             PIC S9(3) COMP.
017100     05  FILLER                          PIC X(63).
017200     05  DV-NP-VALID-SW                  PIC X.
017300     05  DV-NP-WARNING-SW                PIC X.
017400     05  DV-NP-ERROR-MESSAGE             PIC X(40).
017500 
017600 01  DV-BS-PARM REDEFINES DV-PARM-AREA.
017700     05  FILLER                          PIC X(2).
017800     05  DV-BS-ASSETS                    PIC S9(9)V99.
017900     05  DV-BS-LIABILITIES               PIC S9(9)V99.
018000     05  DV-BS-EQUITY                    PIC S9(9)V99.
018100     05  FILLER                          PIC X(40).
018200     05  DV-BS-VALID-SW                  PIC X.
018300     05  DV-BS-WARNING-SW                PIC X.
018400     05  DV-BS-ERROR-MESSAGE             PIC X(40).
018500 
018600 01  DV-LEASE-PARM REDEFINES DV-PARM-AREA.
018700     05  FILLER                          PIC X(2).
018800     05  DV-LD-START-DATE                PIC 9(8).
018900     05  DV-LD-END-DATE                  PIC 9(8).
019000     05  FILLER                          PIC X(57).
019100     05  DV-LD-VALID-SW                  PIC X.
019200     05  DV-LD-WARNING-SW                PIC X.
019300     05  DV-LD-ERROR-MESSAGE             PIC X(40).
019400 
019500 PROCEDURE DIVISION USING DV-PARM-AREA.
019600     IF DV-CHECK-CODE = '  ' OR DV-CHECK-CODE = SPACES
019700         MOVE 'Y' TO WS-BATCH-MODE-SW
019800         PERFORM 900-BATCH-DRIVER-RTN THRU 900-EXIT
019900         GOBACK
020000     END-IF.
020100 
020200     MOVE 'Y' TO DV-VALID-SW.
020300     MOVE 'N' TO DV-WARNING-SW.
020400     MOVE SPACES TO DV-ERROR-MESSAGE.
020500 
020600     EVALUATE TRUE
020700         WHEN DV-CHK-REQUIRED
020800             PERFORM 100-CHECK-REQUIRED-RTN THRU 100-EXIT
020900         WHEN DV-CHK-NUMERIC
021000             PERFORM 110-CHECK-NUMERIC-RTN THRU 110-EXIT
021100         WHEN DV-CHK-POSITIVE
021200             PERFORM 120-CHECK-POSITIVE-RTN THRU 120-EXIT
021300         WHEN DV-CHK-PERCENTAGE
021400             PERFORM 130-CHECK-PERCENTAGE-RTN THRU 130-EXIT
021500         WHEN DV-CHK-DATE
021600             PERFORM 140-CHECK-DATE-RTN THRU 140-EXIT
021700         WHEN DV-CHK-TAX-ID
021800             PERFORM 150-CHECK-TAX-ID-RTN THRU 150-EXIT
021900         WHEN DV-CHK-RANGE
022000             PERFORM 160-CHECK-RANGE-RTN THRU 160-EXIT
022100         WHEN DV-CHK-LENGTH
022200             PERFORM 170-CHECK-LENGTH-RTN THRU 170-EXIT
022300         WHEN DV-CHK-LOAN-PARM
022400             PERFORM 200-LOAN-PARM-RTN THRU 200-EXIT
022500         WHEN DV-CHK-NPV-PARM
022600             PERFORM 210-NPV-PARM-RTN THRU 210-EXIT
022700         WHEN DV-CHK-BS-CROSS
022800             PERFORM 220-BS-CROSS-RTN THRU 220-EXIT
022900         WHEN DV-CHK-LEASE-DATE
023000             PERFORM 230-LEASE-DATE-RTN THRU 230-EXIT
023100         WHEN OTHER
023200             MOVE 'N' TO DV-VALID-SW
023300             MOVE 'UNKNOWN CHECK CODE' TO DV-ERROR-MESSAGE
023400     END-EVALUATE.
023500     GOBACK.
023600 
023700******************************************************************
023800*    100 - REQUIRED - FAILS ON EMPTY OR ALL SPACES.              *
023900******************************************************************
024000 100-CHECK-REQUIRED-RTN.
024100     IF DV-FIELD-VALUE = SPACES
024200         MOVE 'N' TO DV-VALID-SW
024300         MOVE 'FIELD IS REQUIRED' TO DV-ERROR-MESSAGE
024400     END-IF.
024500 100-EXIT.
024600     EXIT.
024700 
024800******************************************************************
024900*    110 - NUMERIC - STRIP CURRENCY SYMBOLS, COMMAS AND SPACES   *
025000*    THEN TEST WHAT REMAINS FOR A VALID SIGNED/DECIMAL NUMBER.   *
025100******************************************************************
025200 110-CHECK-NUMERIC-RTN.
025300     MOVE DV-FIELD-VALUE TO WS-NUMERIC-STRIP-ALT.
025400     PERFORM 115-STRIP-CHAR-LOOP THRU 115-EXIT
025500             VARYING WS-SX FROM 1 BY 1 UNTIL WS-SX > 30.
025600     IF WS-NUMERIC-STRIP-ALT = SPACES
025700         MOVE 'N' TO DV-VALID-SW
025800         MOVE 'NOT A VALID NUMBER' TO DV-ERROR-MESSAGE
025900     END-IF.
026000 110-EXIT.
026100     EXIT.
026200 
026300 115-STRIP-CHAR-LOOP.
026400     IF WS-NS-CHAR (WS-SX) = '$' OR WS-NS-CHAR (WS-SX) = ','
026500         MOVE SPACE TO WS-NS-CHAR (WS-SX)
026600     END-IF.
026700     IF NOT (WS-NS-CHAR (WS-SX) = VALID-DIGIT
026800             OR WS-NS-CHAR (WS-SX) = '.'
026900             OR WS-NS-CHAR (WS-SX) = '-'
027000             OR WS-NS-CHAR (WS-SX) = '+'
027100             OR WS-NS-CHAR (WS-SX) = SPACE)
027200         MOVE 'N' TO DV-VALID-SW
027300         MOVE 'NOT A VALID NUMBER' TO DV-ERROR-MESSAGE
027400     END-IF.
027500 115-EXIT.
027600     EXIT.
027700 
027800******************************************************************
027900*    120 - POSITIVE - NUMERIC AND GREATER THAN ZERO.             *
028000******************************************************************
028100 120-CHECK-POSITIVE-RTN.
028200     IF DV-NUMERIC-VALUE NOT > 0
028300         MOVE 'N' TO DV-VALID-SW
028400         MOVE 'VALUE MUST BE POSITIVE' TO DV-ERROR-MESSAGE
028500     END-IF.
028600 120-EXIT.
028700     EXIT.
028800 
028900******************************************************************
029000*    130 - PERCENTAGE - FRACTION MUST LIE IN 0 TO 1.  OUT OF     *
029100*    RANGE IS A WARNING ONLY, NOT AN ERROR.                      *
029200******************************************************************
029300 130-CHECK-PERCENTAGE-RTN.
029400     IF DV-NUMERIC-VALUE < 0 OR DV-NUMERIC-VALUE > 1
029500         MOVE 'Y' TO DV-WARNING-SW
029600         MOVE 'PERCENTAGE OUTSIDE 0 TO 1' TO DV-ERROR-MESSAGE
029700     END-IF.
029800 130-EXIT.
029900     EXIT.
030000 
030100******************************************************************
030200*    140 - DATE - VALID YYYYMMDD CALENDAR DATE.                  *
030300******************************************************************
030400 140-CHECK-DATE-RTN.
030500     MOVE DV-FIELD-VALUE(1:8) TO WS-DATE-ALT.
030600     MOVE 'Y' TO DV-VALID-SW.
030700     IF WS-DW-MM < 1 OR WS-DW-MM > 12
030800         MOVE 'N' TO DV-VALID-SW
030900         MOVE 'INVALID MONTH' TO DV-ERROR-MESSAGE
031000     ELSE
031100         MOVE WS-MD-ENTRY (WS-DW-MM) TO WS-DAYS-IN-MONTH
031200         DIVIDE WS-DW-CCYY BY 4
031300                 GIVING WS-MOD-QUOTIENT REMAINDER WS-MOD-4-REM
031400         DIVIDE WS-DW-CCYY BY 100
031500                 GIVING WS-MOD-QUOTIENT REMAINDER WS-MOD-100-REM
031600         DIVIDE WS-DW-CCYY BY 400
031700                 GIVING WS-MOD-QUOTIENT REMAINDER WS-MOD-400-REM
031800         IF WS-DW-MM = 2
031900                 AND WS-MOD-4-REM = 0
032000                 AND (WS-MOD-100-REM NOT = 0 OR WS-MOD-400-REM = 0)
032100             MOVE 29 TO WS-DAYS-IN-MONTH
032200         END-IF
032300         IF WS-DW-DD < 1 OR WS-DW-DD > WS-DAYS-IN-MONTH
032400             MOVE 'N' TO DV-VALID-SW
032500             MOVE 'INVALID DAY OF MONTH' TO DV-ERROR-MESSAGE
032600         END-IF
032700     END-IF.
032800 140-EXIT.
032900     EXIT.
033000 
033100******************************************************************
033200*    150 - TAX-ID - EIN NN-NNNNNNN OR SSN NNN-NN-NNNN.           *
033300******************************************************************
033400 150-CHECK-TAX-ID-RTN.
033500     MOVE 'N' TO DV-VALID-SW.
033600     IF DV-FIELD-VALUE(1:2) = VALID-DIGIT
033700             AND DV-FIELD-VALUE(3:1) = '-'
033800             AND DV-FIELD-VALUE(4:7) = VALID-DIGIT
033900         MOVE 'Y' TO DV-VALID-SW
034000     END-IF.
034100     IF DV-FIELD-VALUE(1:3) = VALID-DIGIT
034200             AND DV-FIELD-VALUE(4:1) = '-'
034300             AND DV-FIELD-VALUE(5:2) = VALID-DIGIT
034400             AND DV-FIELD-VALUE(7:1) = '-'
034500             AND DV-FIELD-VALUE(8:4) = VALID-DIGIT
034600         MOVE 'Y' TO DV-VALID-SW
034700     END-IF.
034800     IF NOT DV-IS-VALID
034900         MOVE 'NOT A VALID EIN OR SSN' TO DV-ERROR-MESSAGE
035000     END-IF.
035100 150-EXIT.
035200     EXIT.
035300 
035400******************************************************************
035500*    160 - RANGE - MIN <= VALUE <= MAX.                          *
035600******************************************************************
035700 160-CHECK-RANGE-RTN.
035800     IF DV-NUMERIC-VALUE < DV-RANGE-MIN
035900             OR DV-NUMERIC-VALUE > DV-RANGE-MAX
036000         MOVE 'N' TO DV-VALID-SW
036100         MOVE 'VALUE OUTSIDE ALLOWED RANGE' TO DV-ERROR-MESSAGE
036200     END-IF.
036300 160-EXIT.
036400     EXIT.
036500 
036600******************************************************************
036700*    170 - LENGTH - MIN <= LENGTH <= MAX, TRAILING SPACES        *
036800*    TRIMMED FIRST.                                              *
036900******************************************************************
037000 170-CHECK-LENGTH-RTN.
037100     MOVE 30 TO WS-TRIM-LENGTH.
037200     PERFORM 175-TRIM-LENGTH-LOOP THRU 175-EXIT
037300             UNTIL WS-TRIM-LENGTH = 0
037400             OR DV-FIELD-VALUE (WS-TRIM-LENGTH:1) NOT = SPACE.
037500     IF WS-TRIM-LENGTH < DV-LENGTH-MIN
037600             OR WS-TRIM-LENGTH > DV-LENGTH-MAX
037700         MOVE 'N' TO DV-VALID-SW
037800         MOVE 'FIELD LENGTH OUT OF RANGE' TO DV-ERROR-MESSAGE
037900     END-IF.
038000 170-EXIT.
038100     EXIT.
038200 
038300 175-TRIM-LENGTH-LOOP.
038400     SUBTRACT 1 FROM WS-TRIM-LENGTH.
038500 175-EXIT.
038600     EXIT.
038700 
038800******************************************************************
038900*    200 - LOAN PARAMETERS FOR FINCALC.                          *
039000******************************************************************
039100 200-LOAN-PARM-RTN.
039200     MOVE 'Y' TO DV-LP-VALID-SW.
039300     MOVE 'N' TO DV-LP-WARNING-SW.
039400     MOVE SPACES TO DV-LP-ERROR-MESSAGE.
039500     IF DV-LP-PRINCIPAL NOT > 0
039600         MOVE 'N' TO DV-LP-VALID-SW
039700         MOVE 'PRINCIPAL MUST BE POSITIVE' TO DV-LP-ERROR-MESSAGE
039800     END-IF.
039900     IF DV-LP-RATE NOT > 0
040000         MOVE 'N' TO DV-LP-VALID-SW
040100         MOVE 'RATE MUST BE POSITIVE' TO DV-LP-ERROR-MESSAGE
040200     ELSE
040300         IF DV-LP-RATE > 1
040400             MOVE 'Y' TO DV-LP-WARNING-SW
040500             MOVE 'RATE OVER 1 - PERCENT FORM?' TO DV-LP-ERROR-MESSAGE
040600         ELSE
040700             IF DV-LP-RATE > .5
040800                 MOVE 'Y' TO DV-LP-WARNING-SW
040900                 MOVE 'RATE OVER 50 PERCENT' TO DV-LP-ERROR-MESSAGE
041000             END-IF
041100         END-IF
041200     END-IF.
041300     IF DV-LP-YEARS NOT > 0
041400         MOVE 'N' TO DV-LP-VALID-SW
041500         MOVE 'YEARS MUST BE POSITIVE' TO DV-LP-ERROR-MESSAGE
041600     ELSE
041700         IF DV-LP-YEARS > 50
041800             MOVE 'Y' TO DV-LP-WARNING-SW
041900             MOVE 'TERM OVER 50 YEARS' TO DV-LP-ERROR-MESSAGE
042000         END-IF
042100     END-IF.
042200 200-EXIT.
042300     EXIT.
042400 
042500******************************************************************
042600*    210 - NPV PARAMETERS FOR FINCALC.                           *
042700******************************************************************
042800 210-NPV-PARM-RTN.
042900     MOVE 'Y' TO DV-NP-VALID-SW.
043000     MOVE 'N' TO DV-NP-WARNING-SW.
043100     MOVE SPACES TO DV-NP-ERROR-MESSAGE.
043200     IF DV-NP-FLOW-COUNT = 0
043300         MOVE 'N' TO DV-NP-VALID-SW
043400         MOVE 'NO CASH FLOWS SUPPLIED' TO DV-NP-ERROR-MESSAGE
043500     ELSE
043600         IF DV-NP-FLOW-COUNT < 2
043700             MOVE 'Y' TO DV-NP-WARNING-SW
043800             MOVE 'FEWER THAN TWO CASH FLOWS' TO DV-NP-ERROR-MESSAGE
043900         END-IF
044000     END-IF.
044100     IF DV-NP-RATE < -1 OR DV-NP-RATE > 1
044200         MOVE 'Y' TO DV-NP-WARNING-SW
044300         MOVE 'DISCOUNT RATE OUTSIDE -1 TO 1' TO DV-NP-ERROR-MESSAGE
044400     END-IF.
044500     IF DV-NP-FLOW-COUNT > 0 AND DV-NP-NONZERO-COUNT = 0
044600         MOVE 'N' TO DV-NP-VALID-SW
044700         MOVE 'ALL CASH FLOWS ARE ZERO' TO DV-NP-ERROR-MESSAGE
044800     END-IF.
044900 210-EXIT.
045000     EXIT.
045100 
045200******************************************************************
045300*    220 - BALANCE SHEET CROSS-CHECK FOR GLREPT.                 *
045400******************************************************************
045500 220-BS-CROSS-RTN.
045600     MOVE 'Y' TO DV-BS-VALID-SW.
045700     MOVE 'N' TO DV-BS-WARNING-SW.
045800     MOVE SPACES TO DV-BS-ERROR-MESSAGE.
045900     COMPUTE WS-NUMERIC-VALUE =
046000             DV-BS-ASSETS - DV-BS-LIABILITIES - DV-BS-EQUITY.
046100     IF WS-NUMERIC-VALUE < 0
046200         COMPUTE WS-NUMERIC-VALUE = 0 - WS-NUMERIC-VALUE
046300     END-IF.
046400     IF WS-NUMERIC-VALUE > .01
046500         MOVE 'N' TO DV-BS-VALID-SW
046600         MOVE 'ASSETS DO NOT EQUAL LIAB PLUS EQUITY'
046700                 TO DV-BS-ERROR-MESSAGE
046800     END-IF.
046900 220-EXIT.
047000     EXIT.
047100 
047200******************************************************************
047300*    230 - LEASE START/END DATE CROSS-CHECK FOR RENTMGT.         *
047400******************************************************************
047500 230-LEASE-DATE-RTN.
047600     MOVE 'Y' TO DV-LD-VALID-SW.
047700     MOVE 'N' TO DV-LD-WARNING-SW.
047800     MOVE SPACES TO DV-LD-ERROR-MESSAGE.
047900     IF DV-LD-START-DATE NOT < DV-LD-END-DATE
048000         MOVE 'N' TO DV-LD-VALID-SW
048100         MOVE 'LEASE START MUST PRECEDE END' TO DV-LD-ERROR-MESSAGE
048200     ELSE
048300         COMPUTE WS-LEASE-TERM-DAYS =
048400                 DV-LD-END-DATE - DV-LD-START-DATE
048500         IF WS-LEASE-TERM-DAYS < 30 OR WS-LEASE-TERM-DAYS > 1825
048600             MOVE 'Y' TO DV-LD-WARNING-SW
048700             MOVE 'UNUSUAL LEASE TERM LENGTH' TO DV-LD-ERROR-MESSAGE
048800         END-IF
048900     END-IF.
049000 230-EXIT.
049100     EXIT.
049200 
049300******************************************************************
049400*    900 - BATCH MODE - VALIDATE EVERY EXPENSE RECORD AND WRITE  *
049500*    ONE ERROR LINE PER FIELD THAT FAILS.                        *
049600******************************************************************
049700 900-BATCH-DRIVER-RTN.
049800     PERFORM 910-OPEN-BATCH-FILES-RTN THRU 910-EXIT.
049900     READ EXPENSE-FILE
050000         AT END SET WS-EXPENSE-EOF TO TRUE
050100     END-READ.
050200     PERFORM 920-VALIDATE-EXPENSE-RTN THRU 920-EXIT
050300             UNTIL WS-EXPENSE-EOF.
050400     MOVE WS-RECORD-COUNT TO TL-RECORD-COUNT.
050500     MOVE WS-ERROR-COUNT TO TL-ERROR-COUNT.
050600     WRITE DATAVAL-PRINT-REC FROM DATAVAL-TOTAL-LINE AFTER 2.
050700     CLOSE EXPENSE-FILE, DATAVAL-RPT.
050800 900-EXIT.
050900     EXIT.
051000 
051100 910-OPEN-BATCH-FILES-RTN.
051200     OPEN INPUT EXPENSE-FILE.
051300     OPEN OUTPUT DATAVAL-RPT.
051400     IF WS-EXPENSE-STATUS NOT = '00'
051500         MOVE WS-EXPENSE-STATUS TO WS-DEBUG-TRACE
051600         DISPLAY 'DATAVAL - EXPENSE FILE OPEN ERROR ' WS-DEBUG-TRACE
051700         STOP RUN
051800     END-IF.
051900     WRITE DATAVAL-PRINT-REC FROM DATAVAL-HEADING-1
052000             AFTER TOP-OF-FORM.
052100 910-EXIT.
052200     EXIT.
052300 
052400 920-VALIDATE-EXPENSE-RTN.
052500     ADD 1 TO WS-RECORD-COUNT.
052600     IF EXP-AMOUNT NOT > 0
052700         MOVE EXP-ID         TO EL-RECORD-ID
052800         MOVE 'EXP-AMOUNT'   TO EL-FIELD
052900         MOVE 'AMOUNT MUST BE POSITIVE' TO EL-MESSAGE
053000         WRITE DATAVAL-PRINT-REC FROM DATAVAL-ERROR-LINE AFTER 1
053100         ADD 1 TO WS-ERROR-COUNT
053200     END-IF.
053300     IF EXP-AMOUNT > 100000.00
053400         MOVE EXP-ID         TO EL-RECORD-ID
053500         MOVE 'EXP-AMOUNT'   TO EL-FIELD
053600         MOVE 'AMOUNT OVER 100000 - REVIEW' TO EL-MESSAGE
053700         WRITE DATAVAL-PRINT-REC FROM DATAVAL-ERROR-LINE AFTER 1
053800         ADD 1 TO WS-ERROR-COUNT
053900     END-IF.
054000     MOVE EXP-DATE TO WS-DATE-ALT.
054100     IF WS-DW-MM < 1 OR WS-DW-MM > 12
054200             OR WS-DW-DD < 1 OR WS-DW-DD > 31
054300         MOVE EXP-ID         TO EL-RECORD-ID
054400         MOVE 'EXP-DATE'     TO EL-FIELD
054500         MOVE 'INVALID EXPENSE DATE' TO EL-MESSAGE
054600         WRITE DATAVAL-PRINT-REC FROM DATAVAL-ERROR-LINE AFTER 1
054700         ADD 1 TO WS-ERROR-COUNT
054800     END-IF.
054900     IF EXP-VENDOR-ID = SPACES
055000         MOVE EXP-ID         TO EL-RECORD-ID
055100         MOVE 'EXP-VENDOR-ID' TO EL-FIELD
055200         MOVE 'VENDOR ID IS REQUIRED' TO EL-MESSAGE
055300         WRITE DATAVAL-PRINT-REC FROM DATAVAL-ERROR-LINE AFTER 1
055400         ADD 1 TO WS-ERROR-COUNT
055500     END-IF.
055600     IF NOT EXP-CAT-VALID
055700         MOVE EXP-ID         TO EL-RECORD-ID
055800         MOVE 'EXP-CATEGORY' TO EL-FIELD
055900         MOVE 'CATEGORY NOT IN CODE TABLE' TO EL-MESSAGE
056000         WRITE DATAVAL-PRINT-REC FROM DATAVAL-ERROR-LINE AFTER 1
056100         ADD 1 TO WS-ERROR-COUNT
056200     END-IF.
056300     READ EXPENSE-FILE
056400         AT END SET WS-EXPENSE-EOF TO TRUE
056500     END-READ.
056600 920-EXIT.
056700     EXIT.
